000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = RECRAWC                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Statement Reconciliation Subsystem -        *
000600*                    Raw CHASE-format input record                *
000700*                                                                *
000800*  @BANNER_START@                                                *
000900*  RECRAWC.cpy                                                   *
001000*  Personal Ledger Reconciliation - Batch Suite                  *
001100*  @BANNER_END@                                                  *
001200*                                                                *
001300* STATUS = 3.1                                                   *
001400*                                                                *
001500* FUNCTION =                                                     *
001600*      Two-column debit/credit bank export as received from the *
001700*      card-issuer's extract.  Laid out to REDEFINE the same     *
001800*      100-byte slot as RECRAWG so the loader can test both      *
001900*      interpretations of one physical input record before it    *
002000*      decides which format it is holding.                      *
002100*----------------------------------------------------------------*
002200*                                                                *
002300* CHANGE ACTIVITY :                                              *
002400*      $SEG(RECRAWC),COMP(RECONCIL),PROD(LEDGER  ):               *
002500*                                                                *
002600*   PN= REASON   REL    YYMMDD  PGMR    : REMARKS                *
002700*   $P1= RC0041  301    030214  DCT     : NEW COPYBOOK FOR RAW    *
002800*                                          CHASE INPUT LAYOUT     *
002900*                                                                *
003000******************************************************************
003100*
003200     05  RC-RAW-DATE                   PIC X(10).
003300     05  RC-RAW-DEBIT                  PIC X(12).
003400     05  RC-RAW-CREDIT                 PIC X(12).
003500     05  RC-RAW-DESC                   PIC X(60).
003600     05  FILLER                        PIC X(06).
