000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = RECRAWG                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Statement Reconciliation Subsystem -        *
000600*                    Raw GENERIC-format input record              *
000700*                                                                *
000800*  @BANNER_START@                                                *
000900*  RECRAWG.cpy                                                   *
001000*  Personal Ledger Reconciliation - Batch Suite                  *
001100*  @BANNER_END@                                                  *
001200*                                                                *
001300* STATUS = 3.1                                                   *
001400*                                                                *
001500* FUNCTION =                                                     *
001600*      Single-column debit/credit ledger export as produced by   *
001700*      the personal bookkeeping package.  This copybook supplies *
001800*      only the fields below the 01 level - the calling program  *
001900*      carries the 01 so that RECRAWC can REDEFINE the same      *
002000*      100-byte slot (see RECLOADR WORKING-STORAGE SECTION).     *
002100*----------------------------------------------------------------*
002200*                                                                *
002300* CHANGE ACTIVITY :                                              *
002400*      $SEG(RECRAWG),COMP(RECONCIL),PROD(LEDGER  ):               *
002500*                                                                *
002600*   PN= REASON   REL    YYMMDD  PGMR    : REMARKS                *
002700*   $P1= RC0041  301    030214  DCT     : NEW COPYBOOK FOR RAW    *
002800*                                          GENERIC INPUT LAYOUT   *
002900*                                                                *
003000******************************************************************
003100*
003200     05  RG-RAW-DATE                   PIC X(10).
003300     05  RG-RAW-AMOUNT                 PIC X(12).
003400     05  RG-RAW-DESC                   PIC X(60).
003500     05  RG-RAW-RECONCILED             PIC X(05).
003600     05  FILLER                        PIC X(13).
