000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. RECDISP.
000030 AUTHOR.       M W BRENNAN.
000040 INSTALLATION. IBM HURSLEY.
000050 DATE-WRITTEN. AUGUST 1994.
000060 DATE-COMPILED.
000070 SECURITY.     NONE.
000080*
000090*-------------------------------------------------------------*
000100*                                                             *
000110*               @BANNER_START@                                *
000120*      RECDISP.cbl                                           *
000130*      (C) Copyright IBM Corp. 1994. All Rights Reserved.     *
000140*                                                             *
000150* Element of the Personal Ledger Reconciliation Batch Suite   *
000160*               @BANNER_END@                                  *
000170*                                                             *
000180*-------------------------------------------------------------*
000190*
000200***************************************************************
000210*    DESCRIPTION
000220*
000230* RECDISP is the DISPLAY-UTILS subprogram of the reconciliation
000240* suite.  It holds every piece of output-formatting logic the
000250* report writer needs so RECONDRV never has to carry an edited
000260* picture or a truncation scan of its own: calendar dates to
000270* YYYY-MM-DD text, signed amounts to a dollar-and-cents string,
000280* long description text cut to a caller-given width with a
000290* trailing ellipsis, and a confidence tier code collapsed to
000300* its short report heading.  A missing date or amount is always
000310* returned as the literal "N/A" rather than a blank or a zero.
000320*
000330***************************************************************
000340*     AMENDMENT HISTORY
000350*
000360*      DATE         AUTHOR          DESCRIPTION
000370*
000380*      08/09/94     M W BRENNAN     INITIAL VERSION - FORMAT-
000390*                                   DATE ENTRY POINT ONLY, CALLED
000400*                                   FROM A DEBUG DISPLAY IN THE
000410*                                   EARLY DRIVER BUILDS, NOT PART
000420*                                   OF THE REPORT WRITER.
000430*      08/11/98     J L KOWALCZYK   Y2K REVIEW - SOLE ENTRY POINT
000440*                                   ALREADY TAKES A FULL CCYYMMDD
000450*                                   INPUT, NO WINDOWING LOGIC TO
000460*                                   REMOVE.
000470*      01/05/99     J L KOWALCZYK   Y2K SIGN-OFF.  NO CHANGE
000480*                                   REQUIRED, LOGGED PER AUDIT.
000490*      07/14/03     P F HENSHAW     RC0041 - FORMAT-AMOUNT ENTRY
000500*                                   POINT AND FUNCTION-CODE
000510*                                   DISPATCH ADDED, WIRED INTO THE
000520*                                   REPORT WRITER IN PLACE OF
000530*                                   RECONDRV'S OWN INLINE EDITING
000540*                                   (SEE RECONDRV'S OWN ENTRY OF
000550*                                   THE SAME DATE).
000560*      09/02/03     P F HENSHAW     ADD TRUNCATE ENTRY POINT FOR
000570*                                   THE MATCH-DETAIL AND MISSING/
000580*                                   UNMATCHED SECTIONS.
000590*      02/18/04     P F HENSHAW     ADD TIER-LABEL ENTRY POINT -
000600*                                   REPORT HEADINGS WERE SPELLING
000610*                                   THE TIER OUT IN FULL, MATCH
000620*                                   SUMMARY LINE WAS RUNNING PAST
000630*                                   THE PRINT WIDTH.
000640*      11/17/09     P F HENSHAW     RC0101 - RECONDRV NOW CALLS
000650*                                   FINDSIM BEFORE FALLING BACK TO
000660*                                   TIER-LABEL OF NONE; NO CHANGE
000670*                                   REQUIRED HEREIN.
000680*      03/15/12     R T MALLORY     RC0117 - LK-AMOUNT-IN REPACKED
000690*                                   COMP-3 TO MATCH THE BALANCE-FIELD
000700*                                   CONVENTION USED ELSEWHERE IN THE
000710*                                   SHOP; CALLERS' RD-AMOUNT-IN
000720*                                   REPACKED THE SAME DAY (SEE
000730*                                   RECONDRV'S OWN ENTRY).
000740*
000750***************************************************************
000760*     FILES
000770*
000780*     NONE.  RECDISP WORKS ENTIRELY AGAINST ITS LINKAGE PARMS,
000790*     THE SAME AS RECMATCH.
000800***************************************************************
000810*     COPYBOOKS
000820*
000830*     NONE.
000840***************************************************************
000850*
000860 ENVIRONMENT DIVISION.
000870 CONFIGURATION SECTION.
000880 SPECIAL-NAMES.
000890     C01 IS TOP-OF-FORM
000900     CLASS DOLLAR-SIGN-CHARACTERS IS '$'
000910     UPSI-0 ON  STATUS IS RECDISP-TEST-MODE
000920     UPSI-0 OFF STATUS IS RECDISP-PROD-MODE.
000930*
000940***************************************************************
000950 DATA DIVISION.
000960 WORKING-STORAGE SECTION.
000970*
000980*    STANDALONE SCAN SUBSCRIPTS - SHOP HABIT IS 77-LEVEL FOR
000990*    A LEFT-TRIM OR RIGHT-TRIM WALK THAT NEEDS NO GROUP OF ITS
001000*    OWN.
001010*
001020 77  WS-AMT-LEFT-SUB                PIC 9(02) COMP VALUE 0.
001030 77  WS-TRUNC-SUB                   PIC 9(03) COMP VALUE 0.
001040*
001050*    Store eye catcher details to aid dump reading.
001060*
001070 01  WS-DEBUG-DETAILS.
001080     05  FILLER                        PIC X(32)
001090           VALUE 'RECDISP-----WORKING STORAGE  '.
001100     05  WS-DEBUG-CALL-COUNT           PIC 9(5) COMP VALUE 0.
001110     05  FILLER                        PIC X(20) VALUE SPACES.
001120*
001130*    DATE WORK - THE CALLER'S CCYYMMDD IS SPLIT OUT BY A
001140*    REDEFINES RATHER THAN REFERENCE MODIFICATION SO THE YEAR,
001150*    MONTH AND DAY CAN EACH BE MOVED STRAIGHT INTO THE HYPHEN-
001160*    SEPARATED OUTPUT PICTURE.
001170*
001180 01  WS-DATE-WORK.
001190     05  WS-DATE-CCYYMMDD              PIC 9(08) VALUE 0.
001200     05  WS-DATE-CCYYMMDD-R REDEFINES WS-DATE-CCYYMMDD.
001210         10  WS-D-CCYY                 PIC 9(04).
001220         10  WS-D-MM                   PIC 9(02).
001230         10  WS-D-DD                   PIC 9(02).
001240     05  WS-DATE-TEXT                  PIC X(10) VALUE SPACES.
001250     05  FILLER                        PIC X(07).
001260*
001270*    AMOUNT WORK - THE SIGN IS STRIPPED AND STRINGED BACK ON
001280*    SEPARATELY SO THE ZERO-SUPPRESSED EDITED FIELD NEVER CARRIES
001290*    A FLOATING MINUS OF ITS OWN; A LEFT-TO-RIGHT CHARACTER SCAN
001300*    (NO INTRINSIC FUNCTION) FINDS WHERE THE SUPPRESSION STOPS.
001310*
001320 01  WS-AMOUNT-WORK.
001330     05  WS-AMOUNT-ABS                 PIC 9(07)V99 VALUE 0.
001340     05  WS-AMOUNT-EDIT                PIC ZZZZZZ9.99.
001350     05  WS-AMOUNT-EDIT-R REDEFINES WS-AMOUNT-EDIT.
001360         10  WS-AMT-CHAR OCCURS 10 TIMES PIC X(01).
001370     05  WS-AMT-LEFT-POS                PIC 9(02) COMP VALUE 0.
001380     05  FILLER                         PIC X(06).
001390*
001400*    TRUNCATION WORK - TRUNCATE SCANS THE CALLER'S TEXT RIGHT TO
001410*    LEFT FOR ITS TRIMMED LENGTH, THE SAME HELPER IDIOM RECALIAS
001420*    USES FOR ITS OWN ALIAS-KEY TRIM.
001430*
001440 01  WS-TRUNCATE-WORK.
001450     05  WS-TRUNC-SCRATCH               PIC X(80) VALUE SPACES.
001460     05  WS-TRUNC-SCRATCH-R REDEFINES WS-TRUNC-SCRATCH.
001470         10  WS-TRUNC-CHAR OCCURS 80 TIMES PIC X(01).
001480     05  WS-TRUNC-LEN                   PIC 9(03) COMP VALUE 0.
001490     05  FILLER                         PIC X(05).
001500*
001510***************************************************************
001520 LINKAGE SECTION.
001530***************************************************************
001540*
001550*    ONE FUNCTION CODE, ONE SET OF IN/OUT FIELDS - ONLY THE
001560*    FIELDS THE FUNCTION IN QUESTION ACTUALLY USES ARE MOVED BY
001570*    THE CALLER OR INSPECTED HEREIN.  LK-TEXT-OUT CARRIES EVERY
001580*    FUNCTION'S ANSWER SO RECONDRV HAS ONE PLACE TO LOOK.
001590*
001600 01  LK-DISPLAY-PARMS.
001610     05  LK-FUNCTION-CODE              PIC X(08) VALUE SPACES.
001620         88  LK-FN-FORMAT-DATE         VALUE 'FMTDATE '.
001630         88  LK-FN-FORMAT-AMOUNT       VALUE 'FMTAMT  '.
001640         88  LK-FN-TRUNCATE            VALUE 'TRUNC   '.
001650         88  LK-FN-TIER-LABEL          VALUE 'TIERLAB '.
001660     05  LK-DATE-IN                    PIC 9(08) VALUE 0.
001670     05  LK-DATE-PRESENT-SW            PIC X(01) VALUE 'N'.
001680         88  LK-DATE-IS-PRESENT        VALUE 'Y'.
001690     05  LK-AMOUNT-IN                  PIC S9(7)V99 COMP-3 VALUE 0.
001700     05  LK-AMOUNT-PRESENT-SW          PIC X(01) VALUE 'N'.
001710         88  LK-AMOUNT-IS-PRESENT      VALUE 'Y'.
001720     05  LK-TEXT-IN                    PIC X(80) VALUE SPACES.
001730     05  LK-TRUNC-MAX-LEN              PIC 9(03) COMP VALUE 0.
001740     05  LK-TIER-CODE                  PIC X(06) VALUE SPACES.
001750         88  LK-TIER-IS-HIGH           VALUE 'HIGH  '.
001760         88  LK-TIER-IS-MEDIUM         VALUE 'MEDIUM'.
001770         88  LK-TIER-IS-LOW            VALUE 'LOW   '.
001780         88  LK-TIER-IS-NONE           VALUE 'NONE  '.
001790     05  LK-TEXT-OUT                   PIC X(83) VALUE SPACES.
001800     05  FILLER                        PIC X(08).
001810*
001820***************************************************************
001830 PROCEDURE DIVISION USING LK-DISPLAY-PARMS.
001840***************************************************************
001850*
001860 000-RECDISP-MAIN SECTION.
001870*
001880 000-010.
001890     ADD 1 TO WS-DEBUG-CALL-COUNT.
001900     MOVE SPACES TO LK-TEXT-OUT.
001910     EVALUATE TRUE
001920         WHEN LK-FN-FORMAT-DATE
001930             PERFORM 010-FORMAT-DATE     THRU 010-EXIT
001940         WHEN LK-FN-FORMAT-AMOUNT
001950             PERFORM 020-FORMAT-AMOUNT   THRU 020-EXIT
001960         WHEN LK-FN-TRUNCATE
001970             PERFORM 030-TRUNCATE-TEXT   THRU 030-EXIT
001980         WHEN LK-FN-TIER-LABEL
001990             PERFORM 040-TIER-LABEL      THRU 040-EXIT
002000         WHEN OTHER
002010             MOVE 'N/A' TO LK-TEXT-OUT
002020     END-EVALUATE.
002030 000-EXIT.
002040     GOBACK.
002050*
002060***************************************************************
002070*    010-FORMAT-DATE - CCYYMMDD TO "CCYY-MM-DD".  A MISSING OR
002080*    ZERO DATE COMES BACK "N/A" RATHER THAN A STRING OF DASHES.
002090***************************************************************
002100 010-FORMAT-DATE.
002110     IF NOT LK-DATE-IS-PRESENT OR LK-DATE-IN = 0
002120         MOVE 'N/A' TO LK-TEXT-OUT
002130         GO TO 010-EXIT.
002140     MOVE LK-DATE-IN TO WS-DATE-CCYYMMDD.
002150     MOVE SPACES     TO WS-DATE-TEXT.
002160     STRING WS-D-CCYY   DELIMITED BY SIZE
002170            '-'          DELIMITED BY SIZE
002180            WS-D-MM      DELIMITED BY SIZE
002190            '-'          DELIMITED BY SIZE
002200            WS-D-DD      DELIMITED BY SIZE
002210            INTO WS-DATE-TEXT.
002220     MOVE WS-DATE-TEXT TO LK-TEXT-OUT.
002230 010-EXIT.
002240     EXIT.
002250*
002260***************************************************************
002270*    020-FORMAT-AMOUNT - SIGNED AMOUNT TO "$" PLUS EXACTLY TWO
002280*    DECIMALS, SIGN PRESERVED, LEADING ZEROS SUPPRESSED.  A
002290*    MISSING AMOUNT COMES BACK "N/A".
002300***************************************************************
002310 020-FORMAT-AMOUNT.
002320     IF NOT LK-AMOUNT-IS-PRESENT
002330         MOVE 'N/A' TO LK-TEXT-OUT
002340         GO TO 020-EXIT.
002350     IF LK-AMOUNT-IN < 0
002360         COMPUTE WS-AMOUNT-ABS = LK-AMOUNT-IN * -1
002370     ELSE
002380         MOVE LK-AMOUNT-IN TO WS-AMOUNT-ABS
002390     END-IF.
002400     MOVE WS-AMOUNT-ABS TO WS-AMOUNT-EDIT.
002410     PERFORM 025-LEFT-TRIM-AMOUNT THRU 025-EXIT.
002420     IF WS-AMT-LEFT-POS = 0
002430         MOVE 1 TO WS-AMT-LEFT-POS
002440     END-IF.
002450     IF LK-AMOUNT-IN < 0
002460         STRING '$-' DELIMITED BY SIZE
002470                WS-AMOUNT-EDIT(WS-AMT-LEFT-POS:) DELIMITED BY SIZE
002480                INTO LK-TEXT-OUT
002490     ELSE
002500         STRING '$' DELIMITED BY SIZE
002510                WS-AMOUNT-EDIT(WS-AMT-LEFT-POS:) DELIMITED BY SIZE
002520                INTO LK-TEXT-OUT
002530     END-IF.
002540 020-EXIT.
002550     EXIT.
002560*
002570***************************************************************
002580*    025-LEFT-TRIM-AMOUNT - SCANS WS-AMOUNT-EDIT LEFT TO RIGHT
002590*    FOR THE FIRST NON-BLANK CHARACTER, I.E. WHERE THE ZERO
002600*    SUPPRESSION STOPS.
002610***************************************************************
002620 025-LEFT-TRIM-AMOUNT.
002630     MOVE 0 TO WS-AMT-LEFT-POS.
002640     PERFORM 026-LEFT-TRIM-SCAN THRU 026-EXIT
002650         VARYING WS-AMT-LEFT-SUB FROM 1 BY 1
002660         UNTIL WS-AMT-LEFT-SUB > 10 OR WS-AMT-LEFT-POS > 0.
002670 025-EXIT.
002680     EXIT.
002690*
002700 026-LEFT-TRIM-SCAN.
002710     IF WS-AMT-CHAR(WS-AMT-LEFT-SUB) NOT = SPACE
002720         MOVE WS-AMT-LEFT-SUB TO WS-AMT-LEFT-POS.
002730 026-EXIT.
002740     EXIT.
002750*
002760***************************************************************
002770*    030-TRUNCATE-TEXT - TEXT LONGER THAN LK-TRUNC-MAX-LEN IS CUT
002780*    TO THAT LENGTH AND SUFFIXED "..."; SHORTER TEXT COMES BACK
002790*    TRIMMED AND UNCHANGED.
002800***************************************************************
002810 030-TRUNCATE-TEXT.
002820     MOVE LK-TEXT-IN TO WS-TRUNC-SCRATCH.
002830     PERFORM 175-TRIM-LENGTH THRU 175-EXIT.
002840     IF WS-TRUNC-LEN NOT > LK-TRUNC-MAX-LEN
002850         IF WS-TRUNC-LEN > 0
002860             MOVE LK-TEXT-IN(1:WS-TRUNC-LEN) TO LK-TEXT-OUT
002870         ELSE
002880             MOVE SPACES TO LK-TEXT-OUT
002890         END-IF
002900     ELSE
002910         STRING LK-TEXT-IN(1:LK-TRUNC-MAX-LEN) DELIMITED BY SIZE
002920                '...'                          DELIMITED BY SIZE
002930                INTO LK-TEXT-OUT
002940     END-IF.
002950 030-EXIT.
002960     EXIT.
002970*
002980***************************************************************
002990*    040-TIER-LABEL - CONFIDENCE TIER CODE TO ITS SHORT REPORT
003000*    HEADING.  AN UNRECOGNIZED CODE COMES BACK "NONE" THE SAME AS
003010*    LK-TIER-IS-NONE, RATHER THAN BLANK.
003020***************************************************************
003030 040-TIER-LABEL.
003040     EVALUATE TRUE
003050         WHEN LK-TIER-IS-HIGH
003060             MOVE 'HIGH' TO LK-TEXT-OUT
003070         WHEN LK-TIER-IS-MEDIUM
003080             MOVE 'MED'  TO LK-TEXT-OUT
003090         WHEN LK-TIER-IS-LOW
003100             MOVE 'LOW'  TO LK-TEXT-OUT
003110         WHEN OTHER
003120             MOVE 'NONE' TO LK-TEXT-OUT
003130     END-EVALUATE.
003140 040-EXIT.
003150     EXIT.
003160*
003170***************************************************************
003180*    175-TRIM-LENGTH - SCANS WS-TRUNC-SCRATCH RIGHT TO LEFT FOR
003190*    THE LAST NON-BLANK CHARACTER.  THE SAME HELPER IDIOM
003200*    RECALIAS USES FOR ITS OWN ALIAS-KEY TRIM.
003210***************************************************************
003220 175-TRIM-LENGTH.
003230     MOVE 80 TO WS-TRUNC-SUB.
003240     MOVE 0  TO WS-TRUNC-LEN.
003250     PERFORM 176-TRIM-SCAN THRU 176-EXIT
003260         VARYING WS-TRUNC-SUB FROM 80 BY -1
003270         UNTIL WS-TRUNC-SUB < 1 OR WS-TRUNC-LEN > 0.
003280 175-EXIT.
003290     EXIT.
003300*
003310 176-TRIM-SCAN.
003320     IF WS-TRUNC-CHAR(WS-TRUNC-SUB) NOT = SPACE
003330         MOVE WS-TRUNC-SUB TO WS-TRUNC-LEN.
003340 176-EXIT.
003350     EXIT.
003360*
003370* END OF PROGRAM RECDISP
