000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = RECALIR                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Statement Reconciliation Subsystem -        *
000600*                    Merchant alias master record                *
000700*                                                                *
000800*  @BANNER_START@                                                *
000900*  RECALIR.cpy                                                   *
001000*  Personal Ledger Reconciliation - Batch Suite                  *
001100*  @BANNER_END@                                                  *
001200*                                                                *
001300* STATUS = 3.1                                                   *
001400*                                                                *
001500* FUNCTION =                                                     *
001600*      One occurrence per known merchant-name variant, keyed by  *
001700*      ALS-ALIAS (the variant text, unique) with ALS-PRIMARY-    *
001800*      NAME carried as an ALTERNATE KEY WITH DUPLICATES so every *
001900*      alias sharing a primary can be browsed together.  Main-   *
002000*      tained by RECALIAS and consulted by RECMATCH whenever a   *
002100*      description comparison scores below the outright-match   *
002200*      threshold.                                                *
002300*----------------------------------------------------------------*
002400*                                                                *
002500* CHANGE ACTIVITY :                                              *
002600*      $SEG(RECALIR),COMP(RECONCIL),PROD(LEDGER  ):               *
002700*                                                                *
002800*   PN= REASON   REL    YYMMDD  PGMR    : REMARKS                *
002900*   $P1= RC0055  301    030822  MWB     : NEW COPYBOOK FOR ALIAS  *
003000*                                          MASTER LAYOUT          *
003100*                                                                *
003200******************************************************************
003300*
003400 01  ALS-ALIAS-RECORD.
003500     05  ALS-PRIMARY-NAME              PIC X(40).
003600     05  ALS-ALIAS                     PIC X(40).
003700     05  ALS-CREATED-AT                PIC X(19).
003800     05  ALS-USAGE-COUNT               PIC 9(5).
003900     05  FILLER                        PIC X(11).
