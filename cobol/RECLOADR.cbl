000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. RECLOADR.
000030 AUTHOR.       D C TREADWAY.
000040 INSTALLATION. IBM HURSLEY.
000050 DATE-WRITTEN. MARCH 1994.
000060 DATE-COMPILED.
000070 SECURITY.     NONE.
000080*
000090*-------------------------------------------------------------*
000100*                                                             *
000110*               @BANNER_START@                                *
000120*      RECLOADR.cbl                                           *
000130*      (C) Copyright IBM Corp. 1994. All Rights Reserved.     *
000140*                                                             *
000150* Element of the Personal Ledger Reconciliation Batch Suite   *
000160*               @BANNER_END@                                  *
000170*                                                             *
000180*-------------------------------------------------------------*
000190*
000200***************************************************************
000210*    DESCRIPTION
000220*
000230* RECLOADR is the LOADER subprogram of the reconciliation
000240* suite.  It is CALLed once for the SOURCE statement and once
000250* for the TARGET book-of-record, each time with a fresh
000260* LK-LOADER-PARMS area naming which logical file to process.
000270* It pre-scans the file to decide whether it is laid out in
000280* the single-column GENERIC format or the two-column CHASE
000290* debit/credit format, and to infer whether dates on the file
000300* are written year-first, month-first or day-first.  It then
000310* re-reads the file from the top, normalizes every record into
000320* the shop's common NORMALIZED-TRANSACTION shape, and hands
000330* the filled table back to its caller.
000340*
000350***************************************************************
000360*     AMENDMENT HISTORY
000370*
000380*      DATE         AUTHOR          DESCRIPTION
000390*
000400*      03/21/94     D C TREADWAY    INITIAL VERSION - GENERIC
000410*                                   FORMAT ONLY, US DATES.
000420*      09/02/94     D C TREADWAY    ADD CHASE TWO-COLUMN INPUT.
000430*      06/14/95     M W BRENNAN     ADD ISO/EUR DATE INFERENCE.
000440*      11/30/95     M W BRENNAN     FIX PRESCAN TO SKIP BLANK
000450*                                   DATES WHEN VOTING FORMAT.
000460*      02/18/97     D C TREADWAY    SIGN-CONVENTION DETECTION
000470*                                   MOVED HERE FROM MATCHER.
000480*      08/11/98     J L KOWALCZYK   Y2K REVIEW - TXN-DATE WAS
000490*                                   ALREADY 9(8) CCYYMMDD, NO
000500*                                   WINDOWING LOGIC TO REMOVE.
000510*      01/05/99     J L KOWALCZYK   Y2K SIGN-OFF.  NO CHANGE
000520*                                   REQUIRED, LOGGED PER AUDIT.
000530*      04/23/01     P F HENSHAW     DROP RECORDS WITH UNPARSABLE
000540*                                   AMOUNT INSTEAD OF ABENDING.
000550*      07/09/03     P F HENSHAW     RC0041 - RECTRAN/RECRAWG/
000560*                                   RECRAWC COPYBOOKS INTRODUCED,
000570*                                   INLINE LAYOUTS REMOVED.
000580*      11/17/09     P F HENSHAW     RC0101 - HONOUR RAW-RECONCILED
000590*                                   FLAG ON GENERIC TARGET INPUT.
000600*      03/15/12     R T MALLORY     RC0117 - RECONCILED FLAG TEST WAS
000610*                                   CASE-SENSITIVE AND THE DESCRIPTION
000620*                                   WAS NEVER TRIMMED OF LEADING/
000630*                                   TRAILING BLANKS, BOTH PER CHASE
000640*                                   REPORTING A MISMATCH COUNT AGAINST
000650*                                   THEIR OWN RECONCILIATION.  FLAG IS
000660*                                   NOW FOLDED TO UPPER CASE BEFORE
000670*                                   THE COMPARE; DESCRIPTION IS NOW
000680*                                   TRIMMED BOTH ENDS BEFORE THE
000690*                                   LOWER-CASE FOLD.  SAME TICKET
000700*                                   REPACKED WS-NUMERIC-AMOUNT, WS-
000710*                                   DEBIT-AMOUNT, WS-CREDIT-AMOUNT AND
000720*                                   LK-TXN-AMOUNT COMP-3, AN AUDIT
000730*                                   FINDING THAT THIS PROGRAM HAD
000740*                                   QUIETLY DRIFTED OFF THE SHOP'S OWN
000750*                                   BALANCE-FIELD CONVENTION.
000760*      04/02/12     R T MALLORY     RC0118 - DATE-STYLE PICK WAS A
000770*                                   TEN-SAMPLE MAJORITY VOTE, BUT CHASE
000780*                                   SAYS THE FIRST DATE THAT CAN DECIDE
000790*                                   ISO OR EUR WINS THE WHOLE FILE
000800*                                   OUTRIGHT.  100-PRESCAN-FILE NOW
000810*                                   STOPS SCANNING THE MOMENT 130-VOTE-
000820*                                   DATE-STYLE DECIDES EITHER STYLE;
000830*                                   USA IS WHATEVER IS LEFT IF NONE OF
000840*                                   THE TEN SAMPLES EVER DECIDE IT.
000850*                                   SAME FINDING CAUGHT THE EUR TEST
000860*                                   ONLY LOOKING AT THE FIRST SLASH
000870*                                   COMPONENT - A SAMPLE LIKE 25/13/2023
000880*                                   HAS NO VALID MONTH ANYWHERE AND WAS
000890*                                   WRONGLY DECIDING EUR; THE SECOND
000900*                                   COMPONENT IS NOW CHECKED TOO.
000910*
000920***************************************************************
000930*     FILES
000940*
000950*     SOURCE-FILE - the bank statement, GENERIC or CHASE layout.
000960*     TARGET-FILE - the personal ledger export, GENERIC layout,
000970*                   may carry a reconciled flag.
000980***************************************************************
000990*     COPYBOOKS
001000*
001010*     RECRAWG - raw GENERIC input record layout.
001020*     RECRAWC - raw CHASE input record layout (REDEFINES RECRAWG
001030*               slot so the prescan can try both views).
001040*     RECWORK - common EOF/FILE-STATUS/format/sign switches.
001050***************************************************************
001060*
001070 ENVIRONMENT DIVISION.
001080 CONFIGURATION SECTION.
001090 SPECIAL-NAMES.
001100     C01 IS TOP-OF-FORM
001110     CLASS AMOUNT-CHARACTERS IS '0' THRU '9' ',' '.' '$' '-' '+'
001120     UPSI-0 ON  STATUS IS RECLOADR-TEST-MODE
001130     UPSI-0 OFF STATUS IS RECLOADR-PROD-MODE.
001140 INPUT-OUTPUT SECTION.
001150 FILE-CONTROL.
001160*
001170     SELECT SOURCE-FILE   ASSIGN TO SOURCEIN
001180            ACCESS IS SEQUENTIAL
001190            FILE STATUS  IS  WS-SOURCE-STATUS.
001200*
001210     SELECT TARGET-FILE   ASSIGN TO TARGETIN
001220            ACCESS IS SEQUENTIAL
001230            FILE STATUS  IS  WS-TARGET-STATUS.
001240*
001250***************************************************************
001260 DATA DIVISION.
001270 FILE SECTION.
001280*
001290 FD  SOURCE-FILE
001300     LABEL RECORDS ARE STANDARD
001310     BLOCK CONTAINS 0
001320     RECORDING MODE IS F.
001330 01  SRC-RAW-RECORD.
001340     COPY RECRAWG.
001350 01  SRC-RAW-CHASE-VIEW REDEFINES SRC-RAW-RECORD.
001360     COPY RECRAWC.
001370*
001380 FD  TARGET-FILE
001390     LABEL RECORDS ARE STANDARD
001400     BLOCK CONTAINS 0
001410     RECORDING MODE IS F.
001420 01  TGT-RAW-RECORD.
001430     COPY RECRAWG.
001440 01  TGT-RAW-CHASE-VIEW REDEFINES TGT-RAW-RECORD.
001450     COPY RECRAWC.
001460*
001470***************************************************************
001480 WORKING-STORAGE SECTION.
001490*
001500*    STANDALONE WORK COUNTERS - SHOP HABIT IS 77-LEVEL FOR A
001510*    LOOSE SCRATCH SUBSCRIPT OR TALLY THAT NEVER WANTS A GROUP.
001520*
001530 77  WS-SUB                          PIC 9(04) COMP VALUE 0.
001540 77  WS-SCAN-COUNT                   PIC 9(03) COMP VALUE 0.
001550***************************************************************
001560*
001570*    Store eye catcher details to aid dump reading.
001580*
001590 01  WS-DEBUG-DETAILS.
001600     05  FILLER                        PIC X(32)
001610           VALUE 'RECLOADR-----WORKING STORAGE  '.
001620     05  WS-DEBUG-CALL-COUNT           PIC 9(5) COMP VALUE 0.
001630     05  FILLER                        PIC X(20) VALUE SPACES.
001640*
001650 01  FILLER.
001660     05  FILLER                        PIC X(36) VALUE
001670         '********  RECWORK COPYBOOK  ********'.
001680     COPY RECWORK.
001690*
001700 01  WS-FILE-STATUSES.
001710     05  WS-SOURCE-STATUS              PIC X(02) VALUE SPACES.
001720     05  WS-TARGET-STATUS              PIC X(02) VALUE SPACES.
001730     05  FILLER                        PIC X(06).
001740*
001750 01  WS-DATE-FORMAT-DECISION.
001760     05  WS-DATE-STYLE-SW              PIC X(01) VALUE 'N'.
001770         88  WS-DATE-STYLE-DECIDED     VALUE 'Y'.
001780     05  WS-DATE-STYLE                 PIC X(03) VALUE 'USA'.
001790         88  WS-STYLE-ISO              VALUE 'ISO'.
001800         88  WS-STYLE-USA              VALUE 'USA'.
001810         88  WS-STYLE-EUR              VALUE 'EUR'.
001820     05  FILLER                        PIC X(06).
001830*
001840 01  WS-SCAN-FIELDS.
001850     05  WS-CHASE-VOTES                PIC 9(03) COMP VALUE 0.
001860     05  WS-GENERIC-VOTES              PIC 9(03) COMP VALUE 0.
001870     05  WS-RECONCILED-FOLD            PIC X(05) VALUE SPACES.
001880     05  FILLER                        PIC X(01).
001890*
001900*    WS-DESC-WORK - SCRATCH FOR THE LEFT/RIGHT BLANK-TRIM SCAN ON
001910*    THE RAW DESCRIPTION, SAME SHAPE AS RECALIAS'S OWN TRIM
001920*    IDIOM (SEE RC0117).
001930*
001940 01  WS-DESC-WORK.
001950     05  WS-DESC-SCRATCH                PIC X(60) VALUE SPACES.
001960     05  WS-DESC-TRIMMED                PIC X(60) VALUE SPACES.
001970     05  WS-DESC-SUB                    PIC 9(02) COMP VALUE 0.
001980     05  WS-DESC-LEFT                   PIC 9(02) COMP VALUE 0.
001990     05  WS-DESC-RIGHT                  PIC 9(02) COMP VALUE 0.
002000     05  FILLER                         PIC X(04).
002010*
002020 01  WS-AMOUNT-WORK.
002030     05  WS-AMOUNT-TEXT                PIC X(12) VALUE SPACES.
002040     05  WS-AMOUNT-TEXT-R REDEFINES WS-AMOUNT-TEXT.
002050         10  WS-AMOUNT-CHAR OCCURS 12 TIMES PIC X(01).
002060     05  WS-CLEAN-AMOUNT                PIC X(14) VALUE SPACES.
002070     05  WS-CLEAN-LEN                   PIC 9(02) COMP VALUE 0.
002080     05  WS-NUMERIC-AMOUNT              PIC S9(7)V99 COMP-3 VALUE 0.
002090     05  WS-DEBIT-AMOUNT                PIC S9(7)V99 COMP-3 VALUE 0.
002100     05  WS-CREDIT-AMOUNT               PIC S9(7)V99 COMP-3 VALUE 0.
002110     05  WS-VALID-AMOUNT-SW             PIC X(01) VALUE 'N'.
002120         88  WS-AMOUNT-IS-VALID         VALUE 'Y'.
002130     05  WS-DEBIT-VALID-SW              PIC X(01) VALUE 'N'.
002140     05  WS-CENTS-ACCUM                 PIC S9(9) COMP VALUE 0.
002150     05  WS-AMOUNT-NEG-SW               PIC X(01) VALUE 'N'.
002160     05  WS-AMOUNT-SUB                  PIC 9(02) COMP VALUE 0.
002170     05  WS-CLEAN-AMOUNT-R REDEFINES WS-CLEAN-AMOUNT.
002180         10  WS-CLEAN-CHAR OCCURS 14 TIMES PIC X(01).
002190     05  WS-ONE-CHAR                    PIC X(01) VALUE SPACE.
002200     05  WS-ONE-DIGIT REDEFINES WS-ONE-CHAR PIC 9(01).
002210     05  FILLER                         PIC X(05).
002220*
002230 01  WS-DATE-WORK.
002240     05  WS-RAW-DATE-TEXT               PIC X(10) VALUE SPACES.
002250*
002260*    ISO VIEW - CCYY-MM-DD (YEAR-FIRST, DASH SEPARATED).
002270*
002280     05  WS-RAW-DATE-ISO REDEFINES WS-RAW-DATE-TEXT.
002290         10  WS-D-PART-1                PIC X(04).
002300         10  WS-D-SEP-1                 PIC X(01).
002310         10  WS-D-PART-2                PIC X(02).
002320         10  WS-D-SEP-2                 PIC X(01).
002330         10  WS-D-PART-3                PIC X(02).
002340     05  WS-D-PART-1-N REDEFINES WS-D-PART-1 PIC 9(04).
002350     05  WS-D-PART-2-N REDEFINES WS-D-PART-2 PIC 9(02).
002360     05  WS-D-PART-3-N REDEFINES WS-D-PART-3 PIC 9(02).
002370*
002380*    US/EUR VIEW - NN/NN/CCYY (MONTH-FIRST OR DAY-FIRST,
002390*    SLASH SEPARATED).  SAME TEN BYTES, DIFFERENT CUT POINTS.
002400*
002410     05  WS-RAW-DATE-SLASH REDEFINES WS-RAW-DATE-TEXT.
002420         10  WS-E-PART-1                PIC X(02).
002430         10  WS-E-SEP-1                 PIC X(01).
002440         10  WS-E-PART-2                PIC X(02).
002450         10  WS-E-SEP-2                 PIC X(01).
002460         10  WS-E-PART-3                PIC X(04).
002470     05  WS-E-PART-1-N REDEFINES WS-E-PART-1 PIC 9(02).
002480     05  WS-E-PART-2-N REDEFINES WS-E-PART-2 PIC 9(02).
002490     05  WS-E-PART-3-N REDEFINES WS-E-PART-3 PIC 9(04).
002500     05  WS-VALID-DATE-SW               PIC X(01) VALUE 'N'.
002510         88  WS-DATE-IS-VALID           VALUE 'Y'.
002520     05  WS-BUILT-DATE                  PIC 9(08) VALUE 0.
002530     05  FILLER                         PIC X(05).
002540*
002550 01  WS-MISC-COUNTERS.
002560     05  WS-RECS-READ                   PIC 9(05) COMP VALUE 0.
002570     05  WS-RECS-KEPT                   PIC 9(05) COMP VALUE 0.
002580     05  WS-RECS-DROPPED                PIC 9(05) COMP VALUE 0.
002590     05  WS-POS-COUNT                   PIC 9(05) COMP VALUE 0.
002600     05  WS-NEG-COUNT                   PIC 9(05) COMP VALUE 0.
002610     05  WS-DEBIT-NONBLANK               PIC 9(05) COMP VALUE 0.
002620     05  WS-CREDIT-NONBLANK              PIC 9(05) COMP VALUE 0.
002630     05  FILLER                         PIC X(06).
002640*
002650***************************************************************
002660 LINKAGE SECTION.
002670***************************************************************
002680*
002690 01  LK-LOADER-PARMS.
002700     05  LK-FILE-ID                    PIC X(08).
002710         88  LK-FILE-IS-SOURCE         VALUE 'SOURCE  '.
002720         88  LK-FILE-IS-TARGET         VALUE 'TARGET  '.
002730     05  LK-RECORD-COUNT               PIC 9(05) COMP.
002740     05  LK-FORMAT-CODE                PIC X(07).
002750     05  LK-SIGN-CONVENTION            PIC X(13).
002760     05  LK-DEBIT-NONBLANK             PIC 9(05) COMP.
002770     05  LK-CREDIT-NONBLANK            PIC 9(05) COMP.
002780     05  LK-POSITIVE-COUNT             PIC 9(05) COMP.
002790     05  LK-NEGATIVE-COUNT             PIC 9(05) COMP.
002800     05  FILLER                        PIC X(08).
002810*
002820 01  LK-TRANS-TABLE.
002830     05  LK-TRANS-ENTRY OCCURS 2000 TIMES INDEXED BY LK-TX-IDX.
002840         10  LK-TXN-DATE               PIC 9(08).
002850         10  LK-TXN-AMOUNT             PIC S9(7)V99 COMP-3.
002860         10  LK-TXN-DESC               PIC X(60).
002870         10  LK-TXN-ORIG-IDX           PIC 9(05).
002880         10  LK-TXN-RECONCILED-SW      PIC X(01).
002890         10  FILLER                    PIC X(05).
002900*
002910***************************************************************
002920 PROCEDURE DIVISION USING LK-LOADER-PARMS LK-TRANS-TABLE.
002930***************************************************************
002940*
002950 000-RECLOADR-MAIN SECTION.
002960*
002970 000-010.
002980     ADD 1 TO WS-DEBUG-CALL-COUNT.
002990     MOVE 0 TO WS-RECS-READ WS-RECS-KEPT WS-RECS-DROPPED.
003000     MOVE 'N' TO WS-DATE-STYLE-SW.
003010     MOVE 'USA' TO WS-DATE-STYLE.
003020     MOVE 0 TO WS-CHASE-VOTES WS-GENERIC-VOTES WS-SCAN-COUNT.
003030     MOVE 0 TO WS-POS-COUNT WS-NEG-COUNT.
003040     MOVE 0 TO WS-DEBIT-NONBLANK WS-CREDIT-NONBLANK.
003050     MOVE SPACES TO LK-FORMAT-CODE LK-SIGN-CONVENTION.
003060*
003070 000-020.
003080     PERFORM 100-PRESCAN-FILE THRU 100-EXIT.
003090     PERFORM 900-OPEN-LOAD-FILE.
003100     MOVE 'N' TO RW-EOF-SWITCH.
003110     PERFORM 200-LOAD-RECORDS THRU 200-EXIT
003120         UNTIL RW-AT-EOF.
003130     PERFORM 905-CLOSE-LOAD-FILE.
003140*
003150 000-030.
003160     MOVE WS-RECS-KEPT  TO LK-RECORD-COUNT.
003170     MOVE WS-DEBIT-NONBLANK  TO LK-DEBIT-NONBLANK.
003180     MOVE WS-CREDIT-NONBLANK TO LK-CREDIT-NONBLANK.
003190     MOVE WS-POS-COUNT  TO LK-POSITIVE-COUNT.
003200     MOVE WS-NEG-COUNT  TO LK-NEGATIVE-COUNT.
003210     PERFORM 600-SET-SIGN-CONVENTION THRU 600-EXIT.
003220     GOBACK.
003230*
003240***************************************************************
003250*    100-PRESCAN-FILE - OPEN THE REQUESTED FILE, VOTE ON ITS
003260*    FORMAT (GENERIC VS CHASE) ACROSS UP TO TEN NON-BLANK
003270*    DATES, THEN CLOSE IT AGAIN SO THAT 200-LOAD-RECORDS CAN
003280*    RE-READ IT FROM THE TOP.  RC0118 - THE DATE STYLE ITSELF
003290*    IS NO LONGER A VOTE: THE FIRST SAMPLE THAT 130-VOTE-DATE-
003300*    STYLE CAN DECIDE ISO OR EUR ON WINS THE WHOLE FILE AND
003310*    THE SCAN STOPS THERE, PER CHASE'S OWN RULE THAT THE FIRST
003320*    DECIDING DATE GOVERNS EVERY ROW.  USA IS THE DEFAULT IF
003330*    THE TEN SAMPLES NEVER DECIDE IT, NOT A TALLIED OUTCOME.
003340***************************************************************
003350 100-PRESCAN-FILE.
003360     MOVE 'N' TO RW-EOF-SWITCH.
003370     PERFORM 900-OPEN-LOAD-FILE.
003380     PERFORM 110-PRESCAN-ONE-RECORD THRU 110-EXIT
003390         UNTIL RW-AT-EOF OR WS-SCAN-COUNT = 10
003400             OR WS-DATE-STYLE-DECIDED.
003410     PERFORM 905-CLOSE-LOAD-FILE.
003420     IF WS-CHASE-VOTES > WS-GENERIC-VOTES
003430         SET RW-FORMAT-CHASE  TO TRUE
003440     ELSE
003450         SET RW-FORMAT-GENERIC TO TRUE.
003460     MOVE RW-FORMAT-CODE TO LK-FORMAT-CODE.
003470 100-EXIT.
003480     EXIT.
003490*
003500 110-PRESCAN-ONE-RECORD.
003510     PERFORM 700-READ-LOAD-FILE.
003520     IF RW-AT-EOF
003530         GO TO 110-EXIT.
003540     IF RG-RAW-DATE OF SRC-RAW-RECORD = SPACES
003550         AND LK-FILE-IS-SOURCE
003560             GO TO 110-EXIT.
003570     PERFORM 120-VOTE-FORMAT THRU 120-EXIT.
003580     PERFORM 130-VOTE-DATE-STYLE THRU 130-EXIT.
003590     ADD 1 TO WS-SCAN-COUNT.
003600 110-EXIT.
003610     EXIT.
003620*
003630***************************************************************
003640*    120-VOTE-FORMAT - A RECORD VOTES CHASE WHEN BOTH THE
003650*    DEBIT AND THE CREDIT VIEW OF BYTES 11-34 LOOK LIKE VALID
003660*    AMOUNT TEXT; OTHERWISE IT VOTES GENERIC.
003670***************************************************************
003680 120-VOTE-FORMAT.
003690     IF LK-FILE-IS-SOURCE
003700         MOVE RC-RAW-DEBIT OF SRC-RAW-CHASE-VIEW  TO WS-AMOUNT-TEXT
003710         PERFORM 140-CHECK-AMOUNT-CHARS THRU 140-EXIT
003720         MOVE WS-VALID-AMOUNT-SW TO WS-DEBIT-VALID-SW
003730         MOVE RC-RAW-CREDIT OF SRC-RAW-CHASE-VIEW TO WS-AMOUNT-TEXT
003740         PERFORM 140-CHECK-AMOUNT-CHARS THRU 140-EXIT
003750     ELSE
003760         MOVE RC-RAW-DEBIT OF TGT-RAW-CHASE-VIEW  TO WS-AMOUNT-TEXT
003770         PERFORM 140-CHECK-AMOUNT-CHARS THRU 140-EXIT
003780         MOVE WS-VALID-AMOUNT-SW TO WS-DEBIT-VALID-SW
003790         MOVE RC-RAW-CREDIT OF TGT-RAW-CHASE-VIEW TO WS-AMOUNT-TEXT
003800         PERFORM 140-CHECK-AMOUNT-CHARS THRU 140-EXIT.
003810     IF WS-DEBIT-VALID-SW = 'Y' AND WS-VALID-AMOUNT-SW = 'Y'
003820         ADD 1 TO WS-CHASE-VOTES
003830     ELSE
003840         ADD 1 TO WS-GENERIC-VOTES.
003850 120-EXIT.
003860     EXIT.
003870*
003880***************************************************************
003890*    130-VOTE-DATE-STYLE - APPLIES THE BUSINESS-RULE TEST (ISO
003900*    YEAR-FIRST WITH DASHES, EU DAY-FIRST WITH SLASHES) TO ONE
003910*    RAW DATE STRING.  A HIT ON EITHER TEST DECIDES THE STYLE
003920*    FOR THE WHOLE FILE AND SETS WS-DATE-STYLE-DECIDED, WHICH
003930*    STOPS 100-PRESCAN-FILE'S SCAN; A MISS LEAVES THE STYLE
003940*    ALONE SO THE NEXT SAMPLE GETS THE SAME CHANCE TO DECIDE
003950*    IT.  RC0118 - THE EUR TEST NOW ALSO REQUIRES THE SECOND
003960*    COMPONENT NOT GREATER THAN 12; A DATE SUCH AS 25/13/2023
003970*    HAS NO VALID MONTH IN EITHER POSITION AND MUST NOT DECIDE
003980*    EUR BY ITSELF.
003990***************************************************************
004000 130-VOTE-DATE-STYLE.
004010     IF LK-FILE-IS-SOURCE
004020         MOVE RG-RAW-DATE OF SRC-RAW-RECORD TO WS-RAW-DATE-TEXT
004030     ELSE
004040         MOVE RG-RAW-DATE OF TGT-RAW-RECORD TO WS-RAW-DATE-TEXT.
004050     IF WS-D-SEP-1 = '-' AND
004060        (WS-D-PART-1(1:2) = '19' OR WS-D-PART-1(1:2) = '20')
004070         SET WS-STYLE-ISO TO TRUE
004080         SET WS-DATE-STYLE-DECIDED TO TRUE
004090     ELSE
004100         IF WS-E-SEP-1 = '/'
004110             IF WS-E-PART-1-N > 12 AND WS-E-PART-1-N NOT > 31
004120                 AND WS-E-PART-2-N NOT > 12
004130                 SET WS-STYLE-EUR TO TRUE
004140                 SET WS-DATE-STYLE-DECIDED TO TRUE
004150             END-IF
004160         END-IF.
004170 130-EXIT.
004180     EXIT.
004190*
004200***************************************************************
004210*    140-CHECK-AMOUNT-CHARS - SETS WS-VALID-AMOUNT-SW TO 'Y'
004220*    WHEN WS-AMOUNT-TEXT IS NOT ALL SPACES AND EVERY NON-BLANK
004230*    BYTE IS A DIGIT, A SIGN, A COMMA, A PERIOD OR A DOLLAR.
004240***************************************************************
004250 140-CHECK-AMOUNT-CHARS.
004260     MOVE 'N' TO WS-VALID-AMOUNT-SW.
004270     IF WS-AMOUNT-TEXT = SPACES
004280         GO TO 140-EXIT.
004290     MOVE 'Y' TO WS-VALID-AMOUNT-SW.
004300     MOVE 1 TO WS-SUB.
004310     PERFORM 145-CHECK-ONE-CHAR THRU 145-EXIT
004320         UNTIL WS-SUB > 12.
004330 140-EXIT.
004340     EXIT.
004350*
004360***************************************************************
004370*    145-CHECK-ONE-CHAR - EXAMINES ONE BYTE OF WS-AMOUNT-TEXT;
004380*    CALLED REPEATEDLY BY 140-CHECK-AMOUNT-CHARS ABOVE.
004390***************************************************************
004400 145-CHECK-ONE-CHAR.
004410     IF WS-AMOUNT-CHAR(WS-SUB) NOT = SPACE
004420         IF WS-AMOUNT-CHAR(WS-SUB) IS NOT AMOUNT-CHARACTERS
004430             MOVE 'N' TO WS-VALID-AMOUNT-SW.
004440     ADD 1 TO WS-SUB.
004450 145-EXIT.
004460     EXIT.
004470*
004480***************************************************************
004490*    200-LOAD-RECORDS - THE MAIN NORMALIZATION PASS.  EVERY
004500*    RECORD IS PARSED AND EITHER ADDED TO LK-TRANS-TABLE OR
004510*    COUNTED AS DROPPED (BUSINESS RULE: UNPARSABLE DATE OR
004520*    AMOUNT DISQUALIFIES THE ROW).
004530***************************************************************
004540 200-LOAD-RECORDS.
004550     PERFORM 700-READ-LOAD-FILE.
004560     IF RW-AT-EOF
004570         GO TO 200-EXIT.
004580     IF RG-RAW-DATE OF SRC-RAW-RECORD = SPACES
004590         AND LK-FILE-IS-SOURCE
004600             GO TO 200-EXIT.
004610     ADD 1 TO WS-RECS-READ.
004620     PERFORM 300-PARSE-DATE THRU 300-EXIT.
004630     PERFORM 400-PARSE-AMOUNT THRU 400-EXIT.
004640     IF NOT WS-DATE-IS-VALID OR NOT WS-AMOUNT-IS-VALID
004650         ADD 1 TO WS-RECS-DROPPED
004660         GO TO 200-EXIT.
004670     PERFORM 500-STORE-NORMALIZED-ENTRY THRU 500-EXIT.
004680 200-EXIT.
004690     EXIT.
004700*
004710***************************************************************
004720*    300-PARSE-DATE - BUILDS WS-BUILT-DATE (CCYYMMDD) FROM
004730*    WS-RAW-DATE-TEXT ACCORDING TO THE FORMAT DECIDED IN THE
004740*    PRESCAN.  A NON-NUMERIC PART FAILS VALIDATION.
004750***************************************************************
004760 300-PARSE-DATE.
004770     MOVE 'N' TO WS-VALID-DATE-SW.
004780     IF LK-FILE-IS-SOURCE
004790         MOVE RG-RAW-DATE OF SRC-RAW-RECORD TO WS-RAW-DATE-TEXT
004800     ELSE
004810         MOVE RG-RAW-DATE OF TGT-RAW-RECORD TO WS-RAW-DATE-TEXT.
004820     IF WS-RAW-DATE-TEXT = SPACES
004830         GO TO 300-EXIT.
004840     IF WS-STYLE-ISO
004850         IF WS-D-PART-1 IS NOT NUMERIC OR WS-D-PART-2 IS NOT NUMERIC
004860             OR WS-D-PART-3 IS NOT NUMERIC
004870             GO TO 300-EXIT
004880         END-IF
004890         COMPUTE WS-BUILT-DATE =
004900             (WS-D-PART-1-N * 10000) + (WS-D-PART-2-N * 100)
004910                 + WS-D-PART-3-N
004920     ELSE
004930         IF WS-E-PART-1 IS NOT NUMERIC OR WS-E-PART-2 IS NOT NUMERIC
004940             OR WS-E-PART-3 IS NOT NUMERIC
004950             GO TO 300-EXIT
004960         END-IF
004970         IF WS-STYLE-EUR
004980             COMPUTE WS-BUILT-DATE =
004990                 (WS-E-PART-3-N * 10000) + (WS-E-PART-2-N * 100)
005000                     + WS-E-PART-1-N
005010         ELSE
005020             COMPUTE WS-BUILT-DATE =
005030                 (WS-E-PART-3-N * 10000) + (WS-E-PART-1-N * 100)
005040                     + WS-E-PART-2-N
005050         END-IF
005060     END-IF.
005070     IF WS-BUILT-DATE > 0
005080         MOVE 'Y' TO WS-VALID-DATE-SW.
005090 300-EXIT.
005100     EXIT.
005110*
005120***************************************************************
005130*    400-PARSE-AMOUNT - DISPATCHES TO THE GENERIC SINGLE-COLUMN
005140*    PARSE OR THE CHASE TWO-COLUMN NETTING, PER BUSINESS RULES.
005150***************************************************************
005160 400-PARSE-AMOUNT.
005170     MOVE 'N' TO WS-VALID-AMOUNT-SW.
005180     IF RW-FORMAT-CHASE
005190         PERFORM 410-PARSE-CHASE-AMOUNT THRU 410-EXIT
005200     ELSE
005210         PERFORM 420-PARSE-GENERIC-AMOUNT THRU 420-EXIT.
005220 400-EXIT.
005230     EXIT.
005240*
005250***************************************************************
005260*    410-PARSE-CHASE-AMOUNT - AMOUNT = CREDIT MINUS DEBIT; A
005270*    BLANK COLUMN COUNTS AS ZERO (BUSINESS RULES / LOADER).
005280***************************************************************
005290 410-PARSE-CHASE-AMOUNT.
005300     MOVE 0 TO WS-DEBIT-AMOUNT WS-CREDIT-AMOUNT.
005310     MOVE 'N' TO WS-DEBIT-VALID-SW.
005320     IF LK-FILE-IS-SOURCE
005330         MOVE RC-RAW-DEBIT  OF SRC-RAW-CHASE-VIEW TO WS-AMOUNT-TEXT
005340     ELSE
005350         MOVE RC-RAW-DEBIT  OF TGT-RAW-CHASE-VIEW TO WS-AMOUNT-TEXT.
005360     IF WS-AMOUNT-TEXT NOT = SPACES
005370         PERFORM 430-CLEAN-AMOUNT-TEXT THRU 430-EXIT
005380         PERFORM 440-CONVERT-CLEAN-TO-NUMERIC THRU 440-EXIT
005390         MOVE WS-NUMERIC-AMOUNT TO WS-DEBIT-AMOUNT
005400         MOVE 'Y' TO WS-DEBIT-VALID-SW
005410         ADD 1 TO WS-DEBIT-NONBLANK.
005420     IF LK-FILE-IS-SOURCE
005430         MOVE RC-RAW-CREDIT OF SRC-RAW-CHASE-VIEW TO WS-AMOUNT-TEXT
005440     ELSE
005450         MOVE RC-RAW-CREDIT OF TGT-RAW-CHASE-VIEW TO WS-AMOUNT-TEXT.
005460     IF WS-AMOUNT-TEXT NOT = SPACES
005470         PERFORM 430-CLEAN-AMOUNT-TEXT THRU 430-EXIT
005480         PERFORM 440-CONVERT-CLEAN-TO-NUMERIC THRU 440-EXIT
005490         MOVE WS-NUMERIC-AMOUNT TO WS-CREDIT-AMOUNT
005500         MOVE 'Y' TO WS-VALID-AMOUNT-SW
005510         ADD 1 TO WS-CREDIT-NONBLANK.
005520     COMPUTE WS-NUMERIC-AMOUNT = WS-CREDIT-AMOUNT - WS-DEBIT-AMOUNT.
005530     IF WS-DEBIT-VALID-SW = 'Y' OR WS-VALID-AMOUNT-SW = 'Y'
005540         MOVE 'Y' TO WS-VALID-AMOUNT-SW
005550     ELSE
005560         MOVE 'N' TO WS-VALID-AMOUNT-SW.
005570 410-EXIT.
005580     EXIT.
005590*
005600***************************************************************
005610*    420-PARSE-GENERIC-AMOUNT - STRIP "$" AND "," AND PARSE A
005620*    SIGNED TWO-DECIMAL AMOUNT (BUSINESS RULES / LOADER).
005630***************************************************************
005640 420-PARSE-GENERIC-AMOUNT.
005650     IF LK-FILE-IS-SOURCE
005660         MOVE RG-RAW-AMOUNT OF SRC-RAW-RECORD TO WS-AMOUNT-TEXT
005670     ELSE
005680         MOVE RG-RAW-AMOUNT OF TGT-RAW-RECORD TO WS-AMOUNT-TEXT.
005690     IF WS-AMOUNT-TEXT = SPACES
005700         GO TO 420-EXIT.
005710     PERFORM 430-CLEAN-AMOUNT-TEXT THRU 430-EXIT.
005720     PERFORM 440-CONVERT-CLEAN-TO-NUMERIC THRU 440-EXIT.
005730     MOVE 'Y' TO WS-VALID-AMOUNT-SW.
005740 420-EXIT.
005750     EXIT.
005760*
005770***************************************************************
005780*    430-CLEAN-AMOUNT-TEXT - COPIES WS-AMOUNT-TEXT INTO
005790*    WS-CLEAN-AMOUNT, DROPPING "$" AND "," AND REMEMBERING
005800*    WHETHER A MINUS SIGN (LEADING OR TRAILING) WAS PRESENT.
005810***************************************************************
005820 430-CLEAN-AMOUNT-TEXT.
005830     MOVE SPACES TO WS-CLEAN-AMOUNT.
005840     MOVE 'N' TO WS-AMOUNT-NEG-SW.
005850     MOVE 1 TO WS-AMOUNT-SUB.
005860     MOVE 1 TO WS-CLEAN-LEN.
005870     PERFORM 435-CLEAN-ONE-CHAR THRU 435-EXIT
005880         UNTIL WS-AMOUNT-SUB > 12.
005890 430-EXIT.
005900     EXIT.
005910*
005920 435-CLEAN-ONE-CHAR.
005930     EVALUATE WS-AMOUNT-CHAR(WS-AMOUNT-SUB)
005940         WHEN '$'
005950         WHEN ','
005960         WHEN SPACE
005970             CONTINUE
005980         WHEN '-'
005990             MOVE 'Y' TO WS-AMOUNT-NEG-SW
006000         WHEN '+'
006010             CONTINUE
006020         WHEN OTHER
006030             MOVE WS-AMOUNT-CHAR(WS-AMOUNT-SUB)
006040                         TO WS-CLEAN-CHAR(WS-CLEAN-LEN)
006050             ADD 1 TO WS-CLEAN-LEN
006060     END-EVALUATE.
006070     ADD 1 TO WS-AMOUNT-SUB.
006080 435-EXIT.
006090     EXIT.
006100*
006110***************************************************************
006120*    440-CONVERT-CLEAN-TO-NUMERIC - WALKS THE DIGITS LEFT IN
006130*    WS-CLEAN-AMOUNT (THE DECIMAL POINT IS SIMPLY SKIPPED)
006140*    BUILDING A CENTS ACCUMULATOR, THEN LETS COMPUTE PLACE THE
006150*    IMPLIED DECIMAL POINT FOR US WHEN IT DIVIDES BY 100.  A
006160*    DIGIT CHARACTER CAN BE REINTERPRETED AS ITS OWN NUMERIC
006170*    VALUE BY REDEFINING THE SAME BYTE PIC X AS A PIC 9 - THE
006180*    SHOP HAS RELIED ON THIS SINCE THE OS/VS COBOL DAYS.
006190***************************************************************
006200 440-CONVERT-CLEAN-TO-NUMERIC.
006210     MOVE 0 TO WS-CENTS-ACCUM.
006220     MOVE 1 TO WS-AMOUNT-SUB.
006230     PERFORM 445-ACCUM-ONE-CHAR THRU 445-EXIT
006240         UNTIL WS-AMOUNT-SUB > 14.
006250     IF WS-AMOUNT-NEG-SW = 'Y'
006260         COMPUTE WS-CENTS-ACCUM = WS-CENTS-ACCUM * -1.
006270     COMPUTE WS-NUMERIC-AMOUNT ROUNDED = WS-CENTS-ACCUM / 100.
006280 440-EXIT.
006290     EXIT.
006300*
006310 445-ACCUM-ONE-CHAR.
006320     MOVE WS-CLEAN-CHAR(WS-AMOUNT-SUB) TO WS-ONE-CHAR.
006330     IF WS-ONE-CHAR IS NUMERIC
006340         COMPUTE WS-CENTS-ACCUM = (WS-CENTS-ACCUM * 10)
006350                                   + WS-ONE-DIGIT.
006360     ADD 1 TO WS-AMOUNT-SUB.
006370 445-EXIT.
006380     EXIT.
006390*
006400***************************************************************
006410*    500-STORE-NORMALIZED-ENTRY - TRIMS/LOWER-CASES THE
006420*    DESCRIPTION AND ADDS ONE ROW TO LK-TRANS-TABLE.  ALSO
006430*    FEEDS THE SIGN-CONVENTION COUNTERS (BUSINESS RULES).
006440*    RC0117 - RECONCILED FLAG IS NOW FOLDED TO UPPER CASE
006450*    BEFORE THE COMPARE AND THE DESCRIPTION IS NOW ACTUALLY
006460*    TRIMMED, NOT JUST LOWER-CASED, AS THE HEADER ALWAYS CLAIMED.
006470***************************************************************
006480 500-STORE-NORMALIZED-ENTRY.
006490     ADD 1 TO WS-RECS-KEPT.
006500     SET LK-TX-IDX TO WS-RECS-KEPT.
006510     MOVE WS-BUILT-DATE   TO LK-TXN-DATE(LK-TX-IDX).
006520     MOVE WS-NUMERIC-AMOUNT TO LK-TXN-AMOUNT(LK-TX-IDX).
006530     MOVE WS-RECS-READ    TO LK-TXN-ORIG-IDX(LK-TX-IDX).
006540     MOVE 'N'             TO LK-TXN-RECONCILED-SW(LK-TX-IDX).
006550     IF LK-FILE-IS-SOURCE
006560         MOVE RG-RAW-DESC OF SRC-RAW-RECORD TO WS-DESC-SCRATCH
006570     ELSE
006580         MOVE RG-RAW-DESC OF TGT-RAW-RECORD TO WS-DESC-SCRATCH
006590         MOVE RG-RAW-RECONCILED OF TGT-RAW-RECORD
006600                          TO WS-RECONCILED-FOLD
006610         INSPECT WS-RECONCILED-FOLD
006620             CONVERTING
006630 'abcdefghijklmnopqrstuvwxyz' TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
006640         IF WS-RECONCILED-FOLD = 'TRUE ' OR = '1    '
006650             MOVE 'Y' TO LK-TXN-RECONCILED-SW(LK-TX-IDX)
006660         END-IF
006670     END-IF.
006680     PERFORM 510-TRIM-DESCRIPTION THRU 510-EXIT.
006690     MOVE WS-DESC-SCRATCH TO LK-TXN-DESC(LK-TX-IDX).
006700     INSPECT LK-TXN-DESC(LK-TX-IDX)
006710         CONVERTING
006720 'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO 'abcdefghijklmnopqrstuvwxyz'.
006730     IF NOT RW-FORMAT-CHASE
006740         IF WS-NUMERIC-AMOUNT > 0
006750             ADD 1 TO WS-POS-COUNT
006760         ELSE
006770             IF WS-NUMERIC-AMOUNT < 0
006780                 ADD 1 TO WS-NEG-COUNT.
006790 500-EXIT.
006800     EXIT.
006810*
006820***************************************************************
006830*    510-TRIM-DESCRIPTION - SCANS WS-DESC-SCRATCH RIGHT TO LEFT
006840*    THEN LEFT TO RIGHT FOR THE OUTERMOST NON-BLANK CHARACTERS
006850*    AND SHIFTS THE RESULT DOWN TO POSITION ONE, THE SAME
006860*    TRIM-BY-SUBSCRIPT IDIOM RECALIAS USES IN ITS OWN
006870*    175-TRIM-LENGTH (RC0117).
006880***************************************************************
006890 510-TRIM-DESCRIPTION.
006900     MOVE 60 TO WS-DESC-SUB.
006910     MOVE 0  TO WS-DESC-RIGHT.
006920     PERFORM 511-SCAN-RIGHT THRU 511-EXIT
006930         VARYING WS-DESC-SUB FROM 60 BY -1
006940         UNTIL WS-DESC-SUB < 1 OR WS-DESC-RIGHT > 0.
006950     IF WS-DESC-RIGHT = 0
006960         MOVE SPACES TO WS-DESC-SCRATCH
006970     ELSE
006980         MOVE 1 TO WS-DESC-SUB
006990         MOVE 0 TO WS-DESC-LEFT
007000         PERFORM 512-SCAN-LEFT THRU 512-EXIT
007010             VARYING WS-DESC-SUB FROM 1 BY 1
007020             UNTIL WS-DESC-SUB > WS-DESC-RIGHT OR WS-DESC-LEFT > 0
007030         MOVE SPACES TO WS-DESC-TRIMMED
007040         MOVE WS-DESC-SCRATCH(WS-DESC-LEFT:
007050             WS-DESC-RIGHT - WS-DESC-LEFT + 1) TO WS-DESC-TRIMMED
007060         MOVE SPACES TO WS-DESC-SCRATCH
007070         MOVE WS-DESC-TRIMMED TO WS-DESC-SCRATCH
007080     END-IF.
007090 510-EXIT.
007100     EXIT.
007110*
007120 511-SCAN-RIGHT.
007130     IF WS-DESC-SCRATCH(WS-DESC-SUB:1) NOT = SPACE
007140         MOVE WS-DESC-SUB TO WS-DESC-RIGHT.
007150 511-EXIT.
007160     EXIT.
007170*
007180 512-SCAN-LEFT.
007190     IF WS-DESC-SCRATCH(WS-DESC-SUB:1) NOT = SPACE
007200         MOVE WS-DESC-SUB TO WS-DESC-LEFT.
007210 512-EXIT.
007220     EXIT.
007230*
007240***************************************************************
007250*    600-SET-SIGN-CONVENTION - BUSINESS RULE: FOR A CHASE
007260*    FILE THE CONVENTION IS ALWAYS "DEBIT COLUMN"; FOR A
007270*    GENERIC FILE THE MORE FREQUENT SIGN IS THE DEBIT SIGN,
007280*    TIES DEFAULTING TO NEGATIVE.
007290***************************************************************
007300 600-SET-SIGN-CONVENTION.
007310     IF RW-FORMAT-CHASE
007320         SET RW-SIGN-CONVENTION TO SPACES
007330         MOVE 'DEBIT-COLUMN ' TO LK-SIGN-CONVENTION
007340     ELSE
007350         IF WS-POS-COUNT > WS-NEG-COUNT
007360             MOVE 'POSITIVE     ' TO LK-SIGN-CONVENTION
007370         ELSE
007380             MOVE 'NEGATIVE     ' TO LK-SIGN-CONVENTION.
007390 600-EXIT.
007400     EXIT.
007410*
007420***************************************************************
007430*    700-READ-LOAD-FILE - READS WHICHEVER FILE THE CALLER
007440*    NAMED, SETTING RW-EOF-SWITCH AT END OF FILE.
007450***************************************************************
007460 700-READ-LOAD-FILE.
007470     IF LK-FILE-IS-SOURCE
007480         READ SOURCE-FILE
007490             AT END MOVE 'Y' TO RW-EOF-SWITCH
007500         END-READ
007510     ELSE
007520         READ TARGET-FILE
007530             AT END MOVE 'Y' TO RW-EOF-SWITCH
007540         END-READ.
007550 700-EXIT.
007560     EXIT.
007570*
007580***************************************************************
007590*    900-OPEN-LOAD-FILE / 905-CLOSE-LOAD-FILE - OPEN AND CLOSE
007600*    WHICHEVER FILE THE CALLER NAMED.
007610***************************************************************
007620 900-OPEN-LOAD-FILE.
007630     IF LK-FILE-IS-SOURCE
007640         OPEN INPUT SOURCE-FILE
007650         IF WS-SOURCE-STATUS NOT = '00'
007660             DISPLAY 'RECLOADR - ERROR OPENING SOURCE FILE. RC: '
007670                     WS-SOURCE-STATUS
007680             MOVE 'Y' TO RW-EOF-SWITCH
007690         END-IF
007700     ELSE
007710         OPEN INPUT TARGET-FILE
007720         IF WS-TARGET-STATUS NOT = '00'
007730             DISPLAY 'RECLOADR - ERROR OPENING TARGET FILE. RC: '
007740                     WS-TARGET-STATUS
007750             MOVE 'Y' TO RW-EOF-SWITCH
007760         END-IF.
007770 900-EXIT.
007780     EXIT.
007790*
007800 905-CLOSE-LOAD-FILE.
007810     IF LK-FILE-IS-SOURCE
007820         CLOSE SOURCE-FILE
007830     ELSE
007840         CLOSE TARGET-FILE.
007850 905-EXIT.
007860     EXIT.
007870*
007880* END OF PROGRAM RECLOADR
