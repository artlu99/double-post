000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. RECONDRV.
000030 AUTHOR.       M W BRENNAN.
000040 INSTALLATION. IBM HURSLEY.
000050 DATE-WRITTEN. AUGUST 1994.
000060 DATE-COMPILED.
000070 SECURITY.     NONE.
000080*
000090*-------------------------------------------------------------*
000100*                                                             *
000110*               @BANNER_START@                                *
000120*      RECONDRV.cbl                                           *
000130*      (C) Copyright IBM Corp. 1994. All Rights Reserved.     *
000140*                                                             *
000150* Element of the Personal Ledger Reconciliation Batch Suite   *
000160*               @BANNER_END@                                  *
000170*                                                             *
000180*-------------------------------------------------------------*
000190*
000200***************************************************************
000210*    DESCRIPTION
000220*
000230* RECONDRV is the RECONCILE-DRIVER main program of the
000240* reconciliation suite, and the only member of it a JCL step
000250* ever names on an EXEC statement.  It CALLs RECLOADR twice to
000260* bring in the SOURCE statement and the TARGET book-of-record,
000270* CALLs RECMATCH once to normalize whichever side books its
000280* debits the wrong way round, drops TARGET records dated after
000290* the newest SOURCE date or already carrying a reconciled flag,
000300* CALLs RECMATCH again to score and claim the surviving pairs,
000310* totals the result by confidence tier, and writes the five-
000320* section reconciliation report through RECDISP for every date,
000330* amount, description and tier label that appears on it.
000340*
000350***************************************************************
000360*     AMENDMENT HISTORY
000370*
000380*      DATE         AUTHOR          DESCRIPTION
000390*
000400*      08/09/94     M W BRENNAN     INITIAL VERSION - DRIVES
000410*                                   RECLOADR AND RECMATCH, ONE
000420*                                   SUMMARY SECTION ONLY.
000430*      10/02/94     M W BRENNAN     DATE-CUTOFF FILTER ADDED
000440*                                   AHEAD OF THE MATCHER (SEE
000450*                                   RECMATCH'S OWN JULIAN-DAY
000460*                                   ENTRY OF THE SAME DATE).
000470*      02/18/97     D C TREADWAY    RECONCILED-FLAG FILTER ADDED
000480*                                   SO A TARGET ALREADY POSTED
000490*                                   NO LONGER COMPETES FOR A
000500*                                   MATCH.
000510*      08/11/98     J L KOWALCZYK   Y2K REVIEW - CUTOFF JULIAN
000520*                                   ROUTINE USES FULL CCYY
000530*                                   THROUGHOUT, NO CHANGE NEEDED.
000540*      01/05/99     J L KOWALCZYK   Y2K SIGN-OFF.  NO CHANGE
000550*                                   REQUIRED, LOGGED PER AUDIT.
000560*      07/14/03     P F HENSHAW     RC0041 - REPORT FORMATTING
000570*                                   (DATES, AMOUNTS, TRUNCATION,
000580*                                   TIER LABELS) SPLIT OUT TO THE
000590*                                   RECDISP SUBPROGRAM, EXPANDED
000600*                                   FOR THE PURPOSE (SEE RECDISP'S
000610*                                   OWN ENTRY OF THE SAME DATE).
000620*                                   RECTRAN, RECCFG AND RECWORK
000630*                                   COPYBOOKS INTRODUCED, INLINE
000640*                                   LAYOUTS REMOVED FROM THIS
000650*                                   PROGRAM.
000660*      02/18/04     P F HENSHAW     ACCEPT-RATE LINE ADDED TO THE
000670*                                   MATCHING RESULTS SUMMARY (SEE
000680*                                   RECDISP'S TIER-LABEL ENTRY OF
000690*                                   THE SAME RELEASE).
000700*      11/17/09     P F HENSHAW     RC0101 - MISSING-IN-TARGET AND
000710*                                   UNMATCHED-TARGETS SECTIONS NOW
000720*                                   CAP AT TEN DETAIL LINES WITH AN
000730*                                   "...AND N MORE" NOTICE.
000740*      03/15/12     R T MALLORY     RC0117 - RL-SRC-TXN-AMOUNT,
000750*                                   RL-TGT-TXN-AMOUNT, RM-SRC-AMOUNT,
000760*                                   RM-TGT-AMOUNT AND RD-AMOUNT-IN
000770*                                   REPACKED COMP-3, MATCHING
000780*                                   RECLOADR'S AND RECMATCH'S OWN
000790*                                   LINKAGE CHANGE OF THE SAME DATE.
000800*
000810***************************************************************
000820*     FILES
000830*
000840*     REPORT-FILE - RECONRPT, SEQUENTIAL, 132-BYTE PRINT LINE.
000850*         WRITE ONLY.  THE FIVE REPORT SECTIONS (HEADER BLOCK,
000860*         MATCHING RESULTS SUMMARY, MATCH DETAIL, MISSING IN
000870*         TARGET, UNMATCHED TARGETS) ARE ALL WRITTEN HERE.
000880***************************************************************
000890*     COPYBOOKS
000900*
000910*     RECCFG   - MATCHER TUNING CONSTANTS, PRINTED INFORMATIONALLY
000920*                IN THE HEADER BLOCK.
000930*     RECWORK  - COMMON FILE-STATUS/FORMAT/SIGN SWITCHES SHARED
000940*                WITH RECLOADR AND RECMATCH.
000950*     RECTRAN  - ONE-RECORD SCRATCH AREA USED WHILE COPYING A
000960*                SOURCE OR TARGET ENTRY FROM THE LOADER'S TABLE
000970*                INTO THIS PROGRAM'S OWN WORKING TABLE.
000980***************************************************************
000990*
001000 ENVIRONMENT DIVISION.
001010 CONFIGURATION SECTION.
001020 SPECIAL-NAMES.
001030     C01 IS TOP-OF-FORM
001040     CLASS REPORT-DATE-SEPARATORS IS '-'
001050     UPSI-0 ON  STATUS IS RECONDRV-TEST-MODE
001060     UPSI-0 OFF STATUS IS RECONDRV-PROD-MODE.
001070*
001080 INPUT-OUTPUT SECTION.
001090 FILE-CONTROL.
001100     SELECT REPORT-FILE ASSIGN TO RECONRPT
001110         ACCESS IS SEQUENTIAL
001120         FILE STATUS IS RW-FILE-STATUS.
001130*
001140***************************************************************
001150 DATA DIVISION.
001160 FILE SECTION.
001170*
001180 FD  REPORT-FILE
001190     LABEL RECORDS ARE STANDARD
001200     RECORDING MODE IS F.
001210 01  REPORT-RECORD                     PIC X(132).
001220*
001230***************************************************************
001240 WORKING-STORAGE SECTION.
001250*
001260*    STANDALONE WORK ITEMS - SHOP HABIT IS 77-LEVEL FOR A
001270*    LOOSE DEBUG TALLY OR TABLE SUBSCRIPT THAT NEVER WANTS
001280*    A GROUP OF ITS OWN.
001290*
001300 77  WS-DEBUG-CALL-COUNT             PIC 9(5) COMP VALUE 0.
001310 77  WS-TIER-SUB                     PIC 9(01) COMP VALUE 0.
001320*
001330*    STORE EYE CATCHER DETAILS TO AID DUMP READING.
001340*
001350 01  WS-DEBUG-DETAILS.
001360     05  FILLER                        PIC X(32)
001370           VALUE 'RECONDRV----WORKING STORAGE   '.
001380     05  FILLER                        PIC X(20) VALUE SPACES.
001390*
001400 01  FILLER.
001410     05  FILLER                        PIC X(36)
001420           VALUE '********  RECCFG COPYBOOK  *********'.
001430     COPY RECCFG.
001440*
001450 01  FILLER.
001460     05  FILLER                        PIC X(36)
001470           VALUE '********  RECWORK COPYBOOK *********'.
001480     COPY RECWORK.
001490*
001500 01  FILLER.
001510     05  FILLER                        PIC X(36)
001520           VALUE '********  RECTRAN COPYBOOK *********'.
001530     COPY RECTRAN.
001540*
001550*    LOCAL COPY OF RECLOADR'S OWN LINKAGE SHAPE - "RL-" ABBREVIATES
001560*    THE CALLEE'S NAME, THE SAME HOUSE HABIT RECMATCH USES FOR ITS
001570*    OWN "RA-" COPY OF RECALIAS'S LINKAGE.
001580*
001590 01  RL-LOADER-PARMS.
001600     05  RL-FILE-ID                   PIC X(08) VALUE SPACES.
001610         88  RL-FILE-IS-SOURCE        VALUE 'SOURCE  '.
001620         88  RL-FILE-IS-TARGET        VALUE 'TARGET  '.
001630     05  RL-RECORD-COUNT              PIC 9(05) COMP VALUE 0.
001640     05  RL-FORMAT-CODE               PIC X(07) VALUE SPACES.
001650     05  RL-SIGN-CONVENTION           PIC X(13) VALUE SPACES.
001660     05  RL-DEBIT-NONBLANK            PIC 9(05) COMP VALUE 0.
001670     05  RL-CREDIT-NONBLANK           PIC 9(05) COMP VALUE 0.
001680     05  RL-POSITIVE-COUNT            PIC 9(05) COMP VALUE 0.
001690     05  RL-NEGATIVE-COUNT            PIC 9(05) COMP VALUE 0.
001700     05  FILLER                       PIC X(08).
001710*
001720 01  RL-SOURCE-TABLE.
001730     05  RL-SRC-ENTRY OCCURS 2000 TIMES INDEXED BY RL-SRC-IDX.
001740         10  RL-SRC-TXN-DATE           PIC 9(08).
001750         10  RL-SRC-TXN-AMOUNT         PIC S9(7)V99 COMP-3.
001760         10  RL-SRC-TXN-DESC           PIC X(60).
001770         10  RL-SRC-TXN-ORIG-IDX       PIC 9(05).
001780         10  RL-SRC-TXN-RECONCILED-SW  PIC X(01).
001790         10  FILLER                    PIC X(05).
001800*
001810 01  RL-TARGET-TABLE.
001820     05  RL-TGT-ENTRY OCCURS 2000 TIMES INDEXED BY RL-TGT-IDX.
001830         10  RL-TGT-TXN-DATE           PIC 9(08).
001840         10  RL-TGT-TXN-AMOUNT         PIC S9(7)V99 COMP-3.
001850         10  RL-TGT-TXN-DESC           PIC X(60).
001860         10  RL-TGT-TXN-ORIG-IDX       PIC 9(05).
001870         10  RL-TGT-TXN-RECONCILED-SW  PIC X(01).
001880         10  FILLER                    PIC X(05).
001890*
001900*    LOCAL COPY OF RECMATCH'S OWN LINKAGE SHAPE - "RM-" ABBREVIATES
001910*    THE CALLEE'S NAME.
001920*
001930 01  RM-MATCH-PARMS.
001940     05  RM-FUNCTION-CODE             PIC X(08) VALUE SPACES.
001950         88  RM-FN-FIND-MATCHES       VALUE 'FINDMTCH'.
001960         88  RM-FN-MANUAL-MATCH       VALUE 'MANUAL  '.
001970         88  RM-FN-NORM-SIGNS         VALUE 'NORMSIGN'.
001980     05  RM-SOURCE-COUNT              PIC 9(05) COMP VALUE 0.
001990     05  RM-TARGET-COUNT              PIC 9(05) COMP VALUE 0.
002000     05  RM-MATCH-COUNT               PIC 9(05) COMP VALUE 0.
002010     05  RM-MISSING-SRC-COUNT         PIC 9(05) COMP VALUE 0.
002020     05  RM-MISSING-TGT-COUNT         PIC 9(05) COMP VALUE 0.
002030     05  RM-MANUAL-SOURCE-IDX         PIC 9(05) COMP VALUE 0.
002040     05  RM-MANUAL-TARGET-IDX         PIC 9(05) COMP VALUE 0.
002050     05  RM-SOURCE-SIGN               PIC X(13) VALUE SPACES.
002060     05  RM-TARGET-SIGN               PIC X(13) VALUE SPACES.
002070     05  RM-ERROR-SW                  PIC X(01) VALUE 'N'.
002080         88  RM-MATCH-ERROR           VALUE 'Y'.
002090     05  FILLER                       PIC X(10).
002100*
002110 01  RM-SOURCE-TABLE.
002120     05  RM-SRC-ENTRY OCCURS 2000 TIMES INDEXED BY RM-SRC-IDX.
002130         10  RM-SRC-DATE               PIC 9(08).
002140         10  RM-SRC-AMOUNT             PIC S9(7)V99 COMP-3.
002150         10  RM-SRC-DESC               PIC X(60).
002160         10  RM-SRC-ORIG-IDX           PIC 9(05).
002170         10  FILLER                    PIC X(05).
002180*
002190 01  RM-TARGET-TABLE.
002200     05  RM-TGT-ENTRY OCCURS 2000 TIMES INDEXED BY RM-TGT-IDX.
002210         10  RM-TGT-DATE               PIC 9(08).
002220         10  RM-TGT-AMOUNT             PIC S9(7)V99 COMP-3.
002230         10  RM-TGT-DESC               PIC X(60).
002240         10  RM-TGT-ORIG-IDX           PIC 9(05).
002250         10  RM-TGT-USED-SW            PIC X(01).
002260             88  RM-TGT-IS-USED        VALUE 'Y'.
002270         10  FILLER                    PIC X(04).
002280*
002290 01  RM-MATCH-TABLE.
002300     05  RM-MAT-ENTRY OCCURS 2000 TIMES INDEXED BY RM-MAT-IDX.
002310         10  RM-MAT-SOURCE-IDX         PIC 9(05).
002320         10  RM-MAT-TARGET-IDX         PIC 9(05).
002330         10  RM-MAT-CONFIDENCE         PIC 9V9999.
002340         10  RM-MAT-REASON             PIC X(80).
002350         10  RM-MAT-DECISION           PIC X(08).
002360             88  RM-MAT-IS-ACCEPTED    VALUE 'ACCEPTED'.
002370             88  RM-MAT-IS-PENDING     VALUE 'PENDING '.
002380         10  RM-MAT-MANUAL-FLAG        PIC X(01).
002390         10  RM-MAT-TIER               PIC X(06).
002400             88  RM-MAT-TIER-HIGH      VALUE 'HIGH  '.
002410             88  RM-MAT-TIER-MEDIUM    VALUE 'MEDIUM'.
002420             88  RM-MAT-TIER-LOW       VALUE 'LOW   '.
002430             88  RM-MAT-TIER-NONE      VALUE 'NONE  '.
002440         10  FILLER                    PIC X(10).
002450*
002460 01  RM-MISSING-TABLES.
002470     05  RM-MISSING-SRC-ENTRY PIC 9(05)
002480             OCCURS 2000 TIMES INDEXED BY RM-MS-IDX.
002490     05  RM-MISSING-TGT-ENTRY PIC 9(05)
002500             OCCURS 2000 TIMES INDEXED BY RM-MT-IDX.
002510*
002520*    LOCAL COPY OF RECDISP'S OWN LINKAGE SHAPE - "RD-" ABBREVIATES
002530*    THE CALLEE'S NAME.
002540*
002550 01  RD-DISPLAY-PARMS.
002560     05  RD-FUNCTION-CODE             PIC X(08) VALUE SPACES.
002570         88  RD-FN-FORMAT-DATE        VALUE 'FMTDATE '.
002580         88  RD-FN-FORMAT-AMOUNT      VALUE 'FMTAMT  '.
002590         88  RD-FN-TRUNCATE           VALUE 'TRUNC   '.
002600         88  RD-FN-TIER-LABEL         VALUE 'TIERLAB '.
002610     05  RD-DATE-IN                   PIC 9(08) VALUE 0.
002620     05  RD-DATE-PRESENT-SW           PIC X(01) VALUE 'N'.
002630         88  RD-DATE-IS-PRESENT       VALUE 'Y'.
002640     05  RD-AMOUNT-IN                 PIC S9(7)V99 COMP-3 VALUE 0.
002650     05  RD-AMOUNT-PRESENT-SW         PIC X(01) VALUE 'N'.
002660         88  RD-AMOUNT-IS-PRESENT     VALUE 'Y'.
002670     05  RD-TEXT-IN                   PIC X(80) VALUE SPACES.
002680     05  RD-TRUNC-MAX-LEN             PIC 9(03) COMP VALUE 0.
002690     05  RD-TIER-CODE                 PIC X(06) VALUE SPACES.
002700         88  RD-TIER-IS-HIGH          VALUE 'HIGH  '.
002710         88  RD-TIER-IS-MEDIUM        VALUE 'MEDIUM'.
002720         88  RD-TIER-IS-LOW           VALUE 'LOW   '.
002730         88  RD-TIER-IS-NONE          VALUE 'NONE  '.
002740     05  RD-TEXT-OUT                  PIC X(83) VALUE SPACES.
002750     05  FILLER                       PIC X(08).
002760*
002770*    LOAD-PHASE SUMMARY - WHAT RECLOADR REPORTED BACK ABOUT EACH
002780*    FILE, HELD HERE SO THE HEADER BLOCK CAN STILL PRINT IT AFTER
002790*    RL-LOADER-PARMS HAS BEEN REUSED FOR THE SECOND CALL.
002800*
002810 01  WS-LOAD-SUMMARY.
002820     05  WS-SOURCE-FORMAT             PIC X(07) VALUE SPACES.
002830     05  WS-SOURCE-SIGN                PIC X(13) VALUE SPACES.
002840     05  WS-SOURCE-COUNT               PIC 9(05) COMP VALUE 0.
002850     05  WS-SOURCE-DEBIT-NONBLANK      PIC 9(05) COMP VALUE 0.
002860     05  WS-SOURCE-CREDIT-NONBLANK     PIC 9(05) COMP VALUE 0.
002870     05  WS-TARGET-FORMAT              PIC X(07) VALUE SPACES.
002880     05  WS-TARGET-SIGN                PIC X(13) VALUE SPACES.
002890     05  WS-TARGET-COUNT               PIC 9(05) COMP VALUE 0.
002900     05  WS-TARGET-DEBIT-NONBLANK      PIC 9(05) COMP VALUE 0.
002910     05  WS-TARGET-CREDIT-NONBLANK     PIC 9(05) COMP VALUE 0.
002920     05  WS-SIGN-FLIPPED-SW            PIC X(01) VALUE 'N'.
002930         88  WS-SIGNS-WERE-FLIPPED     VALUE 'Y'.
002940     05  FILLER                        PIC X(09).
002950*
002960*    DATE-CUTOFF WORK - ONE SOURCE-SIDE SPLIT GROUP AND ONE TARGET-
002970*    SIDE SPLIT GROUP, THE SAME TWO-PARAGRAPH SPLIT IDIOM RECMATCH
002980*    USES (126-SPLIT-SOURCE-DATE / 127-SPLIT-TARGET-DATE) FOR ITS
002990*    OWN DATE-SCORE ROUTINE.
003000*
003010 01  WS-SRC-DATE-SPLIT.
003020     05  WS-SRC-SPLIT-DATE             PIC 9(08) VALUE 0.
003030     05  WS-SRC-SPLIT-DATE-R REDEFINES WS-SRC-SPLIT-DATE.
003040         10  WS-SRC-SPLIT-CCYY         PIC 9(04).
003050         10  WS-SRC-SPLIT-MM           PIC 9(02).
003060         10  WS-SRC-SPLIT-DD           PIC 9(02).
003070     05  FILLER                        PIC X(06).
003080*
003090 01  WS-TGT-DATE-SPLIT.
003100     05  WS-TGT-SPLIT-DATE             PIC 9(08) VALUE 0.
003110     05  WS-TGT-SPLIT-DATE-R REDEFINES WS-TGT-SPLIT-DATE.
003120         10  WS-TGT-SPLIT-CCYY         PIC 9(04).
003130         10  WS-TGT-SPLIT-MM           PIC 9(02).
003140         10  WS-TGT-SPLIT-DD           PIC 9(02).
003150     05  FILLER                        PIC X(06).
003160*
003170*    JULIAN-DAY WORK - THE SAME FLIEGEL/VAN FLANDERN INTEGER METHOD
003180*    AS RECMATCH'S OWN 125-JULIAN-DAY-NUMBER, RESTATED HEREIN SO THE
003190*    DATE-CUTOFF FILTER DOES NOT HAVE TO CALL BACK INTO THE MATCHER
003200*    JUST TO COMPARE TWO DATES.
003210*
003220 01  WS-JULIAN-WORK.
003230     05  WS-JD-A-TERM                  PIC S9(05) COMP VALUE 0.
003240     05  WS-JD-Y-TERM                  PIC S9(07) COMP VALUE 0.
003250     05  WS-JD-M-TERM                  PIC S9(05) COMP VALUE 0.
003260     05  WS-JD-RESULT                  PIC S9(09) COMP VALUE 0.
003270     05  WS-MAX-SRC-JULIAN              PIC S9(09) COMP VALUE 0.
003280     05  WS-CUTOFF-JULIAN               PIC S9(09) COMP VALUE 0.
003290     05  FILLER                         PIC X(08).
003300*
003310*    FILTER-DROP COUNTS FOR THE HEADER BLOCK.
003320*
003330 01  WS-FILTER-COUNTS.
003340     05  WS-CUTOFF-DROPPED              PIC 9(05) COMP VALUE 0.
003350     05  WS-RECONCILED-DROPPED          PIC 9(05) COMP VALUE 0.
003360     05  FILLER                         PIC X(08).
003370*
003380*    TIER TOTALS FOR THE MATCHING RESULTS SUMMARY - THE THREE TIER
003390*    COUNTERS ARE ALSO VIEWED AS A SMALL TABLE SO 600-WRITE-SUMMARY
003400*    CAN WALK THEM WITH ONE LOOP INSTEAD OF THREE SEPARATE WRITES.
003410*
003420 01  WS-TIER-TOTALS.
003430     05  WS-TIER-COUNTS-GRP.
003440         10  WS-HIGH-COUNT              PIC 9(05) COMP VALUE 0.
003450         10  WS-MEDIUM-COUNT            PIC 9(05) COMP VALUE 0.
003460         10  WS-LOW-COUNT               PIC 9(05) COMP VALUE 0.
003470     05  WS-TIER-COUNTS-R REDEFINES WS-TIER-COUNTS-GRP.
003480         10  WS-TIER-COUNT-TBL          PIC 9(05) COMP
003490                 OCCURS 3 TIMES.
003500     05  WS-TOTAL-MATCHES               PIC 9(05) COMP VALUE 0.
003510     05  WS-ACCEPT-RATE                 PIC 9(03)V9 COMP VALUE 0.
003520     05  FILLER                         PIC X(05).
003530*
003540*    MISSING/UNMATCHED DETAIL-CAP WORK - BOTH LISTS ARE CUT OFF AT
003550*    TEN PRINTED RECORDS WITH AN "...AND N MORE" NOTICE, PER RC0101.
003560*
003570 01  WS-DETAIL-CAP-WORK.
003580     05  WS-DETAIL-MAX-LINES            PIC 9(02) COMP VALUE 10.
003590     05  WS-DETAIL-WRITTEN              PIC 9(05) COMP VALUE 0.
003600     05  WS-DETAIL-REMAINING            PIC 9(05) COMP VALUE 0.
003610     05  FILLER                         PIC X(07).
003620*
003630***************************************************************
003640*    REPORT PRINT LINES - ONE 01-LEVEL RECORD PER DISTINCT LINE
003650*    SHAPE, 132 BYTES EACH, THE SAME FIXED-FORM STYLE THE BRANCH
003660*    CUSTOMER-STATEMENT REPORT USES FOR ITS OWN HEADING AND DETAIL
003670*    LINES.
003680***************************************************************
003690 01  RPT-BLANK-LINE.
003700     05  FILLER PIC X(132) VALUE SPACES.
003710*
003720 01  RPT-RULE-LINE.
003730     05  FILLER PIC X(132) VALUE ALL '='.
003740*
003750 01  RPT-TITLE-RECON.
003760     05  FILLER PIC X(132) VALUE 'RECONCILIATION REPORT'.
003770*
003780 01  RPT-TITLE-MATCHRES.
003790     05  FILLER PIC X(132) VALUE 'MATCHING RESULTS'.
003800*
003810 01  RPT-TITLE-MATCHES.
003820     05  FILLER PIC X(132) VALUE 'MATCHES (SOURCE -> TARGET)'.
003830*
003840 01  RPT-SIGNFLIP-LINE.
003850     05  FILLER PIC X(132) VALUE 'TARGET AMOUNTS SIGN-FLIPPED.'.
003860*
003870 01  RPT-SRC-FILE-LINE.
003880     05  FILLER PIC X(13) VALUE 'SOURCE FILE: '.
003890     05  RPT-SRC-COUNT PIC ZZZZ9.
003900     05  FILLER PIC X(18) VALUE ' RECORDS, FORMAT '.
003910     05  RPT-SRC-FMT PIC X(07).
003920     05  FILLER PIC X(07) VALUE ', SIGN '.
003930     05  RPT-SRC-SIGNTXT PIC X(13).
003940     05  FILLER PIC X(69).
003950*
003960 01  RPT-TGT-FILE-LINE.
003970     05  FILLER PIC X(13) VALUE 'TARGET FILE: '.
003980     05  RPT-TGT-COUNT PIC ZZZZ9.
003990     05  FILLER PIC X(18) VALUE ' RECORDS, FORMAT '.
004000     05  RPT-TGT-FMT PIC X(07).
004010     05  FILLER PIC X(07) VALUE ', SIGN '.
004020     05  RPT-TGT-SIGNTXT PIC X(13).
004030     05  FILLER PIC X(69).
004040*
004050 01  RPT-CUTOFF-DROP-LINE.
004060     05  RPT-CUT-COUNT PIC ZZZZ9.
004070     05  FILLER PIC X(35)
004080         VALUE ' TGT RECORDS DROPPED - PAST CUTOFF.'.
004090     05  FILLER PIC X(92).
004100*
004110 01  RPT-RECON-DROP-LINE.
004120     05  RPT-RCN-COUNT PIC ZZZZ9.
004130     05  FILLER PIC X(36) VALUE ' TGT RECORDS DROPPED - RECONCILED.'.
004140     05  FILLER PIC X(91).
004150*
004160 01  RPT-SUM-COUNT-LINE.
004170     05  RPT-SUM-LABEL PIC X(45).
004180     05  RPT-SUM-COUNT PIC ZZZZ9.
004190     05  FILLER PIC X(82).
004200*
004210 01  RPT-ACCEPT-RATE-LINE.
004220     05  FILLER PIC X(14) VALUE 'ACCEPT RATE: '.
004230     05  RPT-RATE-EDIT PIC ZZ9.9.
004240     05  FILLER PIC X(01) VALUE '%'.
004250     05  FILLER PIC X(112).
004260*
004270 01  RPT-SECTION-HDR-LINE.
004280     05  RPT-SECT-LABEL PIC X(20).
004290     05  FILLER PIC X(02) VALUE ' ('.
004300     05  RPT-SECT-COUNT PIC ZZZZ9.
004310     05  FILLER PIC X(09) VALUE ' RECORDS)'.
004320     05  FILLER PIC X(96).
004330*
004340 01  RPT-MORE-LINE.
004350     05  FILLER PIC X(04) VALUE '... '.
004360     05  FILLER PIC X(04) VALUE 'AND '.
004370     05  RPT-MORE-COUNT PIC ZZZZ9.
004380     05  FILLER PIC X(05) VALUE ' MORE'.
004390     05  FILLER PIC X(114).
004400*
004410 01  RPT-MATCH-LINE1.
004420     05  RPT-M1-TIER PIC X(06).
004430     05  FILLER PIC X(01).
004440     05  RPT-M1-CONF PIC X(06).
004450     05  FILLER PIC X(01).
004460     05  RPT-M1-SRC-AMT PIC X(14).
004470     05  FILLER PIC X(04) VALUE ' -> '.
004480     05  RPT-M1-TGT-AMT PIC X(14).
004490     05  FILLER PIC X(86).
004500*
004510 01  RPT-MATCH-LINE2.
004520     05  RPT-M2-SRC-DESC PIC X(43).
004530     05  FILLER PIC X(04) VALUE ' -> '.
004540     05  RPT-M2-TGT-DESC PIC X(43).
004550     05  FILLER PIC X(42).
004560*
004570 01  RPT-RECORD-LINE.
004580     05  RPT-REC-DATE PIC X(10).
004590     05  FILLER PIC X(03) VALUE ' | '.
004600     05  RPT-REC-AMT PIC X(14).
004610     05  FILLER PIC X(03) VALUE ' | '.
004620     05  RPT-REC-DESC PIC X(63).
004630     05  FILLER PIC X(39).
004640***************************************************************
004650 PROCEDURE DIVISION.
004660***************************************************************
004670*
004680 000-RECONDRV-MAIN SECTION.
004690*
004700 000-010.
004710     PERFORM 900-OPEN-REPORT-FILE THRU 900-EXIT.
004720     PERFORM 100-LOAD-SOURCE     THRU 100-EXIT.
004730     PERFORM 110-LOAD-TARGET     THRU 110-EXIT.
004740     PERFORM 200-BUILD-SOURCE-TABLE THRU 200-EXIT.
004750     PERFORM 210-COMPUTE-CUTOFF     THRU 210-EXIT.
004760     PERFORM 220-BUILD-TARGET-TABLE THRU 220-EXIT.
004770     PERFORM 230-NORMALIZE-SIGNS    THRU 230-EXIT.
004780     PERFORM 240-RUN-MATCHER        THRU 240-EXIT.
004790     PERFORM 250-ACCUMULATE-TOTALS  THRU 250-EXIT.
004800     PERFORM 300-WRITE-HEADER-BLOCK THRU 300-EXIT.
004810     PERFORM 400-WRITE-SUMMARY      THRU 400-EXIT.
004820     PERFORM 500-WRITE-MATCH-DETAIL THRU 500-EXIT.
004830     PERFORM 600-WRITE-MISSING-IN-TARGET THRU 600-EXIT.
004840     PERFORM 650-WRITE-UNMATCHED-TARGETS THRU 650-EXIT.
004850     PERFORM 905-CLOSE-REPORT-FILE  THRU 905-EXIT.
004860 000-EXIT.
004870     GOBACK.
004880*
004890***************************************************************
004900*    100/110 - LOAD SOURCE AND TARGET.  RL-LOADER-PARMS IS RESET
004910*    AND REUSED FOR BOTH CALLS; EACH CALL'S ANSWER IS COPIED OUT
004920*    TO WS-LOAD-SUMMARY BEFORE THE NEXT CALL OVERWRITES IT.
004930***************************************************************
004940 100-LOAD-SOURCE.
004950     MOVE 'SOURCE  '  TO RL-FILE-ID.
004960     MOVE SPACES      TO RL-FORMAT-CODE RL-SIGN-CONVENTION.
004970     MOVE 0 TO RL-RECORD-COUNT RL-DEBIT-NONBLANK RL-CREDIT-NONBLANK
004980               RL-POSITIVE-COUNT RL-NEGATIVE-COUNT.
004990     CALL 'RECLOADR' USING RL-LOADER-PARMS RL-SOURCE-TABLE.
005000     MOVE RL-FORMAT-CODE          TO WS-SOURCE-FORMAT.
005010     MOVE RL-SIGN-CONVENTION      TO WS-SOURCE-SIGN.
005020     MOVE RL-RECORD-COUNT         TO WS-SOURCE-COUNT.
005030     MOVE RL-DEBIT-NONBLANK       TO WS-SOURCE-DEBIT-NONBLANK.
005040     MOVE RL-CREDIT-NONBLANK      TO WS-SOURCE-CREDIT-NONBLANK.
005050 100-EXIT.
005060     EXIT.
005070*
005080 110-LOAD-TARGET.
005090     MOVE 'TARGET  '  TO RL-FILE-ID.
005100     MOVE SPACES      TO RL-FORMAT-CODE RL-SIGN-CONVENTION.
005110     MOVE 0 TO RL-RECORD-COUNT RL-DEBIT-NONBLANK RL-CREDIT-NONBLANK
005120               RL-POSITIVE-COUNT RL-NEGATIVE-COUNT.
005130     CALL 'RECLOADR' USING RL-LOADER-PARMS RL-TARGET-TABLE.
005140     MOVE RL-FORMAT-CODE          TO WS-TARGET-FORMAT.
005150     MOVE RL-SIGN-CONVENTION      TO WS-TARGET-SIGN.
005160     MOVE RL-RECORD-COUNT         TO WS-TARGET-COUNT.
005170     MOVE RL-DEBIT-NONBLANK       TO WS-TARGET-DEBIT-NONBLANK.
005180     MOVE RL-CREDIT-NONBLANK      TO WS-TARGET-CREDIT-NONBLANK.
005190 110-EXIT.
005200     EXIT.
005210*
005220***************************************************************
005230*    200 - COPY THE LOADER'S SOURCE TABLE INTO RM-SOURCE-TABLE,
005240*    UNFILTERED, ONE FOR ONE.  RECLOADR MAY ALREADY HAVE DROPPED
005250*    RECORDS WITH AN UNPARSABLE AMOUNT (ITS OWN 04/23/01 ENTRY),
005260*    SO THE ORIGINAL-FILE ORDINAL IS CARRIED ACROSS RATHER THAN
005270*    ASSUMED EQUAL TO THE TABLE SUBSCRIPT.
005280***************************************************************
005290 200-BUILD-SOURCE-TABLE.
005300     MOVE WS-SOURCE-COUNT TO RM-SOURCE-COUNT.
005310     PERFORM 205-COPY-ONE-SOURCE
005320         VARYING RM-SRC-IDX FROM 1 BY 1
005330             UNTIL RM-SRC-IDX > RM-SOURCE-COUNT.
005340 200-EXIT.
005350     EXIT.
005360*
005370 205-COPY-ONE-SOURCE.
005380     SET RL-SRC-IDX TO RM-SRC-IDX.
005390     MOVE RL-SRC-TXN-DATE(RL-SRC-IDX)     TO RT-TXN-DATE.
005400     MOVE RL-SRC-TXN-AMOUNT(RL-SRC-IDX)   TO RT-TXN-AMOUNT.
005410     MOVE RL-SRC-TXN-DESC(RL-SRC-IDX)     TO RT-TXN-DESC.
005420     MOVE RL-SRC-TXN-ORIG-IDX(RL-SRC-IDX) TO RT-TXN-ORIG-IDX.
005430     MOVE RT-TXN-DATE                     TO RM-SRC-DATE(RM-SRC-IDX).
005440     MOVE RT-TXN-AMOUNT                   TO RM-SRC-AMOUNT(RM-SRC-IDX).
005450     MOVE RT-TXN-DESC                     TO RM-SRC-DESC(RM-SRC-IDX).
005460     MOVE RT-TXN-ORIG-IDX                 TO RM-SRC-ORIG-IDX(RM-SRC-IDX).
005470*
005480***************************************************************
005490*    210 - DATE CUTOFF = ONE DAY PAST THE LATEST SOURCE DATE.
005500*    TARGET RECORDS DATED STRICTLY LATER ARE DROPPED IN 220;
005510*    RECORDS DATED ON THE CUTOFF ITSELF ARE KEPT.
005520***************************************************************
005530 210-COMPUTE-CUTOFF.
005540     MOVE 0 TO WS-MAX-SRC-JULIAN.
005550     PERFORM 215-CHECK-ONE-SOURCE-DATE
005560         VARYING RM-SRC-IDX FROM 1 BY 1
005570             UNTIL RM-SRC-IDX > RM-SOURCE-COUNT.
005580     COMPUTE WS-CUTOFF-JULIAN = WS-MAX-SRC-JULIAN + 1.
005590 210-EXIT.
005600     EXIT.
005610*
005620 215-CHECK-ONE-SOURCE-DATE.
005630     MOVE RM-SRC-DATE(RM-SRC-IDX) TO WS-SRC-SPLIT-DATE.
005640     PERFORM 700-SOURCE-JULIAN-DAY THRU 700-EXIT.
005650     IF WS-JD-RESULT > WS-MAX-SRC-JULIAN
005660         MOVE WS-JD-RESULT TO WS-MAX-SRC-JULIAN.
005670*
005680***************************************************************
005690*    220 - BUILD RM-TARGET-TABLE FROM THE LOADER'S TARGET TABLE,
005700*    APPLYING THE DATE-CUTOFF FILTER AND THE RECONCILED FILTER
005710*    (BUSINESS RULES / RECONCILE-DRIVER).  THE TABLE IS COMPACTED
005720*    AS IT IS BUILT; RM-TGT-ORIG-IDX KEEPS THE ORIGINAL FILE
005730*    ORDINAL SO A SURVIVING RECORD CAN STILL BE TRACED BACK TO
005740*    ITS PLACE IN THE TARGET FILE.
005750***************************************************************
005760 220-BUILD-TARGET-TABLE.
005770     MOVE 0 TO RM-TARGET-COUNT WS-CUTOFF-DROPPED
005780               WS-RECONCILED-DROPPED.
005790     PERFORM 225-FILTER-ONE-TARGET
005800         VARYING RL-TGT-IDX FROM 1 BY 1
005810             UNTIL RL-TGT-IDX > WS-TARGET-COUNT.
005820 220-EXIT.
005830     EXIT.
005840*
005850 225-FILTER-ONE-TARGET.
005860     MOVE RL-TGT-TXN-DATE(RL-TGT-IDX)          TO RT-TXN-DATE.
005870     MOVE RL-TGT-TXN-AMOUNT(RL-TGT-IDX)        TO RT-TXN-AMOUNT.
005880     MOVE RL-TGT-TXN-DESC(RL-TGT-IDX)          TO RT-TXN-DESC.
005890     MOVE RL-TGT-TXN-ORIG-IDX(RL-TGT-IDX)      TO RT-TXN-ORIG-IDX.
005900     MOVE RL-TGT-TXN-RECONCILED-SW(RL-TGT-IDX) TO RT-TXN-RECONCILED-SW.
005910     MOVE RT-TXN-DATE TO WS-TGT-SPLIT-DATE.
005920     PERFORM 710-TARGET-JULIAN-DAY THRU 710-EXIT.
005930     IF WS-JD-RESULT > WS-CUTOFF-JULIAN
005940         ADD 1 TO WS-CUTOFF-DROPPED
005950         GO TO 225-EXIT.
005960     IF RT-ALREADY-RECONCILED
005970         ADD 1 TO WS-RECONCILED-DROPPED
005980         GO TO 225-EXIT.
005990     ADD 1 TO RM-TARGET-COUNT.
006000     SET RM-TGT-IDX TO RM-TARGET-COUNT.
006010     MOVE RT-TXN-DATE                     TO RM-TGT-DATE(RM-TGT-IDX).
006020     MOVE RT-TXN-AMOUNT                   TO RM-TGT-AMOUNT(RM-TGT-IDX).
006030     MOVE RT-TXN-DESC                     TO RM-TGT-DESC(RM-TGT-IDX).
006040     MOVE RT-TXN-ORIG-IDX                 TO RM-TGT-ORIG-IDX(RM-TGT-IDX).
006050     MOVE 'N'                             TO RM-TGT-USED-SW(RM-TGT-IDX).
006060 225-EXIT.
006070     EXIT.
006080*
006090***************************************************************
006100*    230 - SIGN NORMALIZATION (BUSINESS RULES / SIGN NORMALIZ-
006110*    ATION).  RECMATCH DOES THE ACTUAL NEGATING; THIS PARAGRAPH
006120*    ONLY RESTATES THE SAME DO-NOTHING CONDITION SO THE HEADER
006130*    BLOCK CAN SAY WHETHER THE FLIP WAS APPLIED.
006140***************************************************************
006150 230-NORMALIZE-SIGNS.
006160     MOVE 'N' TO WS-SIGN-FLIPPED-SW.
006170     IF WS-SOURCE-SIGN NOT = WS-TARGET-SIGN
006180        AND WS-SOURCE-SIGN NOT = 'DEBIT-COLUMN '
006190        AND WS-TARGET-SIGN NOT = 'DEBIT-COLUMN '
006200         MOVE 'Y' TO WS-SIGN-FLIPPED-SW.
006210     MOVE 'NORMSIGN'     TO RM-FUNCTION-CODE.
006220     MOVE WS-SOURCE-SIGN TO RM-SOURCE-SIGN.
006230     MOVE WS-TARGET-SIGN TO RM-TARGET-SIGN.
006240     CALL 'RECMATCH' USING RM-MATCH-PARMS RM-SOURCE-TABLE
006250                           RM-TARGET-TABLE RM-MATCH-TABLE
006260                           RM-MISSING-TABLES.
006270 230-EXIT.
006280     EXIT.
006290*
006300***************************************************************
006310*    240 - RUN THE MATCHER.
006320***************************************************************
006330 240-RUN-MATCHER.
006340     MOVE 'FINDMTCH' TO RM-FUNCTION-CODE.
006350     CALL 'RECMATCH' USING RM-MATCH-PARMS RM-SOURCE-TABLE
006360                           RM-TARGET-TABLE RM-MATCH-TABLE
006370                           RM-MISSING-TABLES.
006380 240-EXIT.
006390     EXIT.
006400*
006410***************************************************************
006420*    250 - TIER COUNTS AND ACCEPT RATE (BUSINESS RULES / ACCEPT
006430*    RATE).  ACCEPT RATE IS OMITTED FROM THE SUMMARY WHEN THERE
006440*    ARE NO MATCHES AT ALL.
006450***************************************************************
006460 250-ACCUMULATE-TOTALS.
006470     MOVE 0 TO WS-HIGH-COUNT WS-MEDIUM-COUNT WS-LOW-COUNT
006480               WS-ACCEPT-RATE.
006490     MOVE RM-MATCH-COUNT TO WS-TOTAL-MATCHES.
006500     PERFORM 255-TALLY-ONE-MATCH
006510         VARYING RM-MAT-IDX FROM 1 BY 1
006520             UNTIL RM-MAT-IDX > WS-TOTAL-MATCHES.
006530     IF WS-TOTAL-MATCHES > 0
006540         COMPUTE WS-ACCEPT-RATE ROUNDED =
006550                 (WS-HIGH-COUNT / WS-TOTAL-MATCHES) * 100.
006560 250-EXIT.
006570     EXIT.
006580*
006590 255-TALLY-ONE-MATCH.
006600     EVALUATE TRUE
006610         WHEN RM-MAT-TIER-HIGH(RM-MAT-IDX)
006620             ADD 1 TO WS-HIGH-COUNT
006630         WHEN RM-MAT-TIER-MEDIUM(RM-MAT-IDX)
006640             ADD 1 TO WS-MEDIUM-COUNT
006650         WHEN RM-MAT-TIER-LOW(RM-MAT-IDX)
006660             ADD 1 TO WS-LOW-COUNT
006670     END-EVALUATE.
006680*
006690***************************************************************
006700*    300 - HEADER BLOCK (REPORTS / HEADER BLOCK).
006710***************************************************************
006720 300-WRITE-HEADER-BLOCK.
006730     WRITE REPORT-RECORD FROM RPT-TITLE-RECON.
006740     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
006750     MOVE WS-SOURCE-COUNT TO RPT-SRC-COUNT.
006760     MOVE WS-SOURCE-FORMAT TO RPT-SRC-FMT.
006770     MOVE WS-SOURCE-SIGN   TO RPT-SRC-SIGNTXT.
006780     WRITE REPORT-RECORD FROM RPT-SRC-FILE-LINE.
006790     MOVE WS-TARGET-COUNT TO RPT-TGT-COUNT.
006800     MOVE WS-TARGET-FORMAT TO RPT-TGT-FMT.
006810     MOVE WS-TARGET-SIGN   TO RPT-TGT-SIGNTXT.
006820     WRITE REPORT-RECORD FROM RPT-TGT-FILE-LINE.
006830     IF WS-SIGNS-WERE-FLIPPED
006840         WRITE REPORT-RECORD FROM RPT-SIGNFLIP-LINE.
006850     MOVE WS-CUTOFF-DROPPED TO RPT-CUT-COUNT.
006860     WRITE REPORT-RECORD FROM RPT-CUTOFF-DROP-LINE.
006870     MOVE WS-RECONCILED-DROPPED TO RPT-RCN-COUNT.
006880     WRITE REPORT-RECORD FROM RPT-RECON-DROP-LINE.
006890     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
006900 300-EXIT.
006910     EXIT.
006920*
006930***************************************************************
006940*    400 - MATCHING RESULTS SUMMARY (REPORTS / MATCHING RESULTS
006950*    SUMMARY), BRACKETED IN "=" RULE LINES.
006960***************************************************************
006970 400-WRITE-SUMMARY.
006980     WRITE REPORT-RECORD FROM RPT-RULE-LINE.
006990     WRITE REPORT-RECORD FROM RPT-TITLE-MATCHRES.
007000     WRITE REPORT-RECORD FROM RPT-RULE-LINE.
007010     PERFORM 405-WRITE-ONE-TIER-LINE
007020         VARYING WS-TIER-SUB FROM 1 BY 1
007030             UNTIL WS-TIER-SUB > 3.
007040     MOVE 'MISSING IN TARGET'          TO RPT-SUM-LABEL.
007050     MOVE RM-MISSING-SRC-COUNT         TO RPT-SUM-COUNT.
007060     WRITE REPORT-RECORD FROM RPT-SUM-COUNT-LINE.
007070     MOVE 'UNMATCHED TARGETS'          TO RPT-SUM-LABEL.
007080     MOVE RM-MISSING-TGT-COUNT         TO RPT-SUM-COUNT.
007090     WRITE REPORT-RECORD FROM RPT-SUM-COUNT-LINE.
007100     MOVE 'TOTAL MATCHES'              TO RPT-SUM-LABEL.
007110     MOVE WS-TOTAL-MATCHES             TO RPT-SUM-COUNT.
007120     WRITE REPORT-RECORD FROM RPT-SUM-COUNT-LINE.
007130     IF WS-TOTAL-MATCHES > 0
007140         MOVE WS-ACCEPT-RATE TO RPT-RATE-EDIT
007150         WRITE REPORT-RECORD FROM RPT-ACCEPT-RATE-LINE.
007160     WRITE REPORT-RECORD FROM RPT-RULE-LINE.
007170     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
007180 400-EXIT.
007190     EXIT.
007200*
007210 405-WRITE-ONE-TIER-LINE.
007220     EVALUATE WS-TIER-SUB
007230         WHEN 1
007240             MOVE 'HIGH CONFIDENCE (AUTO-ACCEPTED)' TO RPT-SUM-LABEL
007250         WHEN 2
007260             MOVE 'MEDIUM CONFIDENCE (NEEDS REVIEW)' TO RPT-SUM-LABEL
007270         WHEN 3
007280             MOVE 'LOW CONFIDENCE (NEEDS REVIEW)'   TO RPT-SUM-LABEL
007290     END-EVALUATE.
007300     MOVE WS-TIER-COUNT-TBL(WS-TIER-SUB) TO RPT-SUM-COUNT.
007310     WRITE REPORT-RECORD FROM RPT-SUM-COUNT-LINE.
007320*
007330***************************************************************
007340*    500 - MATCH DETAIL (REPORTS / MATCHES).  TIER LABEL, CONFI-
007350*    DENCE AND BOTH AMOUNTS COME FROM RECDISP; DESCRIPTIONS ARE
007360*    TRUNCATED TO 40 CHARACTERS BY THE SAME SUBPROGRAM.
007370***************************************************************
007380 500-WRITE-MATCH-DETAIL.
007390     WRITE REPORT-RECORD FROM RPT-TITLE-MATCHES.
007400     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
007410     PERFORM 505-WRITE-ONE-MATCH
007420         VARYING RM-MAT-IDX FROM 1 BY 1
007430             UNTIL RM-MAT-IDX > WS-TOTAL-MATCHES.
007440     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
007450 500-EXIT.
007460     EXIT.
007470*
007480 505-WRITE-ONE-MATCH.
007490     MOVE 'TIERLAB '              TO RD-FUNCTION-CODE.
007500     MOVE RM-MAT-TIER(RM-MAT-IDX) TO RD-TIER-CODE.
007510     CALL 'RECDISP' USING RD-DISPLAY-PARMS.
007520     MOVE RD-TEXT-OUT              TO RPT-M1-TIER.
007530     MOVE RM-MAT-CONFIDENCE(RM-MAT-IDX) TO RPT-M1-CONF.
007540     SET RM-SRC-IDX TO RM-MAT-SOURCE-IDX(RM-MAT-IDX).
007550     SET RM-TGT-IDX TO RM-MAT-TARGET-IDX(RM-MAT-IDX).
007560     MOVE 'FMTAMT  '               TO RD-FUNCTION-CODE.
007570     MOVE 'Y'                      TO RD-AMOUNT-PRESENT-SW.
007580     MOVE RM-SRC-AMOUNT(RM-SRC-IDX) TO RD-AMOUNT-IN.
007590     CALL 'RECDISP' USING RD-DISPLAY-PARMS.
007600     MOVE RD-TEXT-OUT               TO RPT-M1-SRC-AMT.
007610     MOVE RM-TGT-AMOUNT(RM-TGT-IDX) TO RD-AMOUNT-IN.
007620     CALL 'RECDISP' USING RD-DISPLAY-PARMS.
007630     MOVE RD-TEXT-OUT               TO RPT-M1-TGT-AMT.
007640     WRITE REPORT-RECORD FROM RPT-MATCH-LINE1.
007650     MOVE 'TRUNC   '               TO RD-FUNCTION-CODE.
007660     MOVE 40                       TO RD-TRUNC-MAX-LEN.
007670     MOVE RM-SRC-DESC(RM-SRC-IDX)  TO RD-TEXT-IN.
007680     CALL 'RECDISP' USING RD-DISPLAY-PARMS.
007690     MOVE RD-TEXT-OUT               TO RPT-M2-SRC-DESC.
007700     MOVE RM-TGT-DESC(RM-TGT-IDX)  TO RD-TEXT-IN.
007710     CALL 'RECDISP' USING RD-DISPLAY-PARMS.
007720     MOVE RD-TEXT-OUT               TO RPT-M2-TGT-DESC.
007730     WRITE REPORT-RECORD FROM RPT-MATCH-LINE2.
007740*
007750***************************************************************
007760*    600 - MISSING IN TARGET (REPORTS / MISSING IN TARGET).  THE
007770*    FIRST TEN RECORDS ARE PRINTED; A LEFTOVER COUNT IS NOTED IF
007780*    THERE ARE MORE.
007790***************************************************************
007800 600-WRITE-MISSING-IN-TARGET.
007810     MOVE 'MISSING IN TARGET'    TO RPT-SECT-LABEL.
007820     MOVE RM-MISSING-SRC-COUNT   TO RPT-SECT-COUNT.
007830     WRITE REPORT-RECORD FROM RPT-SECTION-HDR-LINE.
007840     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
007850     MOVE 0 TO WS-DETAIL-WRITTEN.
007860     PERFORM 605-WRITE-ONE-MISSING-SRC
007870         VARYING RM-MS-IDX FROM 1 BY 1
007880             UNTIL RM-MS-IDX > RM-MISSING-SRC-COUNT.
007890     IF RM-MISSING-SRC-COUNT > WS-DETAIL-MAX-LINES
007900         COMPUTE WS-DETAIL-REMAINING =
007910                 RM-MISSING-SRC-COUNT - WS-DETAIL-MAX-LINES
007920         MOVE WS-DETAIL-REMAINING TO RPT-MORE-COUNT
007930         WRITE REPORT-RECORD FROM RPT-MORE-LINE.
007940     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
007950 600-EXIT.
007960     EXIT.
007970*
007980 605-WRITE-ONE-MISSING-SRC.
007990     IF WS-DETAIL-WRITTEN >= WS-DETAIL-MAX-LINES
008000         GO TO 605-EXIT.
008010     SET RM-SRC-IDX TO RM-MISSING-SRC-ENTRY(RM-MS-IDX).
008020     MOVE 'FMTDATE '               TO RD-FUNCTION-CODE.
008030     MOVE 'Y'                      TO RD-DATE-PRESENT-SW.
008040     MOVE RM-SRC-DATE(RM-SRC-IDX)  TO RD-DATE-IN.
008050     CALL 'RECDISP' USING RD-DISPLAY-PARMS.
008060     MOVE RD-TEXT-OUT               TO RPT-REC-DATE.
008070     MOVE 'FMTAMT  '               TO RD-FUNCTION-CODE.
008080     MOVE 'Y'                      TO RD-AMOUNT-PRESENT-SW.
008090     MOVE RM-SRC-AMOUNT(RM-SRC-IDX) TO RD-AMOUNT-IN.
008100     CALL 'RECDISP' USING RD-DISPLAY-PARMS.
008110     MOVE RD-TEXT-OUT               TO RPT-REC-AMT.
008120     MOVE 'TRUNC   '               TO RD-FUNCTION-CODE.
008130     MOVE 60                       TO RD-TRUNC-MAX-LEN.
008140     MOVE RM-SRC-DESC(RM-SRC-IDX)  TO RD-TEXT-IN.
008150     CALL 'RECDISP' USING RD-DISPLAY-PARMS.
008160     MOVE RD-TEXT-OUT               TO RPT-REC-DESC.
008170     WRITE REPORT-RECORD FROM RPT-RECORD-LINE.
008180     ADD 1 TO WS-DETAIL-WRITTEN.
008190 605-EXIT.
008200     EXIT.
008210*
008220***************************************************************
008230*    650 - UNMATCHED TARGETS (REPORTS / UNMATCHED TARGETS), SAME
008240*    TEN-LINE CAP AS 600 ABOVE.
008250***************************************************************
008260 650-WRITE-UNMATCHED-TARGETS.
008270     MOVE 'UNMATCHED TARGETS'    TO RPT-SECT-LABEL.
008280     MOVE RM-MISSING-TGT-COUNT   TO RPT-SECT-COUNT.
008290     WRITE REPORT-RECORD FROM RPT-SECTION-HDR-LINE.
008300     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
008310     MOVE 0 TO WS-DETAIL-WRITTEN.
008320     PERFORM 655-WRITE-ONE-UNMATCHED-TGT
008330         VARYING RM-MT-IDX FROM 1 BY 1
008340             UNTIL RM-MT-IDX > RM-MISSING-TGT-COUNT.
008350     IF RM-MISSING-TGT-COUNT > WS-DETAIL-MAX-LINES
008360         COMPUTE WS-DETAIL-REMAINING =
008370                 RM-MISSING-TGT-COUNT - WS-DETAIL-MAX-LINES
008380         MOVE WS-DETAIL-REMAINING TO RPT-MORE-COUNT
008390         WRITE REPORT-RECORD FROM RPT-MORE-LINE.
008400     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.
008410 650-EXIT.
008420     EXIT.
008430*
008440 655-WRITE-ONE-UNMATCHED-TGT.
008450     IF WS-DETAIL-WRITTEN >= WS-DETAIL-MAX-LINES
008460         GO TO 655-EXIT.
008470     SET RM-TGT-IDX TO RM-MISSING-TGT-ENTRY(RM-MT-IDX).
008480     MOVE 'FMTDATE '               TO RD-FUNCTION-CODE.
008490     MOVE 'Y'                      TO RD-DATE-PRESENT-SW.
008500     MOVE RM-TGT-DATE(RM-TGT-IDX)  TO RD-DATE-IN.
008510     CALL 'RECDISP' USING RD-DISPLAY-PARMS.
008520     MOVE RD-TEXT-OUT               TO RPT-REC-DATE.
008530     MOVE 'FMTAMT  '               TO RD-FUNCTION-CODE.
008540     MOVE 'Y'                      TO RD-AMOUNT-PRESENT-SW.
008550     MOVE RM-TGT-AMOUNT(RM-TGT-IDX) TO RD-AMOUNT-IN.
008560     CALL 'RECDISP' USING RD-DISPLAY-PARMS.
008570     MOVE RD-TEXT-OUT               TO RPT-REC-AMT.
008580     MOVE 'TRUNC   '               TO RD-FUNCTION-CODE.
008590     MOVE 60                       TO RD-TRUNC-MAX-LEN.
008600     MOVE RM-TGT-DESC(RM-TGT-IDX)  TO RD-TEXT-IN.
008610     CALL 'RECDISP' USING RD-DISPLAY-PARMS.
008620     MOVE RD-TEXT-OUT               TO RPT-REC-DESC.
008630     WRITE REPORT-RECORD FROM RPT-RECORD-LINE.
008640     ADD 1 TO WS-DETAIL-WRITTEN.
008650 655-EXIT.
008660     EXIT.
008670*
008680***************************************************************
008690*    700/710 - JULIAN DAY NUMBER, FLIEGEL/VAN FLANDERN INTEGER
008700*    METHOD.  TWO COPIES, ONE PER SIDE, SO 210 AND 220 NEVER
008710*    FIGHT OVER THE SAME SPLIT FIELDS WHILE A CALLER IS STILL
008720*    HOLDING A SOURCE-SIDE RESULT.
008730***************************************************************
008740 700-SOURCE-JULIAN-DAY.
008750     COMPUTE WS-JD-A-TERM = (14 - WS-SRC-SPLIT-MM) / 12.
008760     COMPUTE WS-JD-Y-TERM =
008770             WS-SRC-SPLIT-CCYY + 4800 - WS-JD-A-TERM.
008780     COMPUTE WS-JD-M-TERM =
008790             WS-SRC-SPLIT-MM + (12 * WS-JD-A-TERM) - 3.
008800     COMPUTE WS-JD-RESULT =
008810             WS-SRC-SPLIT-DD
008820             + ((153 * WS-JD-M-TERM) + 2) / 5
008830             + (365 * WS-JD-Y-TERM)
008840             + (WS-JD-Y-TERM / 4)
008850             - (WS-JD-Y-TERM / 100)
008860             + (WS-JD-Y-TERM / 400)
008870             - 32045.
008880 700-EXIT.
008890     EXIT.
008900*
008910 710-TARGET-JULIAN-DAY.
008920     COMPUTE WS-JD-A-TERM = (14 - WS-TGT-SPLIT-MM) / 12.
008930     COMPUTE WS-JD-Y-TERM =
008940             WS-TGT-SPLIT-CCYY + 4800 - WS-JD-A-TERM.
008950     COMPUTE WS-JD-M-TERM =
008960             WS-TGT-SPLIT-MM + (12 * WS-JD-A-TERM) - 3.
008970     COMPUTE WS-JD-RESULT =
008980             WS-TGT-SPLIT-DD
008990             + ((153 * WS-JD-M-TERM) + 2) / 5
009000             + (365 * WS-JD-Y-TERM)
009010             + (WS-JD-Y-TERM / 4)
009020             - (WS-JD-Y-TERM / 100)
009030             + (WS-JD-Y-TERM / 400)
009040             - 32045.
009050 710-EXIT.
009060     EXIT.
009070*
009080***************************************************************
009090*    900/905 - REPORT-FILE OPEN/CLOSE, RW-FILE-STATUS PAIRED
009100*    WITH RW-FS-OK THE SAME WAY RECLOADR CHECKS ITS OWN FILES.
009110***************************************************************
009120 900-OPEN-REPORT-FILE.
009130     OPEN OUTPUT REPORT-FILE.
009140     IF NOT RW-FS-OK
009150         DISPLAY 'RECONDRV - REPORT FILE OPEN FAILED, STATUS '
009160                 RW-FILE-STATUS
009170         GO TO 900-EXIT.
009180 900-EXIT.
009190     EXIT.
009200*
009210 905-CLOSE-REPORT-FILE.
009220     CLOSE REPORT-FILE.
009230     IF NOT RW-FS-OK
009240         DISPLAY 'RECONDRV - REPORT FILE CLOSE FAILED, STATUS '
009250                 RW-FILE-STATUS.
009260 905-EXIT.
009270     EXIT.
