000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = RECMATR                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Statement Reconciliation Subsystem -        *
000600*                    Match result / manual match request record  *
000700*                                                                *
000800*  @BANNER_START@                                                *
000900*  RECMATR.cpy                                                   *
001000*  Personal Ledger Reconciliation - Batch Suite                  *
001100*  @BANNER_END@                                                  *
001200*                                                                *
001300* STATUS = 3.1                                                   *
001400*                                                                *
001500* FUNCTION =                                                     *
001600*      One occurrence of this record exists for every SOURCE     *
001700*      transaction the matcher was able to pair with a TARGET    *
001800*      transaction, carrying the confidence score and the        *
001900*      reasoning text the driver prints on the MATCHES report.   *
002000*      The same 01 is redefined as a manual-match request when   *
002100*      RECMATCH is entered in manual mode.                       *
002200*----------------------------------------------------------------*
002300*                                                                *
002400* CHANGE ACTIVITY :                                              *
002500*      $SEG(RECMATR),COMP(RECONCIL),PROD(LEDGER  ):               *
002600*                                                                *
002700*   PN= REASON   REL    YYMMDD  PGMR    : REMARKS                *
002800*   $P1= RC0042  301    030221  DCT     : NEW COPYBOOK FOR MATCH  *
002900*                                          RECORD LAYOUT          *
003000*   $P2= RC0090  303    070612  JLK     : ADD MANUAL-MATCH        *
003100*                                          REDEFINITION           *
003200*                                                                *
003300******************************************************************
003400*
003500 01  MR-MATCH-RECORD.
003600     05  MR-SOURCE-IDX                 PIC 9(5).
003700     05  MR-TARGET-IDX                 PIC 9(5).
003800*
003900*    MR-CONFIDENCE RUNS 0.0000 THRU 1.0000 - FOUR DECIMALS ARE
004000*    CARRIED SO THE TIE-BREAK LOGIC IN RECMATCH-400 HAS ENOUGH
004100*    PRECISION TO PREFER ONE CANDIDATE OVER ANOTHER.
004200*
004300     05  MR-CONFIDENCE                 PIC 9V9999.
004400     05  MR-REASON                     PIC X(80).
004500     05  MR-DECISION                   PIC X(08).
004600         88  MR-DECISION-MATCHED       VALUE 'MATCHED '.
004700         88  MR-DECISION-MANUAL        VALUE 'MANUAL  '.
004800     05  MR-MANUAL-FLAG                PIC X(01) VALUE 'N'.
004900         88  MR-IS-MANUAL-MATCH        VALUE 'Y'.
005000     05  MR-TIER                       PIC X(06).
005100         88  MR-TIER-HIGH              VALUE 'HIGH  '.
005200         88  MR-TIER-MEDIUM            VALUE 'MEDIUM'.
005300         88  MR-TIER-LOW               VALUE 'LOW   '.
005400         88  MR-TIER-NONE              VALUE 'NONE  '.
005500     05  FILLER                        PIC X(10).
005600*
005700 01  MR-MANUAL-REQUEST REDEFINES MR-MATCH-RECORD.
005800     05  MQ-SOURCE-IDX                 PIC 9(5).
005900     05  MQ-TARGET-IDX                 PIC 9(5).
006000     05  FILLER                        PIC X(104).
