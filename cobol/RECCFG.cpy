000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = RECCFG                                    *
000400*                                                                *
000500* DESCRIPTIVE NAME = Statement Reconciliation Subsystem -        *
000600*                    Matcher tuning constants                    *
000700*                                                                *
000800*  @BANNER_START@                                                *
000900*  RECCFG.cpy                                                   *
001000*  Personal Ledger Reconciliation - Batch Suite                  *
001100*  @BANNER_END@                                                  *
001200*                                                                *
001300* STATUS = 3.1                                                   *
001400*                                                                *
001500* FUNCTION =                                                     *
001600*      Values which you might wish to modify are placed in       *
001700*      this one copy book in order to make those sorts of        *
001800*      changes more easily.  RECMATCH and RECONDRV both COPY     *
001900*      this layout rather than hard-coding the thresholds.       *
002000*----------------------------------------------------------------*
002100*                                                                *
002200* CHANGE ACTIVITY :                                              *
002300*      $SEG(RECCFG),COMP(RECONCIL),PROD(LEDGER  ):                *
002400*                                                                *
002500*   PN= REASON   REL    YYMMDD  PGMR    : REMARKS                *
002600*   $P1= RC0043  301    030228  DCT     : NEW COPYBOOK FOR        *
002700*                                          MATCH-CONFIG LAYOUT    *
002800*   $P2= RC0101  304    091117  PFH     : MIN-CONFIDENCE FLOOR    *
002900*                                          RAISED PER REQUEST     *
003000*                                          FROM AUDIT TEAM        *
003100*                                                                *
003200******************************************************************
003300*
003400 01  MC-MATCH-CONFIG.
003500     05  MC-THRESHOLD                  PIC 9V99    VALUE 0.70.
003600     05  MC-DATE-WINDOW                PIC 9(02) COMP VALUE 3.
003700     05  MC-AMT-TOLERANCE              PIC 9V99    VALUE 0.01.
003800     05  MC-MIN-CONFIDENCE             PIC 9V9999  VALUE 0.1000.
003900     05  FILLER                        PIC X(10).
