000100*--------------------------------------------------------------*
000200*                                                                *
000300* RECWORK - COMMON WORKING SWITCHES FOR THE RECONCILIATION       *
000400*           SUBSYSTEM.                                           *
000500*                                                                *
000600* FUNCTION: HOLDS THE EOF, FILE-STATUS AND FORMAT/SIGN           *
000700*           DETECTION SWITCHES SHARED BY RECLOADR, RECMATCH      *
000800*           AND RECONDRV SO THAT EACH PROGRAM DOES NOT RE-       *
000900*           INVENT ITS OWN SPELLING OF THE SAME CONDITION.       *
001000*                                                                *
001100*   PN= REASON   REL    YYMMDD  PGMR    : REMARKS                *
001200*   $P1= RC0044  301    030304  DCT     : NEW COPYBOOK FOR        *
001300*                                          COMMON WORK SWITCHES   *
001400*                                                                *
001500*--------------------------------------------------------------*
001600 01  RW-COMMON-SWITCHES.
001700     05  RW-EOF-SWITCH                 PIC X(01) VALUE 'N'.
001800         88  RW-AT-EOF                 VALUE 'Y'.
001900     05  RW-FILE-STATUS                PIC X(02) VALUE SPACES.
002000         88  RW-FS-OK                  VALUE '00'.
002100         88  RW-FS-EOF                 VALUE '10'.
002200         88  RW-FS-DUP-KEY             VALUE '22'.
002300         88  RW-FS-NOT-FOUND           VALUE '23'.
002400     05  RW-FORMAT-CODE                PIC X(07) VALUE SPACES.
002500         88  RW-FORMAT-GENERIC         VALUE 'GENERIC'.
002600         88  RW-FORMAT-CHASE           VALUE 'CHASE  '.
002700     05  RW-SIGN-CONVENTION            PIC X(13) VALUE SPACES.
002800         88  RW-SIGN-AS-IS             VALUE 'AS-IS        '.
002900         88  RW-SIGN-FLIPPED           VALUE 'FLIPPED      '.
003000     05  FILLER                        PIC X(07).
