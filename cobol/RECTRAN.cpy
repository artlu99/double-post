000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = RECTRAN                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Statement Reconciliation Subsystem -        *
000600*                    Normalized transaction working record       *
000700*                                                                *
000800*  @BANNER_START@                                                *
000900*  RECTRAN.cpy                                                   *
001000*  Personal Ledger Reconciliation - Batch Suite                  *
001100*  @BANNER_END@                                                  *
001200*                                                                *
001300* STATUS = 3.1                                                   *
001400*                                                                *
001500* FUNCTION =                                                     *
001600*      Defines the one and only shape a transaction takes once   *
001700*      it has been read off of either a SOURCE or TARGET ledger  *
001800*      file and had its date/amount/description normalized.     *
001900*      The loader builds one of these per input line; the        *
002000*      matcher and the driver never look at raw file layouts.    *
002100*----------------------------------------------------------------*
002200*                                                                *
002300* CHANGE ACTIVITY :                                              *
002400*      $SEG(RECTRAN),COMP(RECONCIL),PROD(LEDGER  ):               *
002500*                                                                *
002600*   PN= REASON   REL    YYMMDD  PGMR    : REMARKS                *
002700*   $P1= RC0041  301    030214  DCT     : NEW COPYBOOK FOR        *
002800*                                          NORMALIZED-TXN LAYOUT  *
002900*   $P2= RC0077  302    050908  MWB     : WIDEN DESC TO X(60)     *
002950*                                          PER AUDIT FINDING      *
002980*   $P3= RC0117  303    031512  RTM     : REPACKED RT-TXN-AMOUNT  *
002990*                                          COMP-3 PER SHOP'S OWN  *
002995*                                          BALANCE-FIELD CONVENTN *
003100*                                                                *
003200******************************************************************
003300*
003400 01  RT-TRANSACTION-REC.
003500*
003600*    RT-TXN-DATE IS CARRIED IN YYYYMMDD FORM REGARDLESS OF THE
003700*    FORMAT THE RAW FILE WAS WRITTEN IN.  THE LOADER DOES THE
003800*    FORMAT DETECTION - NOBODY DOWNSTREAM OF IT EVER HAS TO.
003900*
004000     05  RT-TXN-DATE                   PIC 9(8).
004100     05  RT-TXN-DATE-R REDEFINES RT-TXN-DATE.
004200         10  RT-TXN-YYYY               PIC 9(4).
004300         10  RT-TXN-MM                 PIC 9(2).
004400         10  RT-TXN-DD                 PIC 9(2).
004500*
004600*    AMOUNT IS ALWAYS SIGNED AFTER NORMALIZATION - POSITIVE IS A
004700*    CREDIT/DEPOSIT, NEGATIVE IS A DEBIT/WITHDRAWAL.  SEE THE
004800*    SIGN-NORMALIZE PARAGRAPH IN RECONDRV FOR THE CONVENTION
004900*    FLIP APPLIED AGAINST THE TARGET FILE.
005000*
005100     05  RT-TXN-AMOUNT                 PIC S9(7)V99 COMP-3.
005200     05  RT-TXN-DESC                   PIC X(60).
005300*
005400*    RT-TXN-ORIG-IDX POINTS BACK AT THE ORIGINAL ROW NUMBER OF
005500*    THE SOURCE OR TARGET TABLE THIS ENTRY CAME FROM, SO THE
005600*    REPORT CAN SAY "SOURCE #12 MATCHED TARGET #47".
005700*
005800     05  RT-TXN-ORIG-IDX               PIC 9(5).
005900*
006000*    RT-TXN-RECONCILED-SW REFLECTS THE INCOMING RECONCILED FLAG
006100*    ON A GENERIC-FORMAT ROW.  CHASE ROWS HAVE NO SUCH FLAG AND
006200*    THIS IS LEFT AT 'N' FOR THOSE.
006300*
006400     05  RT-TXN-RECONCILED-SW          PIC X(1) VALUE 'N'.
006500         88  RT-ALREADY-RECONCILED     VALUE 'Y'.
006600     05  FILLER                        PIC X(09).
