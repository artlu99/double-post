000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. RECMATCH.
000030 AUTHOR.       M W BRENNAN.
000040 INSTALLATION. IBM HURSLEY.
000050 DATE-WRITTEN. JULY 1994.
000060 DATE-COMPILED.
000070 SECURITY.     NONE.
000080*
000090*-------------------------------------------------------------*
000100*                                                             *
000110*               @BANNER_START@                                *
000120*      RECMATCH.cbl                                           *
000130*      (C) Copyright IBM Corp. 1994. All Rights Reserved.     *
000140*                                                             *
000150* Element of the Personal Ledger Reconciliation Batch Suite   *
000160*               @BANNER_END@                                  *
000170*                                                             *
000180*-------------------------------------------------------------*
000190*
000200***************************************************************
000210*    DESCRIPTION
000220*
000230* RECMATCH is the MATCHER subprogram of the reconciliation
000240* suite.  Given a loaded SOURCE table and a loaded TARGET
000250* table (normalized by RECLOADR) it scores every source/
000260* target pair on a weighted blend of amount, date and
000270* description agreement, applies the shop's "intelligent
000280* match" shortcut for plainly-identical postings, classifies
000290* each best pair into a confidence tier, and works a greedy
000300* claim pass so that no target record backs more than one
000310* source record.  A second entry point builds a single
000320* manually-keyed match on demand, and a third normalizes the
000330* sign convention between two files ahead of matching.
000340*
000350***************************************************************
000360*     AMENDMENT HISTORY
000370*
000380*      DATE         AUTHOR          DESCRIPTION
000390*
000400*      07/19/94     M W BRENNAN     INITIAL VERSION - WEIGHTED
000410*                                   SCORE AND GREEDY CLAIM LOOP.
000420*      10/02/94     M W BRENNAN     ADD JULIAN-DAY ROUTINE FOR
000430*                                   DATE-SCORE (REPLACES THE
000440*                                   CRUDE CCYYMMDD SUBTRACT).
000450*      03/11/96     D C TREADWAY    ADD EDIT-DISTANCE RATIO FOR
000460*                                   DESCRIPTION-SCORE.
000470*      09/24/96     D C TREADWAY    ADD ALIAS-TABLE BOOST, CALLS
000480*                                   RECALIAS GET-PRIMARY.
000490*      08/11/98     J L KOWALCZYK   Y2K REVIEW - JULIAN-DAY
000500*                                   ROUTINE USES FULL CCYY
000510*                                   THROUGHOUT, NO CHANGE NEEDED.
000520*      01/05/99     J L KOWALCZYK   Y2K SIGN-OFF.  NO CHANGE
000530*                                   REQUIRED, LOGGED PER AUDIT.
000540*      05/30/01     P F HENSHAW     ADD INTELLIGENT-MATCH RULE
000550*                                   (EXACT AMOUNT, MATCHING
000560*                                   FIRST TWO WORDS).
000570*      07/09/03     P F HENSHAW     RC0041 - RECMATR/RECCFG
000580*                                   COPYBOOKS INTRODUCED.
000590*      04/14/05     P F HENSHAW     ADD MANUAL-MATCH ENTRY POINT
000600*                                   (FUNCTION CODE MANUAL).
000610*      11/17/09     P F HENSHAW     RC0101 - MIN-CONFIDENCE FLOOR
000620*                                   NOW READ FROM RECCFG, WAS
000630*                                   HARD-CODED 0.1000 HEREIN.
000640*      03/15/12     R T MALLORY     RC0117 - WS-AMOUNT-DIFF, LK-SRC-
000650*                                   AMOUNT AND LK-TGT-AMOUNT REPACKED
000660*                                   COMP-3 TO MATCH THE SHOP'S OWN
000670*                                   BALANCE-FIELD CONVENTION; RECONDRV
000680*                                   REPACKED ITS RM-SRC-AMOUNT AND
000690*                                   RM-TGT-AMOUNT THE SAME DAY.
000700*
000710***************************************************************
000720*     FILES
000730*
000740*     NONE.  RECMATCH WORKS ENTIRELY AGAINST LINKAGE TABLES
000750*     BUILT BY RECLOADR AND PASSED IN BY RECONDRV.
000760***************************************************************
000770*     COPYBOOKS
000780*
000790*     RECCFG  - matcher tuning constants (threshold/window/
000800*               tolerance/min-confidence).
000810***************************************************************
000820*
000830 ENVIRONMENT DIVISION.
000840 CONFIGURATION SECTION.
000850 SPECIAL-NAMES.
000860     C01 IS TOP-OF-FORM
000870     CLASS WORD-BREAK-CHARACTERS IS ' '
000880     UPSI-0 ON  STATUS IS RECMATCH-TEST-MODE
000890     UPSI-0 OFF STATUS IS RECMATCH-PROD-MODE.
000900*
000910***************************************************************
000920 DATA DIVISION.
000930 WORKING-STORAGE SECTION.
000940*
000950*    STANDALONE SORT INDICES - SHOP HABIT IS 77-LEVEL FOR THE
000960*    GREEDY-CLAIM BUBBLE-SORT SUBSCRIPTS, NEVER THEIR OWN GROUP.
000970*
000980 77  WS-SORT-I                      PIC 9(05) COMP VALUE 0.
000990 77  WS-SORT-J                      PIC 9(05) COMP VALUE 0.
001000*
001010*    Store eye catcher details to aid dump reading.
001020*
001030 01  WS-DEBUG-DETAILS.
001040     05  FILLER                        PIC X(32)
001050           VALUE 'RECMATCH-----WORKING STORAGE  '.
001060     05  WS-DEBUG-CALL-COUNT           PIC 9(5) COMP VALUE 0.
001070     05  FILLER                        PIC X(20) VALUE SPACES.
001080*
001090 01  FILLER.
001100     05  FILLER                        PIC X(36) VALUE
001110         '********  RECCFG COPYBOOK  *********'.
001120     COPY RECCFG.
001130*
001140 01  WS-SCORE-FIELDS.
001150     05  WS-AMOUNT-SCORE               PIC 9V9999 VALUE 0.
001160     05  WS-DATE-SCORE                 PIC 9V9999 VALUE 0.
001170     05  WS-DESC-SCORE                 PIC 9V9999 VALUE 0.
001180     05  WS-WEIGHTED-SCORE             PIC 9V9999 VALUE 0.
001190     05  WS-INTEL-SCORE                PIC 9V9999 VALUE 0.
001200     05  WS-FINAL-SCORE                PIC 9V9999 VALUE 0.
001210     05  FILLER                        PIC X(06).
001220*
001230 01  WS-AMOUNT-DIFF-WORK.
001240     05  WS-AMOUNT-DIFF                PIC S9(7)V99 COMP-3 VALUE 0.
001250     05  WS-AMOUNT-WINDOW-PCT          PIC S9(3)V9999 VALUE 0.
001260     05  FILLER                        PIC X(05).
001270*
001280*    JULIAN-DAY WORK AREA.  THE SHOP HAS NO INTRINSIC DATE
001290*    FUNCTION AVAILABLE SO DAY-TO-DAY DISTANCE IS FOUND BY
001300*    CONVERTING EACH CCYYMMDD DATE TO A JULIAN DAY NUMBER
001310*    (FLIEGEL/VAN FLANDERN INTEGER METHOD) AND SUBTRACTING.
001320*
001330 01  WS-JULIAN-WORK.
001340     05  WS-JD-YEAR                    PIC S9(05) COMP VALUE 0.
001350     05  WS-JD-MONTH                   PIC S9(03) COMP VALUE 0.
001360     05  WS-JD-DAY                     PIC S9(03) COMP VALUE 0.
001370     05  WS-JD-A-TERM                  PIC S9(05) COMP VALUE 0.
001380     05  WS-JD-Y-TERM                  PIC S9(07) COMP VALUE 0.
001390     05  WS-JD-M-TERM                  PIC S9(05) COMP VALUE 0.
001400     05  WS-JD-RESULT                  PIC S9(09) COMP VALUE 0.
001410     05  WS-JD-SOURCE                  PIC S9(09) COMP VALUE 0.
001420     05  WS-JD-TARGET                  PIC S9(09) COMP VALUE 0.
001430     05  WS-JD-DAYS-APART              PIC S9(05) COMP VALUE 0.
001440     05  FILLER                        PIC X(06).
001450*
001460*    EDIT-DISTANCE WORK AREA.  A CLASSIC LEVENSHTEIN MATRIX,
001470*    SIZED FOR THE 60-BYTE TXN-DESC FIELDS.  ROW/COLUMN 0 IS
001480*    THE EMPTY-STRING CASE.
001490*
001500 01  WS-EDIT-DISTANCE-WORK.
001510     05  WS-ED-STRING-A                PIC X(60) VALUE SPACES.
001520     05  WS-ED-STRING-B                PIC X(60) VALUE SPACES.
001530     05  WS-ED-STRING-A-R REDEFINES WS-ED-STRING-A.
001540         10  WS-ED-CHAR-A OCCURS 60 TIMES PIC X(01).
001550     05  WS-ED-STRING-B-R REDEFINES WS-ED-STRING-B.
001560         10  WS-ED-CHAR-B OCCURS 60 TIMES PIC X(01).
001570     05  WS-ED-LEN-A                   PIC 9(02) COMP VALUE 0.
001580     05  WS-ED-LEN-B                   PIC 9(02) COMP VALUE 0.
001590     05  WS-ED-I                       PIC 9(02) COMP VALUE 0.
001600     05  WS-ED-J                       PIC 9(02) COMP VALUE 0.
001610     05  WS-ED-COST                    PIC 9(02) COMP VALUE 0.
001620     05  WS-ED-DELETE-COST             PIC 9(02) COMP VALUE 0.
001630     05  WS-ED-INSERT-COST             PIC 9(02) COMP VALUE 0.
001640     05  WS-ED-SUBST-COST              PIC 9(02) COMP VALUE 0.
001650     05  WS-ED-DISTANCE                PIC 9(02) COMP VALUE 0.
001660     05  WS-ED-MAX-LEN                 PIC 9(02) COMP VALUE 0.
001670     05  WS-ED-MATRIX.
001680         10  WS-ED-ROW OCCURS 61 TIMES.
001690             15  WS-ED-CELL OCCURS 61 TIMES PIC 9(02) COMP.
001700     05  FILLER                        PIC X(06).
001710*
001720*    INTELLIGENT-MATCH WORD-SPLIT WORK AREA.
001730*
001740 01  WS-WORD-SPLIT-WORK.
001750     05  WS-WS-DESC                    PIC X(60) VALUE SPACES.
001760     05  WS-WS-DESC-R REDEFINES WS-WS-DESC.
001770         10  WS-WS-CHAR OCCURS 60 TIMES PIC X(01).
001780     05  WS-WS-WORD1                   PIC X(30) VALUE SPACES.
001790     05  WS-WS-WORD2                   PIC X(30) VALUE SPACES.
001800     05  WS-WS-WORD-NUM                PIC 9(01) COMP VALUE 0.
001810     05  WS-WS-OUT-POS                 PIC 9(02) COMP VALUE 0.
001820     05  WS-WS-SUB                     PIC 9(02) COMP VALUE 0.
001830     05  WS-WS-HAS-TWO-WORDS-SW        PIC X(01) VALUE 'N'.
001840         88  WS-WS-HAS-TWO-WORDS       VALUE 'Y'.
001850     05  FILLER                        PIC X(06).
001860*
001870 01  WS-SRC-WORDS-WORK.
001880     05  WS-SRC-WORD1                  PIC X(30) VALUE SPACES.
001890     05  WS-SRC-WORD2                  PIC X(30) VALUE SPACES.
001900     05  WS-SRC-TWO-WORDS-SW           PIC X(01) VALUE 'N'.
001910         88  WS-SRC-HAS-TWO-WORDS      VALUE 'Y'.
001920     05  FILLER                        PIC X(05).
001930*
001940 01  WS-TGT-WORDS-WORK.
001950     05  WS-TGT-WORD1                  PIC X(30) VALUE SPACES.
001960     05  WS-TGT-WORD2                  PIC X(30) VALUE SPACES.
001970     05  WS-TGT-TWO-WORDS-SW           PIC X(01) VALUE 'N'.
001980         88  WS-TGT-HAS-TWO-WORDS      VALUE 'Y'.
001990     05  FILLER                        PIC X(05).
002000*
002010*    ALIAS-BOOST WORK - PRIMARY NAMES RESOLVED VIA RECALIAS,
002020*    AND THE LINKAGE PARAMETER BLOCK PASSED ON THAT CALL.
002030*
002040 01  WS-ALIAS-LOOKUP-WORK.
002050     05  WS-DESC-SRC-PRIME             PIC X(60) VALUE SPACES.
002060     05  WS-DESC-TGT-PRIME             PIC X(60) VALUE SPACES.
002070     05  FILLER                        PIC X(06).
002080*
002090 01  RA-ALIAS-PARMS.
002100     05  RA-FUNCTION-CODE              PIC X(08) VALUE SPACES.
002110         88  RA-FN-GET-PRIMARY         VALUE 'GETPRIME'.
002120     05  RA-ALIAS-IN                   PIC X(60) VALUE SPACES.
002130     05  RA-PRIMARY-OUT                PIC X(60) VALUE SPACES.
002140     05  RA-FOUND-SW                   PIC X(01) VALUE 'N'.
002150         88  RA-FOUND                  VALUE 'Y'.
002160     05  FILLER                        PIC X(08).
002170*
002180*    MATCH-REASON TEXT-BUILDING WORK.  THE SHOP HAS NO TRIM
002190*    FUNCTION SO EACH FRAGMENT'S TRUE LENGTH IS FOUND BY A
002200*    TRAILING-BLANK SCAN (SEE 175-TRIM-LENGTH) BEFORE STRINGing.
002210*
002220 01  WS-MATCH-REASON-WORK.
002230     05  WS-REASON-AMOUNT-PART         PIC X(20) VALUE SPACES.
002240     05  WS-REASON-DATE-PART           PIC X(30) VALUE SPACES.
002250     05  WS-REASON-DESC-PART           PIC X(30) VALUE SPACES.
002260     05  WS-REASON-DAYS-EDIT           PIC ZZZZ9 VALUE 0.
002270     05  WS-REASON-LEN-AMT             PIC 9(02) COMP VALUE 0.
002280     05  WS-REASON-LEN-DATE            PIC 9(02) COMP VALUE 0.
002290     05  WS-REASON-LEN-DESC            PIC 9(02) COMP VALUE 0.
002300     05  WS-REASON-LEN-DAYS            PIC 9(02) COMP VALUE 0.
002310     05  WS-REASON-DAYS-START          PIC 9(02) COMP VALUE 0.
002320     05  WS-REASON-FINAL               PIC X(80) VALUE SPACES.
002330     05  WS-REASON-LEN-FINAL           PIC 9(02) COMP VALUE 0.
002340     05  FILLER                        PIC X(06).
002350*
002360*    GENERIC TRAILING-BLANK TRIM WORK, SHARED BY ANY PARAGRAPH
002370*    THAT NEEDS THE TRUE LENGTH OF A SHORTER-THAN-80 TEXT FIELD.
002380*
002390 01  WS-TRIM-WORK.
002400     05  WS-TRIM-SCRATCH               PIC X(80) VALUE SPACES.
002410     05  WS-TRIM-SCRATCH-R REDEFINES WS-TRIM-SCRATCH.
002420         10  WS-TRIM-CHAR OCCURS 80 TIMES PIC X(01).
002430     05  WS-TRIM-LEN                   PIC 9(02) COMP VALUE 0.
002440     05  WS-TRIM-SUB                   PIC 9(02) COMP VALUE 0.
002450     05  FILLER                        PIC X(06).
002460*
002470 01  WS-FIND-MATCHES-WORK.
002480     05  WS-BEST-TARGET-IDX            PIC 9(05) COMP VALUE 0.
002490     05  WS-BEST-CONFIDENCE            PIC 9V9999 VALUE 0.
002500     05  WS-BEST-REASON                PIC X(80) VALUE SPACES.
002510     05  WS-CANDIDATE-COUNT            PIC 9(05) COMP VALUE 0.
002520     05  WS-SWAP-SW                    PIC X(01) VALUE 'N'.
002530         88  WS-SWAP-NEEDED            VALUE 'Y'.
002540     05  FILLER                        PIC X(06).
002550*
002560 01  WS-SWAP-HOLD-AREA.
002570     05  WS-HOLD-SOURCE-IDX            PIC 9(05) COMP.
002580     05  WS-HOLD-TARGET-IDX            PIC 9(05) COMP.
002590     05  WS-HOLD-CONFIDENCE            PIC 9V9999.
002600     05  WS-HOLD-REASON                PIC X(80).
002610     05  FILLER                        PIC X(08).
002620*
002630 01  WS-MISSING-WORK.
002640     05  WS-MISS-SUB                   PIC 9(05) COMP VALUE 0.
002650     05  WS-FOUND-SW                   PIC X(01) VALUE 'N'.
002660         88  WS-SOURCE-WAS-MATCHED     VALUE 'Y'.
002670     05  FILLER                        PIC X(06).
002680*
002690***************************************************************
002700 LINKAGE SECTION.
002710***************************************************************
002720*
002730 01  LK-MATCH-PARMS.
002740     05  LK-FUNCTION-CODE              PIC X(08).
002750         88  LK-FN-FIND-MATCHES        VALUE 'FINDMTCH'.
002760         88  LK-FN-MANUAL-MATCH        VALUE 'MANUAL  '.
002770         88  LK-FN-NORM-SIGNS          VALUE 'NORMSIGN'.
002780     05  LK-SOURCE-COUNT               PIC 9(05) COMP.
002790     05  LK-TARGET-COUNT               PIC 9(05) COMP.
002800     05  LK-MATCH-COUNT                PIC 9(05) COMP.
002810     05  LK-MISSING-SRC-COUNT          PIC 9(05) COMP.
002820     05  LK-MISSING-TGT-COUNT          PIC 9(05) COMP.
002830     05  LK-MANUAL-SOURCE-IDX          PIC 9(05) COMP.
002840     05  LK-MANUAL-TARGET-IDX          PIC 9(05) COMP.
002850     05  LK-SOURCE-SIGN                PIC X(13).
002860     05  LK-TARGET-SIGN                PIC X(13).
002870     05  LK-ERROR-SW                   PIC X(01).
002880         88  LK-MATCH-ERROR            VALUE 'Y'.
002890     05  FILLER                        PIC X(10).
002900*
002910 01  LK-SOURCE-TABLE.
002920     05  LK-SRC-ENTRY OCCURS 2000 TIMES INDEXED BY LK-SRC-IDX.
002930         10  LK-SRC-DATE               PIC 9(08).
002940         10  LK-SRC-AMOUNT             PIC S9(7)V99 COMP-3.
002950         10  LK-SRC-DESC               PIC X(60).
002960         10  LK-SRC-ORIG-IDX           PIC 9(05).
002970         10  FILLER                    PIC X(05).
002980*
002990 01  LK-TARGET-TABLE.
003000     05  LK-TGT-ENTRY OCCURS 2000 TIMES INDEXED BY LK-TGT-IDX.
003010         10  LK-TGT-DATE               PIC 9(08).
003020         10  LK-TGT-AMOUNT             PIC S9(7)V99 COMP-3.
003030         10  LK-TGT-DESC               PIC X(60).
003040         10  LK-TGT-ORIG-IDX           PIC 9(05).
003050         10  LK-TGT-USED-SW            PIC X(01).
003060             88  LK-TGT-IS-USED        VALUE 'Y'.
003070         10  FILLER                   PIC X(04).
003080*
003090 01  LK-MATCH-TABLE.
003100     05  LK-MAT-ENTRY OCCURS 2000 TIMES INDEXED BY LK-MAT-IDX.
003110         10  LK-MAT-SOURCE-IDX         PIC 9(05).
003120         10  LK-MAT-TARGET-IDX         PIC 9(05).
003130         10  LK-MAT-CONFIDENCE         PIC 9V9999.
003140         10  LK-MAT-REASON             PIC X(80).
003150         10  LK-MAT-DECISION           PIC X(08).
003160             88  LK-MAT-IS-ACCEPTED    VALUE 'ACCEPTED'.
003170             88  LK-MAT-IS-PENDING     VALUE 'PENDING '.
003180         10  LK-MAT-MANUAL-FLAG        PIC X(01).
003190         10  LK-MAT-TIER               PIC X(06).
003200             88  LK-MAT-TIER-HIGH      VALUE 'HIGH  '.
003210             88  LK-MAT-TIER-MEDIUM    VALUE 'MEDIUM'.
003220             88  LK-MAT-TIER-LOW       VALUE 'LOW   '.
003230             88  LK-MAT-TIER-NONE      VALUE 'NONE  '.
003240         10  FILLER                   PIC X(10).
003250*
003260 01  LK-MISSING-TABLES.
003270     05  LK-MISSING-SRC-ENTRY          PIC 9(05)
003280             OCCURS 2000 TIMES INDEXED BY LK-MS-IDX.
003290     05  LK-MISSING-TGT-ENTRY          PIC 9(05)
003300             OCCURS 2000 TIMES INDEXED BY LK-MT-IDX.
003310*
003320***************************************************************
003330 PROCEDURE DIVISION USING LK-MATCH-PARMS
003340                          LK-SOURCE-TABLE
003350                          LK-TARGET-TABLE
003360                          LK-MATCH-TABLE
003370                          LK-MISSING-TABLES.
003380***************************************************************
003390*
003400 000-RECMATCH-MAIN SECTION.
003410 000-010.
003420     ADD 1 TO WS-DEBUG-CALL-COUNT.
003430     MOVE 'N' TO LK-ERROR-SW.
003440     EVALUATE TRUE
003450         WHEN LK-FN-FIND-MATCHES
003460             PERFORM 010-FIND-MATCHES THRU 010-EXIT
003470         WHEN LK-FN-MANUAL-MATCH
003480             PERFORM 200-MANUAL-MATCH THRU 200-EXIT
003490         WHEN LK-FN-NORM-SIGNS
003500             PERFORM 210-NORMALIZE-SIGNS THRU 210-EXIT
003510         WHEN OTHER
003520             MOVE 'Y' TO LK-ERROR-SW
003530     END-EVALUATE.
003540     GOBACK.
003550*
003560***************************************************************
003570*    010-FIND-MATCHES - FOR EVERY SOURCE RECORD, FIND THE
003580*    HIGHEST-SCORING TARGET, THEN GREEDILY CLAIM TARGETS IN
003590*    CONFIDENCE-DESCENDING ORDER SO NO TARGET IS USED TWICE.
003600***************************************************************
003610 010-FIND-MATCHES.
003620     MOVE 0 TO LK-MATCH-COUNT WS-CANDIDATE-COUNT.
003630     PERFORM 020-CLEAR-TARGET-USED-SW
003640         VARYING LK-TGT-IDX FROM 1 BY 1
003650             UNTIL LK-TGT-IDX > LK-TARGET-COUNT.
003660     PERFORM 030-SCORE-ONE-SOURCE
003670         VARYING LK-SRC-IDX FROM 1 BY 1
003680             UNTIL LK-SRC-IDX > LK-SOURCE-COUNT.
003690     PERFORM 050-SORT-CANDIDATES THRU 050-EXIT.
003700     PERFORM 060-CLAIM-CANDIDATES THRU 060-EXIT.
003710     PERFORM 900-BUILD-MISSING-LISTS THRU 900-EXIT.
003720 010-EXIT.
003730     EXIT.
003740*
003750 020-CLEAR-TARGET-USED-SW.
003760     MOVE 'N' TO LK-TGT-USED-SW(LK-TGT-IDX).
003770*
003780 030-SCORE-ONE-SOURCE.
003790     MOVE 0     TO WS-BEST-TARGET-IDX.
003800     MOVE 0     TO WS-BEST-CONFIDENCE.
003810     MOVE SPACES TO WS-BEST-REASON.
003820     PERFORM 040-SCORE-ONE-PAIR
003830         VARYING LK-TGT-IDX FROM 1 BY 1
003840             UNTIL LK-TGT-IDX > LK-TARGET-COUNT.
003850     IF WS-BEST-TARGET-IDX > 0
003860            AND WS-BEST-CONFIDENCE NOT < MC-MIN-CONFIDENCE
003870         ADD 1 TO WS-CANDIDATE-COUNT
003880         MOVE LK-SRC-ORIG-IDX(LK-SRC-IDX)
003890                                TO LK-MAT-SOURCE-IDX(WS-CANDIDATE-COUNT)
003900         MOVE LK-TGT-ORIG-IDX(WS-BEST-TARGET-IDX)
003910                                TO LK-MAT-TARGET-IDX(WS-CANDIDATE-COUNT)
003920         MOVE WS-BEST-CONFIDENCE TO LK-MAT-CONFIDENCE(WS-CANDIDATE-COUNT)
003930         MOVE WS-BEST-REASON    TO LK-MAT-REASON(WS-CANDIDATE-COUNT)
003940     END-IF.
003950*
003960 040-SCORE-ONE-PAIR.
003970     PERFORM 100-SCORE-PAIR THRU 100-EXIT.
003980     IF WS-FINAL-SCORE > WS-BEST-CONFIDENCE
003990         MOVE LK-TGT-IDX        TO WS-BEST-TARGET-IDX
004000         MOVE WS-FINAL-SCORE    TO WS-BEST-CONFIDENCE
004010         PERFORM 170-BUILD-REASON THRU 170-EXIT
004020         MOVE WS-REASON-FINAL   TO WS-BEST-REASON.
004030*
004040***************************************************************
004050*    100-SCORE-PAIR - WEIGHTED CONFIDENCE PLUS THE INTELLIGENT-
004060*    MATCH SHORTCUT (WHICHEVER IS HIGHER WINS).
004070***************************************************************
004080 100-SCORE-PAIR.
004090     PERFORM 110-AMOUNT-SCORE THRU 110-EXIT.
004100     PERFORM 120-DATE-SCORE   THRU 120-EXIT.
004110     PERFORM 130-DESC-SCORE   THRU 130-EXIT.
004120     PERFORM 140-ALIAS-BOOST  THRU 140-EXIT.
004130     COMPUTE WS-WEIGHTED-SCORE ROUNDED =
004140             (0.3 * WS-AMOUNT-SCORE) +
004150             (0.3 * WS-DATE-SCORE)   +
004160             (0.4 * WS-DESC-SCORE).
004170     PERFORM 150-INTELLIGENT-MATCH THRU 150-EXIT.
004180     IF WS-INTEL-SCORE > WS-WEIGHTED-SCORE
004190         MOVE WS-INTEL-SCORE TO WS-FINAL-SCORE
004200     ELSE
004210         MOVE WS-WEIGHTED-SCORE TO WS-FINAL-SCORE.
004220 100-EXIT.
004230     EXIT.
004240*
004250***************************************************************
004260*    110-AMOUNT-SCORE - 1.0 WHEN WITHIN TOLERANCE, ELSE 0.0.
004270***************************************************************
004280 110-AMOUNT-SCORE.
004290     MOVE 0 TO WS-AMOUNT-SCORE.
004300     COMPUTE WS-AMOUNT-DIFF =
004310             LK-SRC-AMOUNT(LK-SRC-IDX) - LK-TGT-AMOUNT(LK-TGT-IDX).
004320     IF WS-AMOUNT-DIFF < 0
004330         MULTIPLY WS-AMOUNT-DIFF BY -1 GIVING WS-AMOUNT-DIFF.
004340     IF WS-AMOUNT-DIFF NOT > MC-AMT-TOLERANCE
004350         MOVE 1.0000 TO WS-AMOUNT-SCORE.
004360 110-EXIT.
004370     EXIT.
004380*
004390***************************************************************
004400*    120-DATE-SCORE - CONVERT BOTH DATES TO JULIAN DAY NUMBERS
004410*    AND SCORE ON THE DAYS-APART WINDOW.
004420***************************************************************
004430 120-DATE-SCORE.
004440     MOVE 0 TO WS-DATE-SCORE.
004450     PERFORM 126-SPLIT-SOURCE-DATE THRU 126-EXIT.
004460     PERFORM 125-JULIAN-DAY-NUMBER THRU 125-EXIT.
004470     MOVE WS-JD-RESULT TO WS-JD-SOURCE.
004480     PERFORM 127-SPLIT-TARGET-DATE THRU 127-EXIT.
004490     PERFORM 125-JULIAN-DAY-NUMBER THRU 125-EXIT.
004500     MOVE WS-JD-RESULT TO WS-JD-TARGET.
004510     COMPUTE WS-JD-DAYS-APART = WS-JD-SOURCE - WS-JD-TARGET.
004520     IF WS-JD-DAYS-APART < 0
004530         MULTIPLY WS-JD-DAYS-APART BY -1 GIVING WS-JD-DAYS-APART.
004540     IF WS-JD-DAYS-APART = 0
004550         MOVE 1.0000 TO WS-DATE-SCORE
004560     ELSE
004570         IF WS-JD-DAYS-APART NOT > MC-DATE-WINDOW
004580             COMPUTE WS-DATE-SCORE ROUNDED =
004590                 1 - (WS-JD-DAYS-APART / MC-DATE-WINDOW).
004600 120-EXIT.
004610     EXIT.
004620*
004630 126-SPLIT-SOURCE-DATE.
004640     DIVIDE LK-SRC-DATE(LK-SRC-IDX) BY 10000
004650            GIVING WS-JD-YEAR
004660            REMAINDER WS-JD-MONTH.
004670     DIVIDE WS-JD-MONTH BY 100
004680            GIVING WS-JD-MONTH
004690            REMAINDER WS-JD-DAY.
004700 126-EXIT.
004710     EXIT.
004720*
004730 127-SPLIT-TARGET-DATE.
004740     DIVIDE LK-TGT-DATE(LK-TGT-IDX) BY 10000
004750            GIVING WS-JD-YEAR
004760            REMAINDER WS-JD-MONTH.
004770     DIVIDE WS-JD-MONTH BY 100
004780            GIVING WS-JD-MONTH
004790            REMAINDER WS-JD-DAY.
004800 127-EXIT.
004810     EXIT.
004820*
004830***************************************************************
004840*    125-JULIAN-DAY-NUMBER - FLIEGEL/VAN FLANDERN INTEGER
004850*    METHOD.  TAKES WS-JD-YEAR/MONTH/DAY, RETURNS WS-JD-RESULT.
004860*    ALL DIVISIONS ARE INTENTIONALLY INTEGER (TRUNCATING).
004870***************************************************************
004880 125-JULIAN-DAY-NUMBER.
004890     COMPUTE WS-JD-A-TERM = (14 - WS-JD-MONTH) / 12.
004900     COMPUTE WS-JD-Y-TERM = WS-JD-YEAR + 4800 - WS-JD-A-TERM.
004910     COMPUTE WS-JD-M-TERM =
004920             WS-JD-MONTH + (12 * WS-JD-A-TERM) - 3.
004930     COMPUTE WS-JD-RESULT =
004940             WS-JD-DAY
004950             + ((153 * WS-JD-M-TERM) + 2) / 5
004960             + (365 * WS-JD-Y-TERM)
004970             + (WS-JD-Y-TERM / 4)
004980             - (WS-JD-Y-TERM / 100)
004990             + (WS-JD-Y-TERM / 400)
005000             - 32045.
005010 125-EXIT.
005020     EXIT.
005030*
005040***************************************************************
005050*    130-DESC-SCORE - EDIT-DISTANCE RATIO OF THE TWO
005060*    DESCRIPTIONS (EXACT MATCH = 1.0, DISJOINT STRINGS NEAR 0).
005070***************************************************************
005080 130-DESC-SCORE.
005090     MOVE LK-SRC-DESC(LK-SRC-IDX) TO WS-ED-STRING-A.
005100     MOVE LK-TGT-DESC(LK-TGT-IDX) TO WS-ED-STRING-B.
005110     PERFORM 700-EDIT-DISTANCE THRU 700-EXIT.
005120     IF WS-ED-MAX-LEN = 0
005130         MOVE 1.0000 TO WS-DESC-SCORE
005140     ELSE
005150         COMPUTE WS-DESC-SCORE ROUNDED =
005160             1 - (WS-ED-DISTANCE / WS-ED-MAX-LEN).
005170 130-EXIT.
005180     EXIT.
005190*
005200***************************************************************
005210*    140-ALIAS-BOOST - CONSULT THE ALIAS TABLE (VIA RECALIAS)
005220*    FOR EACH DESCRIPTION'S PRIMARY NAME.  A SHARED PRIMARY
005230*    RAISES THE DESCRIPTION SCORE.
005240***************************************************************
005250 140-ALIAS-BOOST.
005260     MOVE LK-SRC-DESC(LK-SRC-IDX)   TO RA-ALIAS-IN.
005270     MOVE 'GETPRIME'                TO RA-FUNCTION-CODE.
005280     CALL 'RECALIAS' USING RA-ALIAS-PARMS.
005290     IF RA-FOUND
005300         MOVE RA-PRIMARY-OUT        TO WS-DESC-SRC-PRIME.
005310     IF NOT RA-FOUND
005320         MOVE SPACES                TO WS-DESC-SRC-PRIME.
005330     MOVE LK-TGT-DESC(LK-TGT-IDX)   TO RA-ALIAS-IN.
005340     MOVE 'GETPRIME'                TO RA-FUNCTION-CODE.
005350     CALL 'RECALIAS' USING RA-ALIAS-PARMS.
005360     IF RA-FOUND
005370         MOVE RA-PRIMARY-OUT        TO WS-DESC-TGT-PRIME.
005380     IF NOT RA-FOUND
005390         MOVE SPACES                TO WS-DESC-TGT-PRIME.
005400     IF WS-DESC-SRC-PRIME = LK-TGT-DESC(LK-TGT-IDX)
005410            OR WS-DESC-TGT-PRIME = LK-SRC-DESC(LK-SRC-IDX)
005420         MOVE 1.0000 TO WS-DESC-SCORE
005430     ELSE
005440         IF WS-DESC-SRC-PRIME NOT = SPACES
005450                AND WS-DESC-SRC-PRIME = WS-DESC-TGT-PRIME
005460             IF WS-DESC-SCORE < 0.9000
005470                 MOVE 0.9000 TO WS-DESC-SCORE.
005480 140-EXIT.
005490     EXIT.
005500*
005510***************************************************************
005520*    150-INTELLIGENT-MATCH - EXACT AMOUNT, FIRST TWO WORDS OF
005530*    EACH (LOWER-CASED, APOSTROPHES STRIPPED) DESCRIPTION EQUAL.
005540***************************************************************
005550 150-INTELLIGENT-MATCH.
005560     MOVE 0 TO WS-INTEL-SCORE.
005570     IF LK-SRC-AMOUNT(LK-SRC-IDX) = LK-TGT-AMOUNT(LK-TGT-IDX)
005580         MOVE LK-SRC-DESC(LK-SRC-IDX) TO WS-WS-DESC
005590         PERFORM 160-SPLIT-FIRST-TWO-WORDS THRU 160-EXIT
005600         MOVE WS-WS-WORD1 TO WS-SRC-WORD1
005610         MOVE WS-WS-WORD2 TO WS-SRC-WORD2
005620         MOVE WS-WS-HAS-TWO-WORDS-SW TO WS-SRC-TWO-WORDS-SW
005630         MOVE LK-TGT-DESC(LK-TGT-IDX) TO WS-WS-DESC
005640         PERFORM 160-SPLIT-FIRST-TWO-WORDS THRU 160-EXIT
005650         MOVE WS-WS-WORD1 TO WS-TGT-WORD1
005660         MOVE WS-WS-WORD2 TO WS-TGT-WORD2
005670         MOVE WS-WS-HAS-TWO-WORDS-SW TO WS-TGT-TWO-WORDS-SW
005680         IF WS-SRC-HAS-TWO-WORDS AND WS-TGT-HAS-TWO-WORDS
005690                AND WS-SRC-WORD1 = WS-TGT-WORD1
005700                AND WS-SRC-WORD2 = WS-TGT-WORD2
005710             MOVE 0.9000 TO WS-INTEL-SCORE.
005720 150-EXIT.
005730     EXIT.
005740*
005750***************************************************************
005760*    160-SPLIT-FIRST-TWO-WORDS - WORKS WS-WS-DESC (DESCRIPTIONS
005770*    ARRIVE ALREADY LOWER-CASED BY RECLOADR; THIS PARAGRAPH
005780*    ONLY STRIPS APOSTROPHES AND FINDS THE FIRST TWO BLANK-
005790*    DELIMITED WORDS).
005800***************************************************************
005810 160-SPLIT-FIRST-TWO-WORDS.
005820     MOVE SPACES  TO WS-WS-WORD1 WS-WS-WORD2.
005830     MOVE 0       TO WS-WS-WORD-NUM WS-WS-OUT-POS.
005840     MOVE 'N'     TO WS-WS-HAS-TWO-WORDS-SW.
005850     MOVE 1       TO WS-WS-SUB.
005860     PERFORM 165-SPLIT-ONE-CHAR
005870         VARYING WS-WS-SUB FROM 1 BY 1
005880             UNTIL WS-WS-SUB > 60 OR WS-WS-WORD-NUM > 1.
005890     IF WS-WS-WORD-NUM > 0
005900         MOVE 'Y' TO WS-WS-HAS-TWO-WORDS-SW.
005910 160-EXIT.
005920     EXIT.
005930*
005940 165-SPLIT-ONE-CHAR.
005950     IF WS-WS-CHAR(WS-WS-SUB) = SPACE
005960         IF WS-WS-OUT-POS > 0
005970             ADD 1 TO WS-WS-WORD-NUM
005980             MOVE 0 TO WS-WS-OUT-POS
005990         END-IF
006000     ELSE
006010         IF WS-WS-CHAR(WS-WS-SUB) NOT = QUOTE
006020             ADD 1 TO WS-WS-OUT-POS
006030             IF WS-WS-WORD-NUM = 0
006040                 MOVE WS-WS-CHAR(WS-WS-SUB)
006050                                 TO WS-WS-WORD1(WS-WS-OUT-POS:1)
006060             ELSE
006070                 MOVE WS-WS-CHAR(WS-WS-SUB)
006080                                 TO WS-WS-WORD2(WS-WS-OUT-POS:1).
006090*
006100***************************************************************
006110*    170-BUILD-REASON - COMMA-JOINED HUMAN-READABLE EXPLANATION
006120*    OF THE BEST PAIR JUST SCORED.
006130***************************************************************
006140 170-BUILD-REASON.
006150     IF WS-AMOUNT-DIFF = 0
006160         MOVE 'exact amount'     TO WS-REASON-AMOUNT-PART
006170     ELSE
006180         MOVE 'different amount' TO WS-REASON-AMOUNT-PART.
006190     MOVE WS-REASON-AMOUNT-PART TO WS-TRIM-SCRATCH.
006200     PERFORM 175-TRIM-LENGTH THRU 175-EXIT.
006210     MOVE WS-TRIM-LEN TO WS-REASON-LEN-AMT.
006220*
006230     IF WS-JD-DAYS-APART = 0
006240         MOVE 'same date'        TO WS-REASON-DATE-PART
006250     ELSE
006260         MOVE WS-JD-DAYS-APART   TO WS-REASON-DAYS-EDIT
006270         PERFORM 178-LEFT-TRIM-DAYS THRU 178-EXIT
006280         STRING WS-REASON-DAYS-EDIT
006290                     (WS-REASON-DAYS-START:WS-REASON-LEN-DAYS)
006300                                         DELIMITED BY SIZE
006310                ' days apart'           DELIMITED BY SIZE
006320                INTO WS-REASON-DATE-PART.
006330     MOVE WS-REASON-DATE-PART TO WS-TRIM-SCRATCH.
006340     PERFORM 175-TRIM-LENGTH THRU 175-EXIT.
006350     MOVE WS-TRIM-LEN TO WS-REASON-LEN-DATE.
006360*
006370     IF WS-DESC-SCORE NOT < 0.9500
006380         MOVE 'nearly identical description' TO WS-REASON-DESC-PART
006390     ELSE
006400         IF WS-DESC-SCORE NOT < 0.8000
006410             MOVE 'similar description'      TO WS-REASON-DESC-PART
006420         ELSE
006430             MOVE 'different description'    TO WS-REASON-DESC-PART.
006440     MOVE WS-REASON-DESC-PART TO WS-TRIM-SCRATCH.
006450     PERFORM 175-TRIM-LENGTH THRU 175-EXIT.
006460     MOVE WS-TRIM-LEN TO WS-REASON-LEN-DESC.
006470*
006480     MOVE SPACES TO WS-REASON-FINAL.
006490     STRING WS-REASON-AMOUNT-PART(1:WS-REASON-LEN-AMT)
006500                                         DELIMITED BY SIZE
006510            ', '                        DELIMITED BY SIZE
006520            WS-REASON-DATE-PART(1:WS-REASON-LEN-DATE)
006530                                         DELIMITED BY SIZE
006540            ', '                        DELIMITED BY SIZE
006550            WS-REASON-DESC-PART(1:WS-REASON-LEN-DESC)
006560                                         DELIMITED BY SIZE
006570            INTO WS-REASON-FINAL.
006580 170-EXIT.
006590     EXIT.
006600*
006610***************************************************************
006620*    175-TRIM-LENGTH - TRUE LENGTH OF WS-TRIM-SCRATCH (TRAILING
006630*    BLANKS REMOVED), RETURNED IN WS-TRIM-LEN.
006640***************************************************************
006650 175-TRIM-LENGTH.
006660     MOVE 80 TO WS-TRIM-LEN.
006670     PERFORM 176-TRIM-SCAN
006680         VARYING WS-TRIM-SUB FROM 80 BY -1
006690             UNTIL WS-TRIM-SUB < 1
006700                OR WS-TRIM-CHAR(WS-TRIM-SUB) NOT = SPACE.
006710 175-EXIT.
006720     EXIT.
006730*
006740 176-TRIM-SCAN.
006750     MOVE WS-TRIM-SUB TO WS-TRIM-LEN.
006760*
006770***************************************************************
006780*    178-LEFT-TRIM-DAYS - WS-REASON-DAYS-EDIT IS ZERO-
006790*    SUPPRESSED (BLANKS ON THE LEFT); FIND THE FIRST NON-BLANK
006800*    POSITION SO THE DAY COUNT CAN BE STRUNG WITHOUT LEADING
006810*    SPACES.
006820***************************************************************
006830 178-LEFT-TRIM-DAYS.
006840     MOVE 5 TO WS-REASON-DAYS-START.
006850     PERFORM 179-DAYS-SCAN
006860         VARYING WS-REASON-DAYS-START FROM 1 BY 1
006870             UNTIL WS-REASON-DAYS-START > 5
006880                OR WS-REASON-DAYS-EDIT(WS-REASON-DAYS-START:1)
006890                       NOT = SPACE.
006900     COMPUTE WS-REASON-LEN-DAYS = 6 - WS-REASON-DAYS-START.
006910 178-EXIT.
006920     EXIT.
006930*
006940 179-DAYS-SCAN.
006950     CONTINUE.
006960*
006970***************************************************************
006980*    050-SORT-CANDIDATES - BUBBLE-SORT THE CANDIDATE PAIRS BY
006990*    CONFIDENCE DESCENDING.  CANDIDATE LISTS ARE SHORT ENOUGH
007000*    (ONE PER SOURCE RECORD) THAT A BUBBLE SORT IS ADEQUATE.
007010***************************************************************
007020 050-SORT-CANDIDATES.
007030     IF WS-CANDIDATE-COUNT < 2
007040         GO TO 050-EXIT.
007050     PERFORM 055-SORT-PASS
007060         VARYING WS-SORT-I FROM 1 BY 1
007070             UNTIL WS-SORT-I >= WS-CANDIDATE-COUNT.
007080 050-EXIT.
007090     EXIT.
007100*
007110 055-SORT-PASS.
007120     COMPUTE WS-SORT-J = WS-CANDIDATE-COUNT - WS-SORT-I.
007130     PERFORM 057-SORT-COMPARE
007140         VARYING WS-SORT-J FROM 1 BY 1
007150             UNTIL WS-SORT-J > WS-CANDIDATE-COUNT - WS-SORT-I.
007160*
007170 057-SORT-COMPARE.
007180     MOVE 'N' TO WS-SWAP-SW.
007190     IF LK-MAT-CONFIDENCE(WS-SORT-J) <
007200            LK-MAT-CONFIDENCE(WS-SORT-J + 1)
007210         MOVE 'Y' TO WS-SWAP-SW.
007220     IF WS-SWAP-NEEDED
007230         MOVE LK-MAT-SOURCE-IDX(WS-SORT-J) TO WS-HOLD-SOURCE-IDX
007240         MOVE LK-MAT-TARGET-IDX(WS-SORT-J) TO WS-HOLD-TARGET-IDX
007250         MOVE LK-MAT-CONFIDENCE(WS-SORT-J) TO WS-HOLD-CONFIDENCE
007260         MOVE LK-MAT-REASON(WS-SORT-J)     TO WS-HOLD-REASON
007270         MOVE LK-MAT-SOURCE-IDX(WS-SORT-J + 1)
007280                                TO LK-MAT-SOURCE-IDX(WS-SORT-J)
007290         MOVE LK-MAT-TARGET-IDX(WS-SORT-J + 1)
007300                                TO LK-MAT-TARGET-IDX(WS-SORT-J)
007310         MOVE LK-MAT-CONFIDENCE(WS-SORT-J + 1)
007320                                TO LK-MAT-CONFIDENCE(WS-SORT-J)
007330         MOVE LK-MAT-REASON(WS-SORT-J + 1)
007340                                TO LK-MAT-REASON(WS-SORT-J)
007350         MOVE WS-HOLD-SOURCE-IDX TO LK-MAT-SOURCE-IDX(WS-SORT-J + 1)
007360         MOVE WS-HOLD-TARGET-IDX TO LK-MAT-TARGET-IDX(WS-SORT-J + 1)
007370         MOVE WS-HOLD-CONFIDENCE TO LK-MAT-CONFIDENCE(WS-SORT-J + 1)
007380         MOVE WS-HOLD-REASON     TO LK-MAT-REASON(WS-SORT-J + 1).
007390*
007400***************************************************************
007410*    060-CLAIM-CANDIDATES - WALK THE SORTED LIST, SKIPPING ANY
007420*    PAIR WHOSE TARGET IS ALREADY CLAIMED, ELSE RECORD THE
007430*    MATCH, CLASSIFY ITS TIER AND MARK THE TARGET USED.
007440***************************************************************
007450 060-CLAIM-CANDIDATES.
007460     MOVE 0 TO LK-MATCH-COUNT.
007470     PERFORM 065-CLAIM-ONE-CANDIDATE
007480         VARYING WS-SORT-I FROM 1 BY 1
007490             UNTIL WS-SORT-I > WS-CANDIDATE-COUNT.
007500 060-EXIT.
007510     EXIT.
007520*
007530 065-CLAIM-ONE-CANDIDATE.
007540     PERFORM 067-FIND-TARGET-USED-SW THRU 067-EXIT.
007550     IF NOT LK-TGT-IS-USED(LK-TGT-IDX)
007560         ADD 1 TO LK-MATCH-COUNT
007570         IF LK-MATCH-COUNT NOT = WS-SORT-I
007580             MOVE LK-MAT-SOURCE-IDX(WS-SORT-I)
007590                                 TO LK-MAT-SOURCE-IDX(LK-MATCH-COUNT)
007600             MOVE LK-MAT-TARGET-IDX(WS-SORT-I)
007610                                 TO LK-MAT-TARGET-IDX(LK-MATCH-COUNT)
007620             MOVE LK-MAT-CONFIDENCE(WS-SORT-I)
007630                                 TO LK-MAT-CONFIDENCE(LK-MATCH-COUNT)
007640             MOVE LK-MAT-REASON(WS-SORT-I)
007650                                 TO LK-MAT-REASON(LK-MATCH-COUNT)
007660         END-IF
007670         MOVE 'N'          TO LK-MAT-MANUAL-FLAG(LK-MATCH-COUNT)
007680         PERFORM 160-CLASSIFY-TIER THRU 160-CLASSIFY-EXIT
007690         MOVE 'Y'          TO LK-TGT-USED-SW(LK-TGT-IDX).
007700*
007710 067-FIND-TARGET-USED-SW.
007720     MOVE 'N' TO WS-FOUND-SW.
007730     MOVE 0   TO WS-MISS-SUB.
007740     PERFORM 068-SCAN-FOR-TARGET
007750         VARYING LK-TGT-IDX FROM 1 BY 1
007760             UNTIL LK-TGT-IDX > LK-TARGET-COUNT
007770                OR WS-SOURCE-WAS-MATCHED.
007780     IF WS-SOURCE-WAS-MATCHED
007790         MOVE WS-MISS-SUB TO LK-TGT-IDX.
007800 067-EXIT.
007810     EXIT.
007820*
007830 068-SCAN-FOR-TARGET.
007840     IF LK-TGT-ORIG-IDX(LK-TGT-IDX) =
007850            LK-MAT-TARGET-IDX(WS-SORT-I)
007860         MOVE 'Y'        TO WS-FOUND-SW
007870         MOVE LK-TGT-IDX TO WS-MISS-SUB.
007880*
007890***************************************************************
007900*    160-CLASSIFY-TIER - CONFIDENCE BAND TO TIER LABEL, AND
007910*    AUTO-ACCEPT DECISION FOR HIGH-TIER MATCHES.
007920***************************************************************
007930 160-CLASSIFY-TIER.
007940     EVALUATE TRUE
007950         WHEN LK-MAT-CONFIDENCE(LK-MATCH-COUNT) NOT < 0.9000
007960             MOVE 'HIGH  '  TO LK-MAT-TIER(LK-MATCH-COUNT)
007970             MOVE 'ACCEPTED' TO LK-MAT-DECISION(LK-MATCH-COUNT)
007980         WHEN LK-MAT-CONFIDENCE(LK-MATCH-COUNT) NOT < 0.5000
007990             MOVE 'MEDIUM' TO LK-MAT-TIER(LK-MATCH-COUNT)
008000             MOVE 'PENDING ' TO LK-MAT-DECISION(LK-MATCH-COUNT)
008010         WHEN LK-MAT-CONFIDENCE(LK-MATCH-COUNT) NOT < 0.1000
008020             MOVE 'LOW   ' TO LK-MAT-TIER(LK-MATCH-COUNT)
008030             MOVE 'PENDING ' TO LK-MAT-DECISION(LK-MATCH-COUNT)
008040         WHEN OTHER
008050             MOVE 'NONE  ' TO LK-MAT-TIER(LK-MATCH-COUNT)
008060             MOVE 'PENDING ' TO LK-MAT-DECISION(LK-MATCH-COUNT)
008070     END-EVALUATE.
008080 160-CLASSIFY-EXIT.
008090     EXIT.
008100*
008110***************************************************************
008120*    200-MANUAL-MATCH - BUILD ONE MATCH RECORD FROM OPERATOR-
008130*    SUPPLIED ORDINALS, PREFIXING THE REASON TEXT.
008140***************************************************************
008150 200-MANUAL-MATCH.
008160     MOVE 'N' TO LK-ERROR-SW.
008170     IF LK-MANUAL-SOURCE-IDX < 1 OR LK-MANUAL-TARGET-IDX < 1
008180         MOVE 'Y' TO LK-ERROR-SW
008190         GO TO 200-EXIT.
008200     PERFORM 205-FIND-SOURCE-BY-ORIG THRU 205-EXIT.
008210     PERFORM 207-FIND-TARGET-BY-ORIG THRU 207-EXIT.
008220     IF LK-ERROR-SW = 'Y'
008230         GO TO 200-EXIT.
008240     PERFORM 100-SCORE-PAIR THRU 100-EXIT.
008250     PERFORM 170-BUILD-REASON THRU 170-EXIT.
008260     ADD 1 TO LK-MATCH-COUNT.
008270     MOVE LK-SRC-ORIG-IDX(LK-SRC-IDX)
008280                                TO LK-MAT-SOURCE-IDX(LK-MATCH-COUNT).
008290     MOVE LK-TGT-ORIG-IDX(LK-TGT-IDX)
008300                                TO LK-MAT-TARGET-IDX(LK-MATCH-COUNT).
008310     MOVE WS-FINAL-SCORE        TO LK-MAT-CONFIDENCE(LK-MATCH-COUNT).
008320     MOVE WS-REASON-FINAL TO WS-TRIM-SCRATCH.
008330     PERFORM 175-TRIM-LENGTH THRU 175-EXIT.
008340     MOVE WS-TRIM-LEN TO WS-REASON-LEN-FINAL.
008350     STRING 'Manual match: ' DELIMITED BY SIZE
008360            WS-REASON-FINAL(1:WS-REASON-LEN-FINAL) DELIMITED BY SIZE
008370            INTO LK-MAT-REASON(LK-MATCH-COUNT).
008380     MOVE 'Y'          TO LK-MAT-MANUAL-FLAG(LK-MATCH-COUNT).
008390     PERFORM 160-CLASSIFY-TIER THRU 160-CLASSIFY-EXIT.
008400     MOVE 'PENDING '    TO LK-MAT-DECISION(LK-MATCH-COUNT).
008410 200-EXIT.
008420     EXIT.
008430*
008440***************************************************************
008450*    205/207 - THE OPERATOR NAMES A SOURCE/TARGET BY ITS
008460*    ORIGINAL-FILE ORDINAL, NOT BY ITS POSITION IN THE (POSSIBLY
008470*    SHORTER, AFTER DROPS) NORMALIZED TABLE, SO EACH TABLE IS
008480*    SEARCHED FOR THE MATCHING LK-...-ORIG-IDX.
008490***************************************************************
008500 205-FIND-SOURCE-BY-ORIG.
008510     MOVE 'Y' TO LK-ERROR-SW.
008520     PERFORM 206-SCAN-ONE-SOURCE
008530         VARYING LK-SRC-IDX FROM 1 BY 1
008540             UNTIL LK-SRC-IDX > LK-SOURCE-COUNT
008550                OR LK-ERROR-SW = 'N'.
008560 205-EXIT.
008570     EXIT.
008580*
008590 206-SCAN-ONE-SOURCE.
008600     IF LK-SRC-ORIG-IDX(LK-SRC-IDX) = LK-MANUAL-SOURCE-IDX
008610         MOVE 'N' TO LK-ERROR-SW.
008620*
008630 207-FIND-TARGET-BY-ORIG.
008640     MOVE 'Y' TO LK-ERROR-SW.
008650     PERFORM 208-SCAN-ONE-TARGET
008660         VARYING LK-TGT-IDX FROM 1 BY 1
008670             UNTIL LK-TGT-IDX > LK-TARGET-COUNT
008680                OR LK-ERROR-SW = 'N'.
008690 207-EXIT.
008700     EXIT.
008710*
008720 208-SCAN-ONE-TARGET.
008730     IF LK-TGT-ORIG-IDX(LK-TGT-IDX) = LK-MANUAL-TARGET-IDX
008740         MOVE 'N' TO LK-ERROR-SW.
008750*
008760***************************************************************
008770*    210-NORMALIZE-SIGNS - IF THE TWO FILES' DEBIT SIGNS
008780*    DISAGREE AND NEITHER IS THE TWO-COLUMN CONVENTION, FLIP
008790*    EVERY TARGET AMOUNT.
008800***************************************************************
008810 210-NORMALIZE-SIGNS.
008820     IF LK-SOURCE-SIGN = LK-TARGET-SIGN
008830         GO TO 210-EXIT.
008840     IF LK-SOURCE-SIGN = 'DEBIT-COLUMN '
008850            OR LK-TARGET-SIGN = 'DEBIT-COLUMN '
008860         GO TO 210-EXIT.
008870     PERFORM 215-FLIP-ONE-TARGET
008880         VARYING LK-TGT-IDX FROM 1 BY 1
008890             UNTIL LK-TGT-IDX > LK-TARGET-COUNT.
008900 210-EXIT.
008910     EXIT.
008920*
008930 215-FLIP-ONE-TARGET.
008940     MULTIPLY LK-TGT-AMOUNT(LK-TGT-IDX) BY -1
008950              GIVING LK-TGT-AMOUNT(LK-TGT-IDX).
008960*
008970***************************************************************
008980*    700-EDIT-DISTANCE - CLASSIC LEVENSHTEIN MATRIX FILL.
008990***************************************************************
009000 700-EDIT-DISTANCE.
009010     PERFORM 705-FIND-LENGTH-A THRU 705-EXIT.
009020     PERFORM 706-FIND-LENGTH-B THRU 706-EXIT.
009030     IF WS-ED-LEN-A > WS-ED-LEN-B
009040         MOVE WS-ED-LEN-A TO WS-ED-MAX-LEN
009050     ELSE
009060         MOVE WS-ED-LEN-B TO WS-ED-MAX-LEN.
009070     IF WS-ED-LEN-A = 0 AND WS-ED-LEN-B = 0
009080         MOVE 0 TO WS-ED-DISTANCE
009090         GO TO 700-EXIT.
009100     PERFORM 710-FILL-FIRST-ROW
009110         VARYING WS-ED-J FROM 0 BY 1
009120             UNTIL WS-ED-J > WS-ED-LEN-B.
009130     PERFORM 711-FILL-FIRST-COL
009140         VARYING WS-ED-I FROM 0 BY 1
009150             UNTIL WS-ED-I > WS-ED-LEN-A.
009160     PERFORM 715-FILL-ONE-ROW
009170         VARYING WS-ED-I FROM 1 BY 1
009180             UNTIL WS-ED-I > WS-ED-LEN-A.
009190     MOVE WS-ED-CELL(WS-ED-LEN-A + 1, WS-ED-LEN-B + 1)
009200                                            TO WS-ED-DISTANCE.
009210 700-EXIT.
009220     EXIT.
009230*
009240 705-FIND-LENGTH-A.
009250     MOVE 60 TO WS-ED-LEN-A.
009260     PERFORM 707-TRIM-A
009270         VARYING WS-ED-I FROM 60 BY -1
009280             UNTIL WS-ED-I < 1 OR WS-ED-CHAR-A(WS-ED-I) NOT = SPACE.
009290 705-EXIT.
009300     EXIT.
009310*
009320 707-TRIM-A.
009330     MOVE WS-ED-I TO WS-ED-LEN-A.
009340*
009350 706-FIND-LENGTH-B.
009360     MOVE 60 TO WS-ED-LEN-B.
009370     PERFORM 708-TRIM-B
009380         VARYING WS-ED-J FROM 60 BY -1
009390             UNTIL WS-ED-J < 1 OR WS-ED-CHAR-B(WS-ED-J) NOT = SPACE.
009400 706-EXIT.
009410     EXIT.
009420*
009430 708-TRIM-B.
009440     MOVE WS-ED-J TO WS-ED-LEN-B.
009450*
009460 710-FILL-FIRST-ROW.
009470     MOVE WS-ED-J TO WS-ED-CELL(1, WS-ED-J + 1).
009480*
009490 711-FILL-FIRST-COL.
009500     MOVE WS-ED-I TO WS-ED-CELL(WS-ED-I + 1, 1).
009510*
009520 715-FILL-ONE-ROW.
009530     PERFORM 720-FILL-ONE-CELL
009540         VARYING WS-ED-J FROM 1 BY 1
009550             UNTIL WS-ED-J > WS-ED-LEN-B.
009560*
009570 720-FILL-ONE-CELL.
009580     IF WS-ED-CHAR-A(WS-ED-I) = WS-ED-CHAR-B(WS-ED-J)
009590         MOVE 0 TO WS-ED-COST
009600     ELSE
009610         MOVE 1 TO WS-ED-COST.
009620     COMPUTE WS-ED-DELETE-COST =
009630             WS-ED-CELL(WS-ED-I, WS-ED-J + 1) + 1.
009640     COMPUTE WS-ED-INSERT-COST =
009650             WS-ED-CELL(WS-ED-I + 1, WS-ED-J) + 1.
009660     COMPUTE WS-ED-SUBST-COST =
009670             WS-ED-CELL(WS-ED-I, WS-ED-J) + WS-ED-COST.
009680     MOVE WS-ED-DELETE-COST TO WS-ED-CELL(WS-ED-I + 1, WS-ED-J + 1).
009690     IF WS-ED-INSERT-COST < WS-ED-CELL(WS-ED-I + 1, WS-ED-J + 1)
009700         MOVE WS-ED-INSERT-COST TO WS-ED-CELL(WS-ED-I + 1, WS-ED-J + 1).
009710     IF WS-ED-SUBST-COST < WS-ED-CELL(WS-ED-I + 1, WS-ED-J + 1)
009720         MOVE WS-ED-SUBST-COST TO WS-ED-CELL(WS-ED-I + 1, WS-ED-J + 1).
009730*
009740***************************************************************
009750*    900-BUILD-MISSING-LISTS - SOURCE ORDINALS WITH NO RECORDED
009760*    MATCH, AND TARGET ORDINALS NEVER CLAIMED, EACH ASCENDING.
009770***************************************************************
009780 900-BUILD-MISSING-LISTS.
009790     MOVE 0 TO LK-MISSING-SRC-COUNT.
009800     PERFORM 910-CHECK-ONE-SOURCE
009810         VARYING LK-SRC-IDX FROM 1 BY 1
009820             UNTIL LK-SRC-IDX > LK-SOURCE-COUNT.
009830     MOVE 0 TO LK-MISSING-TGT-COUNT.
009840     PERFORM 920-CHECK-ONE-TARGET
009850         VARYING LK-TGT-IDX FROM 1 BY 1
009860             UNTIL LK-TGT-IDX > LK-TARGET-COUNT.
009870 900-EXIT.
009880     EXIT.
009890*
009900 910-CHECK-ONE-SOURCE.
009910     MOVE 'N' TO WS-FOUND-SW.
009920     PERFORM 915-SCAN-MATCHES-FOR-SOURCE
009930         VARYING WS-MISS-SUB FROM 1 BY 1
009940             UNTIL WS-MISS-SUB > LK-MATCH-COUNT.
009950     IF NOT WS-SOURCE-WAS-MATCHED
009960         ADD 1 TO LK-MISSING-SRC-COUNT
009970         MOVE LK-SRC-ORIG-IDX(LK-SRC-IDX)
009980                      TO LK-MISSING-SRC-ENTRY(LK-MISSING-SRC-COUNT).
009990*
010000 915-SCAN-MATCHES-FOR-SOURCE.
010010     IF LK-MAT-SOURCE-IDX(WS-MISS-SUB) =
010020            LK-SRC-ORIG-IDX(LK-SRC-IDX)
010030         MOVE 'Y' TO WS-FOUND-SW.
010040*
010050 920-CHECK-ONE-TARGET.
010060     IF NOT LK-TGT-IS-USED(LK-TGT-IDX)
010070         ADD 1 TO LK-MISSING-TGT-COUNT
010080         MOVE LK-TGT-ORIG-IDX(LK-TGT-IDX)
010090                      TO LK-MISSING-TGT-ENTRY(LK-MISSING-TGT-COUNT).
010100*
010110* END OF PROGRAM RECMATCH
