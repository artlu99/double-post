000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. RECALIAS.
000030 AUTHOR.       D C TREADWAY.
000040 INSTALLATION. IBM HURSLEY.
000050 DATE-WRITTEN. AUGUST 1994.
000060 DATE-COMPILED.
000070 SECURITY.     NONE.
000080*
000090*-------------------------------------------------------------*
000100*                                                             *
000110*               @BANNER_START@                                *
000120*      RECALIAS.cbl                                           *
000130*      (C) Copyright IBM Corp. 1994. All Rights Reserved.     *
000140*                                                             *
000150* Element of the Personal Ledger Reconciliation Batch Suite   *
000160*               @BANNER_END@                                  *
000170*                                                             *
000180*-------------------------------------------------------------*
000190*
000200***************************************************************
000210*    DESCRIPTION
000220*
000230* RECALIAS is the ALIASES subprogram of the reconciliation
000240* suite.  It owns the merchant-name alias master, a keyed
000250* file of known raw description variants against the one
000260* "primary" merchant name each variant is known to mean.
000270* RECMATCH CALLs it once per description compare to resolve
000280* each side to its primary name before scoring, so that
000290* "AMAZON.COM*1A2B3" and "AMAZON MKTPLACE PMTS" can be pulled
000300* together even though the raw text barely overlaps.  A
000310* stand-alone maintenance front end (not yet written) will use
000320* the ADD/DELETE/LIST/FIND-SIMILAR entry points to let an
000330* operator curate the table; today they are reachable only by
000340* CALLing this program directly with the function code set.
000350*
000360***************************************************************
000370*     AMENDMENT HISTORY
000380*
000390*      DATE         AUTHOR          DESCRIPTION
000400*
000410*      08/22/94     D C TREADWAY    INITIAL VERSION - ADDALIAS
000420*                                   AND GETPRIME ONLY, A STAND-
000430*                                   ALONE ALIAS TABLE NOT YET
000440*                                   CALLED BY ANY OTHER PROGRAM.
000450*      09/24/96     D C TREADWAY    RECMATCH NOW CALLS GETPRIME
000460*                                   FOR ITS NEW ALIAS-TABLE BOOST
000470*                                   (SEE RECMATCH'S OWN ENTRY OF
000480*                                   THE SAME DATE).  NO CHANGE
000490*                                   REQUIRED HEREIN.
000500*      04/02/97     D C TREADWAY    ADD DELALIAS FUNCTION.
000510*      08/11/98     J L KOWALCZYK   Y2K REVIEW - ALS-CREATED-AT
000520*                                   IS TEXT, NOT A STORED DATE
000530*                                   FIELD USED IN ARITHMETIC, NO
000540*                                   WINDOWING LOGIC TO REMOVE.
000550*      01/05/99     J L KOWALCZYK   Y2K SIGN-OFF.  NO CHANGE
000560*                                   REQUIRED, LOGGED PER AUDIT.
000570*      07/09/03     P F HENSHAW     RC0041 - RECALIR COPYBOOK
000580*                                   INTRODUCED, INLINE LAYOUT
000590*                                   REMOVED FROM THIS PROGRAM.
000600*      11/17/09     P F HENSHAW     RC0101 - ADD LISTALL AND
000610*                                   FINDSIM FUNCTIONS FOR THE
000620*                                   PLANNED MAINTENANCE FRONT END.
000630*                                   EDIT-DISTANCE RATIO BORROWED
000640*                                   FROM RECMATCH'S OWN ROUTINE.
000650*
000660***************************************************************
000670*     FILES
000680*
000690*     ALIAS-FILE - WS-LITS-FILES-ALIAS, INDEXED, RECORD KEY
000700*                  ALS-ALIAS, ALTERNATE KEY ALS-PRIMARY-NAME
000710*                  WITH DUPLICATES.
000720*         WRITE
000730*         READ
000740*         REWRITE
000750*         DELETE
000760*         START / READ NEXT (LISTALL, FINDSIM browse)
000770*
000780***************************************************************
000790*     COPYBOOKS
000800*
000810*     RECALIR - merchant alias master record layout.
000820*     RECWORK - common EOF/FILE-STATUS/format/sign switches.
000830***************************************************************
000840*
000850 ENVIRONMENT DIVISION.
000860 CONFIGURATION SECTION.
000870 SPECIAL-NAMES.
000880     C01 IS TOP-OF-FORM
000890     CLASS LOWER-CASE-LETTERS IS 'a' THRU 'z'
000900     UPSI-0 ON  STATUS IS RECALIAS-TEST-MODE
000910     UPSI-0 OFF STATUS IS RECALIAS-PROD-MODE.
000920 INPUT-OUTPUT SECTION.
000930 FILE-CONTROL.
000940*
000950     SELECT ALIAS-FILE    ASSIGN TO ALIASFIL
000960            ORGANIZATION IS INDEXED
000970            ACCESS IS DYNAMIC
000980            RECORD KEY IS ALS-ALIAS
000990            ALTERNATE RECORD KEY IS ALS-PRIMARY-NAME WITH DUPLICATES
001000            FILE STATUS  IS  WS-ALIAS-STATUS.
001010*
001020***************************************************************
001030 DATA DIVISION.
001040 FILE SECTION.
001050*
001060 FD  ALIAS-FILE
001070     LABEL RECORDS ARE STANDARD
001080     BLOCK CONTAINS 0
001090     RECORDING MODE IS F.
001100 01  ALS-ALIAS-RECORD.
001110     COPY RECALIR.
001120*
001130***************************************************************
001140 WORKING-STORAGE SECTION.
001150*
001160*    STANDALONE BROWSE SUBSCRIPTS - SHOP HABIT IS 77-LEVEL
001170*    FOR THE INSERTION-SORT WALK/SHIFT SUBSCRIPTS, NOT A GROUP.
001180*
001190 77  WS-BROWSE-SUB                 PIC 9(03) COMP VALUE 0.
001200 77  WS-BROWSE-INSERT-SUB          PIC 9(03) COMP VALUE 0.
001210 77  WS-BROWSE-SHIFT-SUB           PIC 9(03) COMP VALUE 0.
001220***************************************************************
001230*
001240*    Store eye catcher details to aid dump reading.
001250*
001260 01  WS-DEBUG-DETAILS.
001270     05  FILLER                        PIC X(32)
001280           VALUE 'RECALIAS-----WORKING STORAGE  '.
001290     05  WS-DEBUG-CALL-COUNT           PIC 9(5) COMP VALUE 0.
001300     05  FILLER                        PIC X(20) VALUE SPACES.
001310*
001320 01  FILLER.
001330     05  FILLER                        PIC X(36) VALUE
001340         '********  RECWORK COPYBOOK  ********'.
001350     COPY RECWORK.
001360*
001370 01  WS-FILE-STATUSES.
001380     05  WS-ALIAS-STATUS               PIC X(02) VALUE SPACES.
001390     05  FILLER                        PIC X(06).
001400*
001410*    TRIM/LOWER-CASE WORK - ADD, GETPRIME AND DELALIAS ALL KEY
001420*    OFF THE ALIAS TEXT TRIMMED AND FOLDED TO LOWER CASE.  NO
001430*    INTRINSIC FUNCTION IS USED; INSPECT CONVERTING DOES THE
001440*    CASE FOLD AND A CHARACTER SCAN FINDS THE TRIM LENGTH.
001450*
001460 01  WS-TRIM-WORK.
001470     05  WS-TRIM-SCRATCH               PIC X(60) VALUE SPACES.
001480     05  WS-TRIM-LEN                   PIC 9(02) COMP VALUE 0.
001490     05  WS-TRIM-SUB                   PIC 9(02) COMP VALUE 0.
001500     05  FILLER                        PIC X(05).
001510*
001520 01  WS-KEY-BUILD-WORK.
001530     05  WS-LOOKUP-ALIAS               PIC X(40) VALUE SPACES.
001540     05  WS-LOOKUP-ALIAS-R REDEFINES WS-LOOKUP-ALIAS.
001550         10  WS-LOOKUP-ALIAS-CHAR OCCURS 40 TIMES PIC X(01).
001560     05  WS-TRIMMED-PRIMARY            PIC X(40) VALUE SPACES.
001570     05  FILLER                        PIC X(06).
001580*
001590*    TIMESTAMP WORK - ALS-CREATED-AT IS STAMPED ON ADD ONLY.
001600*    BUILT FROM ACCEPT FROM DATE/TIME, NOT FROM AN INTRINSIC
001610*    FUNCTION.
001620*
001630 01  WS-TIMESTAMP-WORK.
001640     05  WS-TS-DATE                    PIC 9(06) VALUE 0.
001650     05  WS-TS-DATE-R REDEFINES WS-TS-DATE.
001660         10  WS-TS-YY                  PIC 9(02).
001670         10  WS-TS-MM                  PIC 9(02).
001680         10  WS-TS-DD                  PIC 9(02).
001690     05  WS-TS-TIME                    PIC 9(08) VALUE 0.
001700     05  WS-TS-TIME-R REDEFINES WS-TS-TIME.
001710         10  WS-TS-HH                  PIC 9(02).
001720         10  WS-TS-MN                  PIC 9(02).
001730         10  WS-TS-SS                  PIC 9(02).
001740         10  WS-TS-HS                  PIC 9(02).
001750     05  WS-TS-CENTURY                 PIC 9(02) VALUE 0.
001760     05  WS-TS-BUILT                   PIC X(19) VALUE SPACES.
001770     05  FILLER                        PIC X(05).
001780*
001790*    LIST/BROWSE WORK - LISTALL BUILDS LK-RESULT-TABLE IN
001800*    USAGE-COUNT-DESCENDING ORDER BY A PLAIN INSERTION SORT AS
001810*    EACH RECORD COMES OFF THE FILE; NO SORT VERB IS NEEDED FOR
001820*    A TABLE THIS SMALL.
001830*
001840 01  WS-BROWSE-WORK.
001850     05  WS-DROPPED-COUNT              PIC 9(05) COMP VALUE 0.
001860     05  FILLER                        PIC X(06).
001870*
001880*    EDIT-DISTANCE WORK - THE SAME LEVENSHTEIN-RATIO IDIOM
001890*    RECMATCH USES FOR ITS OWN DESCRIPTION SCORE, RESTATED HERE
001900*    SINCE FINDSIM COMPARES THE CALLER'S DESCRIPTION AGAINST
001910*    EVERY ALIAS ON THE FILE RATHER THAN TWO TRANSACTION TABLES.
001920*
001930 01  WS-EDIT-DISTANCE-WORK.
001940     05  WS-ED-STRING-A                PIC X(60) VALUE SPACES.
001950     05  WS-ED-STRING-B                PIC X(60) VALUE SPACES.
001960     05  WS-ED-STRING-A-R REDEFINES WS-ED-STRING-A.
001970         10  WS-ED-CHAR-A OCCURS 60 TIMES PIC X(01).
001980     05  WS-ED-STRING-B-R REDEFINES WS-ED-STRING-B.
001990         10  WS-ED-CHAR-B OCCURS 60 TIMES PIC X(01).
002000     05  WS-ED-LEN-A                   PIC 9(02) COMP VALUE 0.
002010     05  WS-ED-LEN-B                   PIC 9(02) COMP VALUE 0.
002020     05  WS-ED-I                       PIC 9(02) COMP VALUE 0.
002030     05  WS-ED-J                       PIC 9(02) COMP VALUE 0.
002040     05  WS-ED-COST                    PIC 9(02) COMP VALUE 0.
002050     05  WS-ED-DELETE-COST             PIC 9(02) COMP VALUE 0.
002060     05  WS-ED-INSERT-COST             PIC 9(02) COMP VALUE 0.
002070     05  WS-ED-SUBST-COST              PIC 9(02) COMP VALUE 0.
002080     05  WS-ED-DISTANCE                PIC 9(02) COMP VALUE 0.
002090     05  WS-ED-MAX-LEN                 PIC 9(02) COMP VALUE 0.
002100     05  WS-ED-MATRIX.
002110         10  WS-ED-ROW OCCURS 61 TIMES.
002120             15  WS-ED-CELL OCCURS 61 TIMES PIC 9(02) COMP.
002130     05  WS-ED-RATIO                   PIC 9V9999 VALUE 0.
002140     05  WS-EFFECTIVE-THRESHOLD        PIC 9V9999 VALUE 0.
002150     05  FILLER                        PIC X(06).
002160*
002170***************************************************************
002180 LINKAGE SECTION.
002190***************************************************************
002200*
002210*    LEADING FOUR FIELDS MUST STAY BYTE-FOR-BYTE IDENTICAL TO
002220*    RECMATCH'S OWN RA-ALIAS-PARMS VIEW (X(08)/X(60)/X(60)/X(01))
002230*    SINCE THAT IS THE ONLY PART OF THIS BLOCK RECMATCH'S
002240*    GETPRIME CALL ACTUALLY PASSES.  THE FIELDS AFTER THAT ARE
002250*    FOR THE ADD/DELALIAS/LISTALL/FINDSIM CALLERS ONLY.
002260*
002270 01  LK-ALIAS-PARMS.
002280     05  LK-FUNCTION-CODE              PIC X(08) VALUE SPACES.
002290         88  LK-FN-ADD-ALIAS           VALUE 'ADDALIAS'.
002300         88  LK-FN-GET-PRIMARY         VALUE 'GETPRIME'.
002310         88  LK-FN-DEL-ALIAS           VALUE 'DELALIAS'.
002320         88  LK-FN-LIST-ALL            VALUE 'LISTALL '.
002330         88  LK-FN-FIND-SIMILAR        VALUE 'FINDSIM '.
002340     05  LK-ALIAS-TEXT                 PIC X(60) VALUE SPACES.
002350     05  LK-PRIMARY-TEXT               PIC X(60) VALUE SPACES.
002360     05  LK-FOUND-SW                   PIC X(01) VALUE 'N'.
002370         88  LK-FOUND                  VALUE 'Y'.
002380     05  LK-SIMILARITY-THRESHOLD       PIC 9V9999 VALUE 0.
002390     05  LK-RESULT-COUNT               PIC 9(05) COMP VALUE 0.
002400     05  LK-RESULT-TABLE.
002410         10  LK-RESULT-ENTRY OCCURS 100 TIMES
002420                             INDEXED BY LK-RES-IDX.
002430             15  LK-RES-PRIMARY        PIC X(40).
002440             15  LK-RES-ALIAS          PIC X(40).
002450             15  LK-RES-USAGE-COUNT    PIC 9(05) COMP.
002460             15  LK-RES-SIMILARITY     PIC 9V9999.
002470             15  FILLER                PIC X(06).
002480     05  FILLER                        PIC X(08).
002490*
002500***************************************************************
002510 PROCEDURE DIVISION USING LK-ALIAS-PARMS.
002520***************************************************************
002530*
002540 000-RECALIAS-MAIN SECTION.
002550*
002560 000-010.
002570     ADD 1 TO WS-DEBUG-CALL-COUNT.
002580     MOVE 'N' TO LK-FOUND-SW.
002590     MOVE 0   TO LK-RESULT-COUNT.
002600     PERFORM 900-OPEN-ALIAS-FILE.
002610     EVALUATE TRUE
002620         WHEN LK-FN-ADD-ALIAS
002630             PERFORM 010-ADD-ALIAS      THRU 010-EXIT
002640         WHEN LK-FN-GET-PRIMARY
002650             PERFORM 020-GET-PRIMARY    THRU 020-EXIT
002660         WHEN LK-FN-DEL-ALIAS
002670             PERFORM 030-DELETE-ALIAS   THRU 030-EXIT
002680         WHEN LK-FN-LIST-ALL
002690             PERFORM 040-LIST-ALIASES   THRU 040-EXIT
002700         WHEN LK-FN-FIND-SIMILAR
002710             PERFORM 050-FIND-SIMILAR   THRU 050-EXIT
002720         WHEN OTHER
002730             MOVE 'N' TO LK-FOUND-SW
002740     END-EVALUATE.
002750     PERFORM 905-CLOSE-ALIAS-FILE.
002760 000-EXIT.
002770     GOBACK.
002780*
002790***************************************************************
002800*    010-ADD-ALIAS - TRIM THE PRIMARY, TRIM AND LOWER-CASE THE
002810*    ALIAS.  AN EMPTY ALIAS IS REJECTED OUTRIGHT.  IF THE ALIAS
002820*    ALREADY EXISTS THE PRIMARY NAME IS REPLACED; OTHERWISE A
002830*    NEW ENTRY IS WRITTEN WITH USAGE COUNT ZERO.
002840***************************************************************
002850 010-ADD-ALIAS.
002860     PERFORM 170-FOLD-ALIAS-KEY THRU 170-EXIT.
002870     IF WS-LOOKUP-ALIAS = SPACES
002880         MOVE 'N' TO LK-FOUND-SW
002890         GO TO 010-EXIT.
002900     MOVE LK-PRIMARY-TEXT       TO WS-TRIM-SCRATCH.
002910     PERFORM 175-TRIM-LENGTH THRU 175-EXIT.
002920     IF WS-TRIM-LEN > 0
002930         MOVE WS-TRIM-SCRATCH(1:WS-TRIM-LEN) TO WS-TRIMMED-PRIMARY
002940     ELSE
002950         MOVE SPACES TO WS-TRIMMED-PRIMARY.
002960     MOVE WS-LOOKUP-ALIAS       TO ALS-ALIAS.
002970     READ ALIAS-FILE
002980         KEY IS ALS-ALIAS
002990         INVALID KEY
003000             MOVE 'N' TO LK-FOUND-SW
003010     END-READ.
003020     IF WS-ALIAS-STATUS NOT = '00'
003030         MOVE WS-TRIMMED-PRIMARY TO ALS-PRIMARY-NAME
003040         MOVE WS-LOOKUP-ALIAS    TO ALS-ALIAS
003050         MOVE 0                 TO ALS-USAGE-COUNT
003060         PERFORM 015-STAMP-CREATED-AT THRU 015-EXIT
003070         WRITE ALS-ALIAS-RECORD
003080             INVALID KEY
003090                 DISPLAY 'RECALIAS - ERROR WRITING ALIAS. RC: '
003100                         WS-ALIAS-STATUS
003110         END-WRITE
003120     ELSE
003130         MOVE WS-TRIMMED-PRIMARY TO ALS-PRIMARY-NAME
003140         REWRITE ALS-ALIAS-RECORD
003150             INVALID KEY
003160                 DISPLAY 'RECALIAS - ERROR REWRITING ALIAS. RC: '
003170                         WS-ALIAS-STATUS
003180         END-REWRITE.
003190 010-EXIT.
003200     EXIT.
003210*
003220***************************************************************
003230*    015-STAMP-CREATED-AT - BUILDS THE NINETEEN-BYTE TIMESTAMP
003240*    TEXT STAMPED ON A NEW ALIAS.  THE CENTURY IS NOT CARRIED
003250*    BY ACCEPT FROM DATE SO IT IS WINDOWED HERE: YY LESS THAN 70
003260*    IS TAKEN AS 20YY, OTHERWISE 19YY.
003270***************************************************************
003280 015-STAMP-CREATED-AT.
003290     ACCEPT WS-TS-DATE FROM DATE.
003300     ACCEPT WS-TS-TIME FROM TIME.
003310     IF WS-TS-YY < 70
003320         MOVE 20 TO WS-TS-CENTURY
003330     ELSE
003340         MOVE 19 TO WS-TS-CENTURY.
003350     STRING WS-TS-CENTURY          DELIMITED BY SIZE
003360            WS-TS-YY               DELIMITED BY SIZE
003370            '-'                    DELIMITED BY SIZE
003380            WS-TS-MM               DELIMITED BY SIZE
003390            '-'                    DELIMITED BY SIZE
003400            WS-TS-DD               DELIMITED BY SIZE
003410            ' '                    DELIMITED BY SIZE
003420            WS-TS-HH               DELIMITED BY SIZE
003430            ':'                    DELIMITED BY SIZE
003440            WS-TS-MN               DELIMITED BY SIZE
003450            ':'                    DELIMITED BY SIZE
003460            WS-TS-SS               DELIMITED BY SIZE
003470            INTO WS-TS-BUILT.
003480     MOVE WS-TS-BUILT TO ALS-CREATED-AT.
003490 015-EXIT.
003500     EXIT.
003510*
003520***************************************************************
003530*    020-GET-PRIMARY - THE ENTRY POINT RECMATCH CALLS FOR ITS
003540*    ALIAS-TABLE BOOST.  TRIM AND LOWER-CASE THE ALIAS, READ THE
003550*    FILE, AND IF FOUND BUMP THE USAGE COUNT SO LISTALL CAN RANK
003560*    THE BUSIEST ALIASES.
003570***************************************************************
003580 020-GET-PRIMARY.
003590     PERFORM 170-FOLD-ALIAS-KEY THRU 170-EXIT.
003600     MOVE SPACES TO LK-PRIMARY-TEXT.
003610     IF WS-LOOKUP-ALIAS = SPACES
003620         MOVE 'N' TO LK-FOUND-SW
003630         GO TO 020-EXIT.
003640     MOVE WS-LOOKUP-ALIAS TO ALS-ALIAS.
003650     READ ALIAS-FILE
003660         KEY IS ALS-ALIAS
003670         INVALID KEY
003680             MOVE 'N' TO LK-FOUND-SW
003690     END-READ.
003700     IF WS-ALIAS-STATUS = '00'
003710         ADD 1 TO ALS-USAGE-COUNT
003720         REWRITE ALS-ALIAS-RECORD
003730             INVALID KEY
003740                 DISPLAY 'RECALIAS - ERROR REWRITING ALIAS. RC: '
003750                         WS-ALIAS-STATUS
003760         END-REWRITE
003770         MOVE ALS-PRIMARY-NAME TO LK-PRIMARY-TEXT
003780         MOVE 'Y' TO LK-FOUND-SW
003790     ELSE
003800         MOVE 'N' TO LK-FOUND-SW.
003810 020-EXIT.
003820     EXIT.
003830*
003840***************************************************************
003850*    030-DELETE-ALIAS - REMOVES ONE ENTRY BY ITS ALIAS KEY AND
003860*    REPORTS FOUND/NOT-FOUND.
003870***************************************************************
003880 030-DELETE-ALIAS.
003890     PERFORM 170-FOLD-ALIAS-KEY THRU 170-EXIT.
003900     IF WS-LOOKUP-ALIAS = SPACES
003910         MOVE 'N' TO LK-FOUND-SW
003920         GO TO 030-EXIT.
003930     MOVE WS-LOOKUP-ALIAS TO ALS-ALIAS.
003940     READ ALIAS-FILE
003950         KEY IS ALS-ALIAS
003960         INVALID KEY
003970             MOVE 'N' TO LK-FOUND-SW
003980     END-READ.
003990     IF WS-ALIAS-STATUS = '00'
004000         DELETE ALIAS-FILE
004010             INVALID KEY
004020                 MOVE 'N' TO LK-FOUND-SW
004030         END-DELETE
004040         IF WS-ALIAS-STATUS = '00'
004050             MOVE 'Y' TO LK-FOUND-SW
004060         END-IF
004070     ELSE
004080         MOVE 'N' TO LK-FOUND-SW.
004090 030-EXIT.
004100     EXIT.
004110*
004120***************************************************************
004130*    040-LIST-ALIASES - BROWSES EVERY ENTRY ON THE FILE AND
004140*    RETURNS THEM USAGE-COUNT DESCENDING.  A PLAIN INSERTION
004150*    SORT INTO LK-RESULT-TABLE AS EACH RECORD IS READ; THE TABLE
004160*    HOLDS AT MOST 100 ENTRIES, SO A SHOP WITH A BIGGER ALIAS
004170*    FILE LOSES ITS LOWEST-USAGE TAIL AND WS-DROPPED-COUNT SAYS
004180*    HOW MANY.
004190***************************************************************
004200 040-LIST-ALIASES.
004210     MOVE 0 TO LK-RESULT-COUNT WS-DROPPED-COUNT.
004220     MOVE 'N' TO RW-EOF-SWITCH.
004230     MOVE LOW-VALUES TO ALS-ALIAS.
004240     START ALIAS-FILE KEY NOT LESS THAN ALS-ALIAS
004250         INVALID KEY
004260             MOVE 'Y' TO RW-EOF-SWITCH
004270     END-START.
004280     PERFORM 041-LIST-ONE-ALIAS THRU 041-EXIT
004290         UNTIL RW-AT-EOF.
004300     IF WS-DROPPED-COUNT > 0
004310         DISPLAY 'RECALIAS - LISTALL TABLE FULL, DROPPED '
004320                 WS-DROPPED-COUNT ' LOW-USAGE ALIASES'.
004330 040-EXIT.
004340     EXIT.
004350*
004360 041-LIST-ONE-ALIAS.
004370     READ ALIAS-FILE NEXT RECORD
004380         AT END
004390             MOVE 'Y' TO RW-EOF-SWITCH
004400     END-READ.
004410     IF NOT RW-AT-EOF
004420         IF LK-RESULT-COUNT < 100
004430             PERFORM 045-INSERT-BY-USAGE THRU 045-EXIT
004440         ELSE
004450             ADD 1 TO WS-DROPPED-COUNT
004460         END-IF
004470     END-IF.
004480 041-EXIT.
004490     EXIT.
004500*
004510***************************************************************
004520*    045-INSERT-BY-USAGE - SLOTS THE JUST-READ RECORD INTO
004530*    LK-RESULT-TABLE AT THE POSITION THAT KEEPS USAGE COUNT
004540*    DESCENDING, SHUFFLING LOWER-RANKED ENTRIES DOWN ONE.
004550***************************************************************
004560 045-INSERT-BY-USAGE.
004570     ADD 1 TO LK-RESULT-COUNT.
004580     MOVE LK-RESULT-COUNT TO WS-BROWSE-INSERT-SUB.
004590     PERFORM 046-FIND-USAGE-SLOT THRU 046-EXIT
004600         VARYING WS-BROWSE-SUB FROM 1 BY 1
004610         UNTIL WS-BROWSE-SUB >= LK-RESULT-COUNT
004620            OR ALS-USAGE-COUNT > LK-RES-USAGE-COUNT(WS-BROWSE-SUB).
004630     IF WS-BROWSE-SUB < LK-RESULT-COUNT
004640         MOVE WS-BROWSE-SUB TO WS-BROWSE-INSERT-SUB
004650         PERFORM 047-SHIFT-USAGE-SLOT THRU 047-EXIT
004660             VARYING WS-BROWSE-SHIFT-SUB FROM LK-RESULT-COUNT BY -1
004670             UNTIL WS-BROWSE-SHIFT-SUB <= WS-BROWSE-INSERT-SUB
004680     END-IF.
004690     MOVE ALS-PRIMARY-NAME  TO LK-RES-PRIMARY(WS-BROWSE-INSERT-SUB).
004700     MOVE ALS-ALIAS         TO LK-RES-ALIAS(WS-BROWSE-INSERT-SUB).
004710     MOVE ALS-USAGE-COUNT   TO LK-RES-USAGE-COUNT(WS-BROWSE-INSERT-SUB).
004720     MOVE 0                 TO LK-RES-SIMILARITY(WS-BROWSE-INSERT-SUB).
004730 045-EXIT.
004740     EXIT.
004750*
004760 046-FIND-USAGE-SLOT.
004770     CONTINUE.
004780 046-EXIT.
004790     EXIT.
004800*
004810 047-SHIFT-USAGE-SLOT.
004820     MOVE LK-RESULT-ENTRY(WS-BROWSE-SHIFT-SUB - 1)
004830                       TO LK-RESULT-ENTRY(WS-BROWSE-SHIFT-SUB).
004840 047-EXIT.
004850     EXIT.
004860*
004870***************************************************************
004880*    050-FIND-SIMILAR - LK-ALIAS-TEXT CARRIES THE CALLER'S
004890*    DESCRIPTION; LK-SIMILARITY-THRESHOLD CARRIES THE MINIMUM
004900*    RATIO (ZERO MEANS "USE THE SHOP DEFAULT OF 0.80").  EVERY
004910*    ALIAS ON THE FILE IS SCORED AGAINST THE DESCRIPTION AND
004920*    THOSE AT OR ABOVE THE THRESHOLD COME BACK SIMILARITY
004930*    DESCENDING.
004940***************************************************************
004950 050-FIND-SIMILAR.
004960     MOVE 0 TO LK-RESULT-COUNT WS-DROPPED-COUNT.
004970     IF LK-SIMILARITY-THRESHOLD = 0
004980         MOVE 0.8000 TO WS-EFFECTIVE-THRESHOLD
004990     ELSE
005000         MOVE LK-SIMILARITY-THRESHOLD TO WS-EFFECTIVE-THRESHOLD.
005010     MOVE LK-ALIAS-TEXT TO WS-ED-STRING-B.
005020     MOVE 'N' TO RW-EOF-SWITCH.
005030     MOVE LOW-VALUES TO ALS-ALIAS.
005040     START ALIAS-FILE KEY NOT LESS THAN ALS-ALIAS
005050         INVALID KEY
005060             MOVE 'Y' TO RW-EOF-SWITCH
005070     END-START.
005080     PERFORM 051-SCORE-ONE-ALIAS THRU 051-EXIT
005090         UNTIL RW-AT-EOF.
005100     IF WS-DROPPED-COUNT > 0
005110         DISPLAY 'RECALIAS - FINDSIM TABLE FULL, DROPPED '
005120                 WS-DROPPED-COUNT ' MATCHING ALIASES'.
005130 050-EXIT.
005140     EXIT.
005150*
005160 051-SCORE-ONE-ALIAS.
005170     READ ALIAS-FILE NEXT RECORD
005180         AT END
005190             MOVE 'Y' TO RW-EOF-SWITCH
005200     END-READ.
005210     IF NOT RW-AT-EOF
005220         MOVE ALS-ALIAS TO WS-ED-STRING-A
005230         PERFORM 057-EDIT-DISTANCE-RATIO THRU 057-EXIT
005240         IF WS-ED-RATIO NOT < WS-EFFECTIVE-THRESHOLD
005250             IF LK-RESULT-COUNT < 100
005260                 PERFORM 060-INSERT-BY-SIMILARITY THRU 060-EXIT
005270             ELSE
005280                 ADD 1 TO WS-DROPPED-COUNT
005290             END-IF
005300         END-IF
005310     END-IF.
005320 051-EXIT.
005330     EXIT.
005340*
005350***************************************************************
005360*    057-EDIT-DISTANCE-RATIO - SAME LEVENSHTEIN-MATRIX IDIOM AS
005370*    RECMATCH'S OWN DESCRIPTION SCORER.  WS-ED-STRING-A/B MUST
005380*    BE LOADED BY THE CALLER BEFORE THIS IS PERFORMED.  RATIO IS
005390*    1 - (DISTANCE / LONGER-STRING-LENGTH), ZERO IF BOTH STRINGS
005400*    ARE BLANK.
005410***************************************************************
005420 057-EDIT-DISTANCE-RATIO.
005430     PERFORM 058-TRIM-ED-LENGTHS THRU 058-EXIT.
005440     IF WS-ED-LEN-A = 0 AND WS-ED-LEN-B = 0
005450         MOVE 1.0000 TO WS-ED-RATIO
005460         GO TO 057-EXIT.
005470     IF WS-ED-LEN-A = 0 OR WS-ED-LEN-B = 0
005480         MOVE 0.0000 TO WS-ED-RATIO
005490         GO TO 057-EXIT.
005500     PERFORM 059-FILL-ED-MATRIX THRU 059-EXIT.
005510     MOVE WS-ED-CELL(WS-ED-LEN-A + 1, WS-ED-LEN-B + 1)
005520                                          TO WS-ED-DISTANCE.
005530     IF WS-ED-LEN-A > WS-ED-LEN-B
005540         MOVE WS-ED-LEN-A TO WS-ED-MAX-LEN
005550     ELSE
005560         MOVE WS-ED-LEN-B TO WS-ED-MAX-LEN.
005570     COMPUTE WS-ED-RATIO ROUNDED =
005580             1 - (WS-ED-DISTANCE / WS-ED-MAX-LEN).
005590     IF WS-ED-RATIO < 0
005600         MOVE 0.0000 TO WS-ED-RATIO.
005610 057-EXIT.
005620     EXIT.
005630*
005640 058-TRIM-ED-LENGTHS.
005650     MOVE WS-ED-STRING-A TO WS-TRIM-SCRATCH.
005660     PERFORM 175-TRIM-LENGTH THRU 175-EXIT.
005670     MOVE WS-TRIM-LEN TO WS-ED-LEN-A.
005680     MOVE WS-ED-STRING-B TO WS-TRIM-SCRATCH.
005690     PERFORM 175-TRIM-LENGTH THRU 175-EXIT.
005700     MOVE WS-TRIM-LEN TO WS-ED-LEN-B.
005710 058-EXIT.
005720     EXIT.
005730*
005740 059-FILL-ED-MATRIX.
005750     PERFORM 059-ZERO-ROW
005760         VARYING WS-ED-I FROM 0 BY 1 UNTIL WS-ED-I > WS-ED-LEN-A.
005770     PERFORM 059-ZERO-COL
005780         VARYING WS-ED-J FROM 0 BY 1 UNTIL WS-ED-J > WS-ED-LEN-B.
005790     PERFORM 059-FILL-ROW
005800         VARYING WS-ED-I FROM 1 BY 1 UNTIL WS-ED-I > WS-ED-LEN-A.
005810 059-EXIT.
005820     EXIT.
005830*
005840 059-ZERO-ROW.
005850     MOVE WS-ED-I TO WS-ED-CELL(WS-ED-I + 1, 1).
005860*
005870 059-ZERO-COL.
005880     MOVE WS-ED-J TO WS-ED-CELL(1, WS-ED-J + 1).
005890*
005900 059-FILL-ROW.
005910     PERFORM 059-FILL-CELL
005920         VARYING WS-ED-J FROM 1 BY 1 UNTIL WS-ED-J > WS-ED-LEN-B.
005930*
005940 059-FILL-CELL.
005950     IF WS-ED-CHAR-A(WS-ED-I) = WS-ED-CHAR-B(WS-ED-J)
005960         MOVE 0 TO WS-ED-SUBST-COST
005970     ELSE
005980         MOVE 1 TO WS-ED-SUBST-COST.
005990     COMPUTE WS-ED-DELETE-COST =
006000             WS-ED-CELL(WS-ED-I, WS-ED-J + 1) + 1.
006010     COMPUTE WS-ED-INSERT-COST =
006020             WS-ED-CELL(WS-ED-I + 1, WS-ED-J) + 1.
006030     COMPUTE WS-ED-COST =
006040             WS-ED-CELL(WS-ED-I, WS-ED-J) + WS-ED-SUBST-COST.
006050     IF WS-ED-DELETE-COST < WS-ED-COST
006060         MOVE WS-ED-DELETE-COST TO WS-ED-COST.
006070     IF WS-ED-INSERT-COST < WS-ED-COST
006080         MOVE WS-ED-INSERT-COST TO WS-ED-COST.
006090     MOVE WS-ED-COST TO WS-ED-CELL(WS-ED-I + 1, WS-ED-J + 1).
006100*
006110***************************************************************
006120*    060-INSERT-BY-SIMILARITY - SAME SHUFFLE IDIOM AS 045, KEYED
006130*    ON WS-ED-RATIO DESCENDING RATHER THAN USAGE COUNT.
006140***************************************************************
006150 060-INSERT-BY-SIMILARITY.
006160     ADD 1 TO LK-RESULT-COUNT.
006170     MOVE LK-RESULT-COUNT TO WS-BROWSE-INSERT-SUB.
006180     PERFORM 061-FIND-SIM-SLOT THRU 061-EXIT
006190         VARYING WS-BROWSE-SUB FROM 1 BY 1
006200         UNTIL WS-BROWSE-SUB >= LK-RESULT-COUNT
006210            OR WS-ED-RATIO > LK-RES-SIMILARITY(WS-BROWSE-SUB).
006220     IF WS-BROWSE-SUB < LK-RESULT-COUNT
006230         MOVE WS-BROWSE-SUB TO WS-BROWSE-INSERT-SUB
006240         PERFORM 047-SHIFT-USAGE-SLOT THRU 047-EXIT
006250             VARYING WS-BROWSE-SHIFT-SUB FROM LK-RESULT-COUNT BY -1
006260             UNTIL WS-BROWSE-SHIFT-SUB <= WS-BROWSE-INSERT-SUB
006270     END-IF.
006280     MOVE ALS-PRIMARY-NAME  TO LK-RES-PRIMARY(WS-BROWSE-INSERT-SUB).
006290     MOVE ALS-ALIAS         TO LK-RES-ALIAS(WS-BROWSE-INSERT-SUB).
006300     MOVE ALS-USAGE-COUNT   TO LK-RES-USAGE-COUNT(WS-BROWSE-INSERT-SUB).
006310     MOVE WS-ED-RATIO        TO LK-RES-SIMILARITY(WS-BROWSE-INSERT-SUB).
006320 060-EXIT.
006330     EXIT.
006340*
006350 061-FIND-SIM-SLOT.
006360     CONTINUE.
006370 061-EXIT.
006380     EXIT.
006390*
006400***************************************************************
006410*    170-FOLD-ALIAS-KEY - TRIMS LK-ALIAS-TEXT AND FOLDS IT TO
006420*    LOWER CASE INTO WS-LOOKUP-ALIAS, READY TO MOVE STRAIGHT
006430*    INTO ALS-ALIAS.  SPACES OUT IF THE INPUT IS ALL BLANK.
006440***************************************************************
006450 170-FOLD-ALIAS-KEY.
006460     MOVE LK-ALIAS-TEXT TO WS-TRIM-SCRATCH.
006470     PERFORM 175-TRIM-LENGTH THRU 175-EXIT.
006480     MOVE SPACES TO WS-LOOKUP-ALIAS.
006490     IF WS-TRIM-LEN > 0
006500         MOVE WS-TRIM-SCRATCH(1:WS-TRIM-LEN) TO WS-LOOKUP-ALIAS
006510         INSPECT WS-LOOKUP-ALIAS
006520             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
006530                     TO 'abcdefghijklmnopqrstuvwxyz'
006540     END-IF.
006550 170-EXIT.
006560     EXIT.
006570*
006580***************************************************************
006590*    175-TRIM-LENGTH - SCANS WS-TRIM-SCRATCH RIGHT TO LEFT FOR
006600*    THE LAST NON-BLANK CHARACTER.  THE SAME HELPER IDIOM
006610*    RECMATCH USES FOR ITS OWN REASON-TEXT BUILD.
006620***************************************************************
006630 175-TRIM-LENGTH.
006640     MOVE 60 TO WS-TRIM-SUB.
006650     MOVE 0  TO WS-TRIM-LEN.
006660     PERFORM 176-TRIM-SCAN THRU 176-EXIT
006670         VARYING WS-TRIM-SUB FROM 60 BY -1
006680         UNTIL WS-TRIM-SUB < 1 OR WS-TRIM-LEN > 0.
006690 175-EXIT.
006700     EXIT.
006710*
006720 176-TRIM-SCAN.
006730     IF WS-TRIM-SCRATCH(WS-TRIM-SUB:1) NOT = SPACE
006740         MOVE WS-TRIM-SUB TO WS-TRIM-LEN.
006750 176-EXIT.
006760     EXIT.
006770*
006780***************************************************************
006790*    900-OPEN-ALIAS-FILE / 905-CLOSE-ALIAS-FILE - OPEN AND
006800*    CLOSE THE ALIAS MASTER.  OPENED I-O SO ADD/GETPRIME/
006810*    DELALIAS CAN READ, WRITE, REWRITE AND DELETE IN THE SAME
006820*    RUN.
006830***************************************************************
006840 900-OPEN-ALIAS-FILE.
006850     OPEN I-O ALIAS-FILE.
006860     IF WS-ALIAS-STATUS = '05' OR WS-ALIAS-STATUS = '35'
006870         OPEN OUTPUT ALIAS-FILE
006880         CLOSE ALIAS-FILE
006890         OPEN I-O ALIAS-FILE
006900     END-IF.
006910     IF WS-ALIAS-STATUS NOT = '00'
006920         DISPLAY 'RECALIAS - ERROR OPENING ALIAS FILE. RC: '
006930                 WS-ALIAS-STATUS.
006940 900-EXIT.
006950     EXIT.
006960*
006970 905-CLOSE-ALIAS-FILE.
006980     CLOSE ALIAS-FILE.
006990 905-EXIT.
007000     EXIT.
007010*
007020* END OF PROGRAM RECALIAS
